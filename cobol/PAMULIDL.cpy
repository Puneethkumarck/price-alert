000100****************************************************************
000200*                       P A M U L I D L                            PAM0900
000300*     LINKAGE RECORD FOR CALL "PAMULID"                            PAM0900
000400****************************************************************
000500*
000600* PAMULID IS A CALLED ROUTINE - NO INPUT REQUIRED, IT DETERMINES
000700* "NOW" FOR ITSELF.  ON RETURN WK-U-OUTPUT CARRIES A FRESH
000800* 26-CHARACTER ULID.
000900*
001000****************************************************************
001100* AMENDMENT HISTORY:
001200****************************************************************
001300* PAM0900 12/01/2001 SCH   - INITIAL VERSION
001400****************************************************************
001500*
001600 01  WK-C-PAMULID-RECORD.
001700    05  WK-U-INPUT.
001800        10  FILLER                    PIC X(01).
001900*                                 (RESERVED, NOT CURRENTLY USED)
002000    05  WK-U-OUTPUT.
002100        10  WK-U-NEW-ID               PIC X(26).
002200        10  WK-U-RETURN-CODE          PIC X(01).
002300            88  WK-U-OK                      VALUE "0".
002400            88  WK-U-ERROR                   VALUE "9".
