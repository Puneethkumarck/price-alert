000100****************************************************************
000200*                     P A M M R E S                       PAM0710
000300*     PRICE ALERT MONITOR - MAINTENANCE RESULT RECORD      PAM0710
000400****************************************************************
000500*
000600* I-O FORMAT: PAMMRESR  FROM FILE MAINT-RESULTS
000700* ONE RECORD PER MAINT-REQUESTS ROW, ECHOING THE OUTCOME OF THE
000800* COMMAND - "OK" OR "ERROR" WITH TEXT, PLUS THE ALERT'S CURRENT
000900* FIELDS WHERE THE COMMAND RETURNS THEM (GET, AND THE ASSIGNED
001000* ID ON A SUCCESSFUL CREATE).
001100*
001200****************************************************************
001300* AMENDMENT HISTORY:
001400****************************************************************
001500* PAM0710 11/05/1993 RVK   - INITIAL VERSION
001600****************************************************************
001700*
001800 05  PAM-MRES-RECORD.
001900     10  PAM-MRES-COMMAND          PIC X(08).
002000     10  PAM-MRES-ALERT-ID         PIC X(26).
002100     10  PAM-MRES-USER-ID          PIC X(26).
002200     10  PAM-MRES-RESULT           PIC X(08).
002300         88  PAM-MRES-OK                  VALUE "OK      ".
002400         88  PAM-MRES-ERROR               VALUE "ERROR   ".
002500     10  PAM-MRES-ERROR-TEXT       PIC X(40).
002600     10  PAM-MRES-SYMBOL           PIC X(05).
002700     10  PAM-MRES-THRESHOLD-PRICE  PIC S9(06)V9(06) COMP-3.
002800     10  PAM-MRES-DIRECTION        PIC X(05).
002900     10  PAM-MRES-NOTE             PIC X(40).
003000     10  PAM-MRES-ALERT-STATUS     PIC X(15).
003100     10  PAM-MRES-RESULT-TS        PIC X(20).
003200     10  FILLER                    PIC X(05).
003300*                                 RESERVED - PADS RECORD TO 205
