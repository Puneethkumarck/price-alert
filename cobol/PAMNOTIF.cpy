000100****************************************************************
000200*                      P A M N O T I F                             PAM0600
000300*     PRICE ALERT MONITOR - NOTIFICATION RECORD                    PAM0600
000400****************************************************************
000500*
000600* I-O FORMAT: PAMNOTIFR  FROM FILE NOTIFICATIONS
000700* ONE RECORD PER DE-DUPLICATED NOTIFICATION.  AT MOST ONE ROW
000800* PER (ALERT-ID, TRADING-DATE) PAIR - SEE PAM-NTF-IDEM-KEY.
000900*
001000****************************************************************
001100* AMENDMENT HISTORY:
001200****************************************************************
001300* PAM0600 30/09/1992 RVK   - INITIAL VERSION
001400* PAM0244 17/11/1998 DJT   - Y2K - NTF-CREATED-AT CARRIES A
001500*                            4-DIGIT YEAR, NO CHANGE REQUIRED
001600* PAM0577 11/03/2015 QAW   - PAM-2015-021 - ADDED NTF-READ-FLAG
001700*                            SO THE ENQUIRY SCREENS CAN MARK A
001800*                            NOTIFICATION AS READ WITHOUT A
001900*                            SEPARATE STATUS TABLE
002000****************************************************************
002100*
002200    05  PAM-NOTIFICATION-RECORD.
002300        10  PAM-NTF-ID                PIC X(26).
002400        10  PAM-NTF-TRIGGER-ID        PIC X(26).
002500        10  PAM-NTF-ALERT-ID          PIC X(26).
002600        10  PAM-NTF-USER-ID           PIC X(26).
002700        10  PAM-NTF-SYMBOL            PIC X(05).
002800        10  PAM-NTF-THRESHOLD-PRICE   PIC S9(06)V9(06) COMP-3.
002900        10  PAM-NTF-TRIGGER-PRICE     PIC S9(06)V9(06) COMP-3.
003000        10  PAM-NTF-DIRECTION         PIC X(05).
003100        10  PAM-NTF-NOTE              PIC X(40).
003200        10  PAM-NTF-IDEM-KEY          PIC X(37).
003300*                                 ALERT-ID || ":" || TRADING-DATE
003400        10  PAM-NTF-CREATED-AT        PIC X(20).
003500        10  PAM-NTF-READ-FLAG         PIC X(01).
003600            88  PAM-NTF-UNREAD               VALUE "N".
003700            88  PAM-NTF-READ                 VALUE "Y".
003800        10  FILLER                    PIC X(04).
003900*                                 RESERVED
