000100****************************************************************
000200*                     P A M M R E Q                       PAM0700
000300*     PRICE ALERT MONITOR - MAINT REQUEST RECORD          PAM0700
000400****************************************************************
000500*
000600* I-O FORMAT: PAMMREQR  FROM FILE MAINT-REQUESTS
000700* ONE RECORD PER LIFECYCLE COMMAND (CREATE/GET/UPDATE/DELETE)
000800* AGAINST THE ALERT MASTER.  READ BY PAMMAINT IN ARRIVAL ORDER.
000900* THE -SUPPLIED SWITCHES TELL AN UPDATE WHICH FIELDS THE CALLER
001000* ACTUALLY SENT - A FIELD LEFT "N" IS NOT DISTURBED ON THE ALERT
001100* MASTER (PARTIAL FIELD REPLACEMENT).
001200*
001300****************************************************************
001400* AMENDMENT HISTORY:
001500****************************************************************
001600* PAM0700 11/05/1993 RVK   - INITIAL VERSION - CREATE/DELETE ONLY
001700* PAM0455 14/02/1996 LMH   - ADDED GET AND UPDATE COMMANDS AND
001800*                            THE PER-FIELD -SUPPLIED SWITCHES
001900* PAM0244 17/11/1998 DJT   - Y2K - MREQ-REQUEST-TIMESTAMP CARRIES
002000*                            A 4-DIGIT YEAR, NO CHANGE REQUIRED
002100****************************************************************
002200*
002300 05  PAM-MREQ-RECORD.
002400     10  PAM-MREQ-COMMAND          PIC X(08).
002500         88  PAM-MREQ-CREATE              VALUE "CREATE  ".
002600         88  PAM-MREQ-GET                 VALUE "GET     ".
002700         88  PAM-MREQ-UPDATE              VALUE "UPDATE  ".
002800         88  PAM-MREQ-DELETE              VALUE "DELETE  ".
002900     10  PAM-MREQ-ALERT-ID         PIC X(26).
003000*                                 SPACES ON A CREATE REQUEST
003100     10  PAM-MREQ-USER-ID          PIC X(26).
003200*                                 REQUESTING/OWNING USER
003300     10  PAM-MREQ-SYMBOL           PIC X(05).
003400     10  PAM-MREQ-THRESHOLD-PRICE  PIC S9(06)V9(06) COMP-3.
003500     10  PAM-MREQ-THRSH-SUPPLIED   PIC X(01).
003600         88  PAM-MREQ-THRSH-SENT          VALUE "Y".
003700     10  PAM-MREQ-DIRECTION        PIC X(05).
003800     10  PAM-MREQ-DIR-SUPPLIED     PIC X(01).
003900         88  PAM-MREQ-DIR-SENT            VALUE "Y".
004000     10  PAM-MREQ-NOTE             PIC X(40).
004100     10  PAM-MREQ-NOTE-SUPPLIED    PIC X(01).
004200         88  PAM-MREQ-NOTE-SENT           VALUE "Y".
004300     10  PAM-MREQ-REQUEST-TS       PIC X(20).
004400*                                 WHEN THE REQUEST WAS MADE -
004500*                                 DRIVES THE CREATE RATE LIMIT
004600     10  FILLER                    PIC X(10).
004700*                                 RESERVED - PADS RECORD TO 150
