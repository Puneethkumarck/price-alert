000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAMMAINT.
000300 AUTHOR. R VAN KERKHOVE.
000400 INSTALLATION. MARKET SERVICES DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN. 11 MAY 1993.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                       P A M M A I N T
001100*     PRICE ALERT MONITOR - ALERT MAINTENANCE BATCH
001200****************************************************************
001300*
001400* APPLIES A BATCH OF CREATE/GET/UPDATE/DELETE COMMANDS AGAINST
001500* THE ALERT MASTER.  READS MAINT-REQUESTS IN ARRIVAL ORDER,
001600* REWRITES THE ALERT MASTER (UPDATE/DELETE), APPENDS ANY NEWLY
001700* CREATED ALERTS, AND WRITES ONE MAINT-RESULTS ROW PER REQUEST
001800* PLUS AN ALERT-CHANGE EVENT FOR EVERY MUTATION SO THE NEXT
001900* PAMEVAL RUN PICKS UP THE ALTERATION.
002000*
002100* THE JOB RUNS IN THREE PASSES OVER THE REQUEST TABLE BUILT IN
002200* WORKING STORAGE -
002300*    PASS 1 (B100) - SCAN THE EXISTING ALERT MASTER, APPLYING
002400*                     EVERY MATCHING GET/UPDATE/DELETE REQUEST
002500*                     AS EACH RECORD GOES BY, WRITING NEW-ALERTS
002600*    PASS 2 (C100) - APPEND EVERY VALID CREATE REQUEST TO
002700*                     NEW-ALERTS AS A NEW RECORD
002800*    PASS 3 (D100) - ANY GET/UPDATE/DELETE REQUEST STILL
002900*                     UNMATCHED AFTER PASS 1 REFERENCED AN ALERT
003000*                     ID THAT DOES NOT EXIST
003100*
003200****************************************************************
003300* HISTORY OF MODIFICATION:
003400****************************************************************
003500* PAM0710 11/05/1993 RVK   - INITIAL VERSION - CREATE AND DELETE
003600*                            COMMANDS ONLY, NO RATE LIMIT
003700* PAM0455 14/02/1996 LMH   - ADDED GET AND UPDATE COMMANDS,
003800*                            PARTIAL FIELD REPLACEMENT ON UPDATE,
003900*                            OWNERSHIP CHECK ON GET/UPDATE/DELETE
004000* PAM0244 17/11/1998 DJT   - Y2K REMEDIATION - ALL TIMESTAMP
004100*                            FIELDS NOW CARRY A 4-DIGIT YEAR
004200* PAM0333 08/03/2001 SCH   - PAM-2001-019 - ADDED THE 10-PER-
004300*                            MINUTE CREATE RATE LIMIT REQUESTED
004400*                            BY OPERATIONS AFTER THE FEB RUNAWAY
004500*                            SCRIPT INCIDENT
004600* PAM0512 09/02/2011 QAW   - PAM-2011-014 - WIDENED PAM-NOTE
004700*                            (VIA PAMALERT) FROM 24 TO 40 CHARS,
004800*                            NO CHANGE REQUIRED IN THIS PROGRAM
004900* PAM0603 20/09/2016 QAW   - PAM-2016-071 - NEW ALERT/EVENT IDS
005000*                            NOW COME FROM THE SHOP-WIDE PAM-ID/26
005100*                            STANDARD VIA CALL "PAMULID" RATHER
005200*                            THAN THE OLD DATE-SEQ SCHEME
005300* PAM0655 03/04/2018 SCH   - PAM-2018-104 - REQUEST TABLE MOVED
005400*                            TO WORKING STORAGE SO A SINGLE
005500*                            REQUEST FEED CAN CARRY MULTIPLE
005600*                            COMMANDS AGAINST THE SAME ALERT ID
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 IS UPSI-DEBUG-SWITCH.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT MAINT-REQUESTS ASSIGN TO DATABASE-PAMMREQ
006900        ORGANIZATION IS SEQUENTIAL
007000     FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT ALERTS ASSIGN TO DATABASE-PAMALERT
007200        ORGANIZATION IS SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT NEW-ALERTS ASSIGN TO DATABASE-PAMALERT
007500        ORGANIZATION IS SEQUENTIAL
007600     FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT ALERT-CHANGES ASSIGN TO DATABASE-PAMCHG
007800        ORGANIZATION IS SEQUENTIAL
007900     FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT MAINT-RESULTS ASSIGN TO DATABASE-PAMMRES
008100        ORGANIZATION IS SEQUENTIAL
008200     FILE STATUS IS WK-C-FILE-STATUS.
008300     SELECT RUN-REPORT ASSIGN TO PRT-PAMMAINT
008400        ORGANIZATION IS SEQUENTIAL
008500     FILE STATUS IS WK-C-FILE-STATUS.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  MAINT-REQUESTS
009000     LABEL RECORDS ARE OMITTED.
009100 01  MAINT-REQUESTS-REC             PIC X(150).
009200*
009300 FD  ALERTS
009400     LABEL RECORDS ARE OMITTED.
009500 01  ALERTS-REC                     PIC X(205).
009600*
009700 FD  NEW-ALERTS
009800     LABEL RECORDS ARE OMITTED.
009900 01  NEW-ALERTS-REC                 PIC X(205).
010000*
010100 FD  ALERT-CHANGES
010200     LABEL RECORDS ARE OMITTED.
010300 01  ALERT-CHANGES-REC              PIC X(100).
010400*
010500 FD  MAINT-RESULTS
010600     LABEL RECORDS ARE OMITTED.
010700 01  MAINT-RESULTS-REC              PIC X(205).
010800*
010900 FD  RUN-REPORT
011000     LABEL RECORDS ARE OMITTED.
011100 01  RUN-REPORT-REC                 PIC X(132).
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                  PIC X(24) VALUE
011500        "** PROGRAM PAMMAINT **".
011600*
011700* ------------------ PROGRAM WORKING STORAGE ------------------*
011800 01  WK-C-COMMON.
011900        COPY PAMCWA.
012000*
012100 01  WK-W-ALERT.
012200        COPY PAMALERT.
012300 01  WK-W-REQUEST.
012400        COPY PAMMREQ.
012500 01  WK-W-RESULT.
012600        COPY PAMMRES.
012700 01  WK-W-CHANGE.
012800        COPY PAMCHG.
012900*
013000*----------------------------------------------------------------*
013100*    MAINT-REQUESTS PRELOADED HERE SO A SINGLE ALERT RECORD CAN  *
013200*    BE MATCHED AGAINST EVERY REQUEST THAT NAMES IT IN ONE PASS  *
013300*    OVER THE MASTER (PAM0655) - THE MATCH SWITCH ON EACH ROW    *
013400*    IS HOW SECTION D100 RECOGNISES A REQUEST NO ALERT ANSWERED  *
013500*----------------------------------------------------------------*
013600 01  WK-T-REQUEST-TABLE.
013700        05  WK-T-RQ-MAX         PIC S9(04) COMP VALUE +2000.
013800        05  WK-T-RQ-COUNT       PIC S9(04) COMP VALUE +0.
013900        05  WK-T-RQ-ENTRY OCCURS 2000 TIMES.
014000            10  WK-T-RQ-COMMAND      PIC X(08).
014100                88  WK-T-RQ-IS-CREATE    VALUE "CREATE  ".
014200                88  WK-T-RQ-IS-GET       VALUE "GET     ".
014300                88  WK-T-RQ-IS-UPDATE    VALUE "UPDATE  ".
014400                88  WK-T-RQ-IS-DELETE    VALUE "DELETE  ".
014500            10  WK-T-RQ-ALERT-ID     PIC X(26).
014600            10  WK-T-RQ-USER-ID      PIC X(26).
014700            10  WK-T-RQ-SYMBOL       PIC X(05).
014800            10  WK-T-RQ-THRESHOLD    PIC S9(06)V9(06) COMP-3.
014900            10  WK-T-RQ-THRSH-SW     PIC X(01).
015000                88  WK-T-RQ-THRSH-SENT   VALUE "Y".
015100            10  WK-T-RQ-DIRECTION    PIC X(05).
015200            10  WK-T-RQ-DIR-SW       PIC X(01).
015300                88  WK-T-RQ-DIR-SENT     VALUE "Y".
015400            10  WK-T-RQ-NOTE         PIC X(40).
015500            10  WK-T-RQ-NOTE-SW      PIC X(01).
015600                88  WK-T-RQ-NOTE-SENT    VALUE "Y".
015700            10  WK-T-RQ-REQUEST-TS   PIC X(20).
015800            10  WK-T-RQ-MATCH-SW     PIC X(01) VALUE "N".
015900                88  WK-T-RQ-MATCHED      VALUE "Y".
016000*
016100*----------------------------------------------------------------*
016200*    PER-USER CREATE-RATE WINDOW (PAM0333) - FIXED WINDOW, MAX   *
016300*    10 CREATE REQUESTS PER USER PER ROLLING 60 SECOND WINDOW.   *
016400*    THE WINDOW RESETS THE FIRST TIME A REQUEST ARRIVES 60       *
016500*    SECONDS OR MORE AFTER WK-T-RT-WINDOW-START.                 *
016600*----------------------------------------------------------------*
016700 01  WK-T-RATE-TABLE.
016800        05  WK-T-RT-MAX         PIC S9(04) COMP VALUE +200.
016900        05  WK-T-RT-COUNT       PIC S9(04) COMP VALUE +0.
017000        05  WK-T-RT-ENTRY OCCURS 200 TIMES.
017100            10  WK-T-RT-USER-ID      PIC X(26).
017200            10  WK-T-RT-WINDOW-START PIC X(20).
017300            10  WK-T-RT-WINDOW-CNT   PIC S9(04) COMP.
017400*
017500*----------------------------------------------------------------*
017600*    MISCELLANEOUS PROGRAM SWITCHES                              *
017700*----------------------------------------------------------------*
017800 01  WK-E-SWITCHES.
017900        05  WK-E-REQS-EOF-SW        PIC X(01) VALUE "N".
018000            88  WK-E-REQS-EOF           VALUE "Y".
018100        05  WK-E-ALERTS-EOF-SW      PIC X(01) VALUE "N".
018200            88  WK-E-ALERTS-EOF         VALUE "Y".
018300        05  WK-E-OWNED-SW           PIC X(01) VALUE "N".
018400            88  WK-E-REQ-IS-OWNED       VALUE "Y".
018500        05  WK-E-RATE-OK-SW         PIC X(01) VALUE "N".
018600            88  WK-E-RATE-IS-OK         VALUE "Y".
018700        05  WK-E-VALID-SW           PIC X(01) VALUE "N".
018800            88  WK-E-REQ-IS-VALID       VALUE "Y".
018900*
019000 01  WK-E-COUNTERS.
019100        05  WK-N-REQS-READ          PIC S9(09) COMP VALUE +0.
019200        05  WK-N-CREATE-REQS        PIC S9(09) COMP VALUE +0.
019300        05  WK-N-GET-REQS           PIC S9(09) COMP VALUE +0.
019400        05  WK-N-UPDATE-REQS        PIC S9(09) COMP VALUE +0.
019500        05  WK-N-DELETE-REQS        PIC S9(09) COMP VALUE +0.
019600        05  WK-N-MASTER-READ        PIC S9(09) COMP VALUE +0.
019700        05  WK-N-MASTER-WRITTEN     PIC S9(09) COMP VALUE +0.
019800        05  WK-N-GET-OK             PIC S9(09) COMP VALUE +0.
019900        05  WK-N-UPDATED-OK         PIC S9(09) COMP VALUE +0.
020000        05  WK-N-DELETED-OK         PIC S9(09) COMP VALUE +0.
020100        05  WK-N-CREATED-OK         PIC S9(09) COMP VALUE +0.
020200        05  WK-N-CREATE-INVALID     PIC S9(09) COMP VALUE +0.
020300        05  WK-N-CREATE-RATE-LIMITED PIC S9(09) COMP VALUE +0.
020400        05  WK-N-NOT-OWNED          PIC S9(09) COMP VALUE +0.
020500        05  WK-N-NOT-FOUND          PIC S9(09) COMP VALUE +0.
020600*
020700 01  WK-N-WORK-AREA.
020800        05  WK-N-SUB-A              PIC S9(04) COMP VALUE +0.
020900        05  WK-N-SUB-B              PIC S9(04) COMP VALUE +0.
021000        05  WK-N-RATE-IX            PIC S9(04) COMP VALUE +0.
021100        05  WK-N-ELAPSED-SECS       PIC S9(05) COMP VALUE +0.
021200        05  WK-N-REQUEST-SECS       PIC S9(05) COMP VALUE +0.
021300        05  WK-N-WINDOW-SECS        PIC S9(05) COMP VALUE +0.
021400*
021500*----------------------------------------------------------------*
021600*    SYMBOL-VALIDATION AND TIMESTAMP WORK AREAS (PAM0333)        *
021700*----------------------------------------------------------------*
021800 01  WK-C-WORK-AREA.
021900        05  WK-C-SYMBOL-WORK        PIC X(05).
022000        05  WK-C-SYMBOL-CHARS REDEFINES WK-C-SYMBOL-WORK.
022100            10  WK-C-SYMBOL-CH      PIC X(01) OCCURS 5 TIMES.
022200        05  WK-C-SEEN-SPACE-SW      PIC X(01).
022300            88  WK-C-SEEN-SPACE         VALUE "Y".
022400        05  WK-C-REQUEST-TS-WORK    PIC X(20).
022500        05  WK-C-REQUEST-TS-R REDEFINES WK-C-REQUEST-TS-WORK.
022600            10  FILLER              PIC X(11).
022700            10  WK-C-REQ-HH         PIC 99.
022800            10  FILLER              PIC X(01).
022900            10  WK-C-REQ-MI         PIC 99.
023000            10  FILLER              PIC X(01).
023100            10  WK-C-REQ-SS         PIC 99.
023200            10  FILLER              PIC X(01).
023300        05  WK-C-WINDOW-TS-WORK     PIC X(20).
023400        05  WK-C-WINDOW-TS-R REDEFINES WK-C-WINDOW-TS-WORK.
023500            10  FILLER              PIC X(11).
023600            10  WK-C-WIN-HH         PIC 99.
023700            10  FILLER              PIC X(01).
023800            10  WK-C-WIN-MI         PIC 99.
023900            10  FILLER              PIC X(01).
024000            10  WK-C-WIN-SS         PIC 99.
024100            10  FILLER              PIC X(01).
024200        05  WK-C-VALIDATION-ERR     PIC X(40).
024300        05  WK-C-NEW-ALERT-ID       PIC X(26).
024400*
024500*----------------------------------------------------------------*
024600*    REPORT LINES - HEADING, DETAIL AND BLANK                    *
024700*----------------------------------------------------------------*
024800 01  WK-R-HEAD-1.
024900        05  FILLER              PIC X(01) VALUE SPACE.
025000        05  FILLER              PIC X(30) VALUE
025100            "PAMMAINT - ALERT MAINTENANCE".
025200        05  FILLER              PIC X(10) VALUE SPACES.
025300        05  FILLER              PIC X(11) VALUE "RUN DATE : ".
025400        05  WK-R-H1-DATE        PIC X(10).
025500        05  FILLER              PIC X(70) VALUE SPACES.
025600*
025700 01  WK-R-HEAD-2.
025800        05  FILLER              PIC X(01) VALUE SPACE.
025900        05  FILLER              PIC X(30) VALUE
026000            "----------------------------".
026100        05  FILLER              PIC X(101) VALUE SPACES.
026200*
026300 01  WK-R-DETAIL-LINE.
026400        05  FILLER              PIC X(01) VALUE SPACE.
026500        05  FILLER              PIC X(24) VALUE SPACES.
026600        05  WK-R-DT-TEXT         PIC X(40).
026700        05  WK-R-DT-COUNT        PIC ZZZ,ZZZ,ZZ9.
026800        05  FILLER              PIC X(56) VALUE SPACES.
026900*
027000 01  WK-R-BLANK-LINE             PIC X(132) VALUE SPACES.
027100*
027200 LINKAGE SECTION.
027300        COPY PAMULIDL.
027400****************************************
027500 PROCEDURE DIVISION.
027600****************************************
027700 MAIN-MODULE.
027800*
027900     PERFORM A000-INITIALISE
028000        THRU A099-INITIALISE-EX.
028100     PERFORM A100-LOAD-REQUESTS
028200        THRU A199-LOAD-REQUESTS-EX.
028300     PERFORM B100-REWRITE-ALERT-MASTER
028400        THRU B199-REWRITE-ALERT-MASTER-EX.
028500     PERFORM C100-PROCESS-CREATES
028600        THRU C199-PROCESS-CREATES-EX.
028700     PERFORM D100-REPORT-UNMATCHED
028800        THRU D199-REPORT-UNMATCHED-EX.
028900     PERFORM F100-PRINT-REPORT
029000        THRU F199-PRINT-REPORT-EX.
029100     PERFORM Z000-END-PROGRAM-ROUTINE
029200        THRU Z999-END-PROGRAM-ROUTINE-EX.
029300     STOP RUN.
029400*
029500*----------------------------------------------------------------*
029600 A000-INITIALISE.
029700*----------------------------------------------------------------*
029800     ACCEPT WK-C-RUN-DATE-6 FROM DATE.
029900     MOVE WK-C-CENTURY          TO WK-C-RUN-DATE-8(1:2).
030000     MOVE WK-C-RUN-DATE-6       TO WK-C-RUN-DATE-8(3:6).
030100     ACCEPT WK-C-RUN-TIME-8 FROM TIME.
030200     STRING WK-C-RUN-CCYY  "-"  WK-C-RUN-MM  "-"  WK-C-RUN-DD
030300        DELIMITED BY SIZE INTO WK-C-TRADING-DATE-10.
030400     MOVE WK-C-TRADING-DATE-10  TO WK-R-H1-DATE.
030500     STRING WK-C-TRADING-DATE-10  "T"
030600            WK-C-RUN-HH  ":"  WK-C-RUN-MI  ":"  WK-C-RUN-SS  "Z"
030700        DELIMITED BY SIZE INTO WK-C-TIMESTAMP-20.
030800 A099-INITIALISE-EX.
030900     EXIT.
031000        EJECT
031100*----------------------------------------------------------------*
031200*    PASS 0 - PRELOAD MAINT-REQUESTS INTO WK-T-REQUEST-TABLE SO  *
031300*    THE MASTER SCAN IN SECTION B100 CAN MATCH EVERY REQUEST     *
031400*    AGAINST ITS ALERT IN A SINGLE PASS OVER THE MASTER          *
031500*----------------------------------------------------------------*
031600 A100-LOAD-REQUESTS.
031700*----------------------------------------------------------------*
031800     OPEN INPUT MAINT-REQUESTS.
031900     IF NOT WK-C-SUCCESSFUL
032000        DISPLAY "PAMMAINT - OPEN FILE ERROR - MAINT-REQUESTS"
032100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200        GO TO Y900-ABNORMAL-TERMINATION
032300     END-IF.
032400*
032500     SET WK-E-REQS-EOF TO FALSE.
032600     PERFORM A110-READ-REQUEST.
032700     PERFORM A120-STORE-REQUEST
032800        UNTIL WK-E-REQS-EOF.
032900*
033000     CLOSE MAINT-REQUESTS.
033100 A199-LOAD-REQUESTS-EX.
033200     EXIT.
033300*
033400*----------------------------------------------------------------*
033500 A110-READ-REQUEST.
033600*----------------------------------------------------------------*
033700     READ MAINT-REQUESTS INTO WK-W-REQUEST
033800        AT END
033900        SET WK-E-REQS-EOF TO TRUE
034000     END-READ.
034100 A119-READ-REQUEST-EX.
034200     EXIT.
034300*
034400*----------------------------------------------------------------*
034500 A120-STORE-REQUEST.
034600*----------------------------------------------------------------*
034700     ADD 1 TO WK-N-REQS-READ.
034800     ADD 1 TO WK-T-RQ-COUNT.
034900     MOVE WK-T-RQ-COUNT       TO WK-N-SUB-A.
035000     MOVE PAM-MREQ-COMMAND    TO WK-T-RQ-COMMAND (WK-N-SUB-A).
035100     MOVE PAM-MREQ-ALERT-ID   TO WK-T-RQ-ALERT-ID (WK-N-SUB-A).
035200     MOVE PAM-MREQ-USER-ID    TO WK-T-RQ-USER-ID (WK-N-SUB-A).
035300     MOVE PAM-MREQ-SYMBOL     TO WK-T-RQ-SYMBOL (WK-N-SUB-A).
035400     MOVE PAM-MREQ-THRESHOLD-PRICE
035500                              TO WK-T-RQ-THRESHOLD (WK-N-SUB-A).
035600     MOVE PAM-MREQ-THRSH-SUPPLIED
035700                              TO WK-T-RQ-THRSH-SW (WK-N-SUB-A).
035800     MOVE PAM-MREQ-DIRECTION  TO WK-T-RQ-DIRECTION (WK-N-SUB-A).
035900     MOVE PAM-MREQ-DIR-SUPPLIED
036000                              TO WK-T-RQ-DIR-SW (WK-N-SUB-A).
036100     MOVE PAM-MREQ-NOTE       TO WK-T-RQ-NOTE (WK-N-SUB-A).
036200     MOVE PAM-MREQ-NOTE-SUPPLIED
036300                              TO WK-T-RQ-NOTE-SW (WK-N-SUB-A).
036400     MOVE PAM-MREQ-REQUEST-TS TO WK-T-RQ-REQUEST-TS (WK-N-SUB-A).
036500     MOVE "N"                 TO WK-T-RQ-MATCH-SW (WK-N-SUB-A).
036600*
036700     EVALUATE TRUE
036800        WHEN PAM-MREQ-CREATE
036900           ADD 1 TO WK-N-CREATE-REQS
037000        WHEN PAM-MREQ-GET
037100           ADD 1 TO WK-N-GET-REQS
037200        WHEN PAM-MREQ-UPDATE
037300           ADD 1 TO WK-N-UPDATE-REQS
037400        WHEN PAM-MREQ-DELETE
037500           ADD 1 TO WK-N-DELETE-REQS
037600     END-EVALUATE.
037700*
037800     PERFORM A110-READ-REQUEST.
037900 A129-STORE-REQUEST-EX.
038000     EXIT.
038100        EJECT
038200*----------------------------------------------------------------*
038300*    PASS 1 - SCAN THE EXISTING ALERT MASTER.  EVERY GET/UPDATE/ *
038400*    DELETE REQUEST NAMING THIS RECORD'S ALERT ID IS APPLIED AS  *
038500*    THE RECORD GOES BY (PAM0455).  A NON-KEYED SEQUENTIAL FILE  *
038600*    CANNOT BE REWRITTEN OUT OF SCAN ORDER, SO EVERY RECORD -    *
038700*    CHANGED OR NOT - IS COPIED ACROSS TO NEW-ALERTS.            *
038800*----------------------------------------------------------------*
038900 B100-REWRITE-ALERT-MASTER.
039000*----------------------------------------------------------------*
039100     OPEN INPUT ALERTS.
039200     IF NOT WK-C-SUCCESSFUL
039300        DISPLAY "PAMMAINT - OPEN FILE ERROR - ALERTS"
039400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500        GO TO Y900-ABNORMAL-TERMINATION
039600     END-IF.
039700     OPEN OUTPUT NEW-ALERTS.
039800     IF NOT WK-C-SUCCESSFUL
039900        DISPLAY "PAMMAINT - OPEN FILE ERROR - NEW-ALERTS"
040000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040100        GO TO Y900-ABNORMAL-TERMINATION
040200     END-IF.
040300     OPEN OUTPUT ALERT-CHANGES.
040400     IF NOT WK-C-SUCCESSFUL
040500        DISPLAY "PAMMAINT - OPEN FILE ERROR - ALERT-CHANGES"
040600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700        GO TO Y900-ABNORMAL-TERMINATION
040800     END-IF.
040900     OPEN OUTPUT MAINT-RESULTS.
041000     IF NOT WK-C-SUCCESSFUL
041100        DISPLAY "PAMMAINT - OPEN FILE ERROR - MAINT-RESULTS"
041200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041300        GO TO Y900-ABNORMAL-TERMINATION
041400     END-IF.
041500*
041600     SET WK-E-ALERTS-EOF TO FALSE.
041700     PERFORM B110-READ-OLD-ALERT.
041800     PERFORM B120-REWRITE-ONE-ALERT
041900        UNTIL WK-E-ALERTS-EOF.
042000*
042100     CLOSE ALERTS.
042200     CLOSE NEW-ALERTS.
042300 B199-REWRITE-ALERT-MASTER-EX.
042400     EXIT.
042500*
042600*----------------------------------------------------------------*
042700 B110-READ-OLD-ALERT.
042800*----------------------------------------------------------------*
042900     READ ALERTS INTO WK-W-ALERT
043000        AT END
043100        SET WK-E-ALERTS-EOF TO TRUE
043200     END-READ.
043300     IF NOT WK-E-ALERTS-EOF
043400        ADD 1 TO WK-N-MASTER-READ
043500     END-IF.
043600 B119-READ-OLD-ALERT-EX.
043700     EXIT.
043800*
043900*----------------------------------------------------------------*
044000 B120-REWRITE-ONE-ALERT.
044100*----------------------------------------------------------------*
044200     PERFORM B130-APPLY-ONE-REQUEST
044300        VARYING WK-N-SUB-A FROM 1 BY 1
044400        UNTIL WK-N-SUB-A > WK-T-RQ-COUNT.
044500*
044600     MOVE SPACES TO NEW-ALERTS-REC.
044700     MOVE WK-W-ALERT TO NEW-ALERTS-REC.
044800     WRITE NEW-ALERTS-REC.
044900     IF NOT WK-C-SUCCESSFUL
045000        DISPLAY "PAMMAINT - WRITE FILE ERROR - NEW-ALERTS"
045100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045200        GO TO Y900-ABNORMAL-TERMINATION
045300     END-IF.
045400     ADD 1 TO WK-N-MASTER-WRITTEN.
045500*
045600     PERFORM B110-READ-OLD-ALERT.
045700 B129-REWRITE-ONE-ALERT-EX.
045800     EXIT.
045900        EJECT
046000*----------------------------------------------------------------*
046100*    A REQUEST THAT NAMES THIS ALERT-ID AND HAS NOT YET BEEN     *
046200*    APPLIED TO ANY MASTER RECORD THIS RUN.  THE OWNERSHIP CHECK *
046300*    (PAM0455) COMES BEFORE THE COMMAND-SPECIFIC LOGIC SO A      *
046400*    MISMATCH IS REPORTED THE SAME WAY REGARDLESS OF COMMAND.    *
046500*----------------------------------------------------------------*
046600 B130-APPLY-ONE-REQUEST.
046700*----------------------------------------------------------------*
046800     IF WK-T-RQ-ALERT-ID (WK-N-SUB-A) = PAM-ALERT-ID OF WK-W-ALERT
046900        AND NOT WK-T-RQ-MATCHED (WK-N-SUB-A)
047000        AND (WK-T-RQ-IS-GET (WK-N-SUB-A)
047100             OR WK-T-RQ-IS-UPDATE (WK-N-SUB-A)
047200             OR WK-T-RQ-IS-DELETE (WK-N-SUB-A))
047300*
047400        SET WK-T-RQ-MATCHED (WK-N-SUB-A) TO TRUE
047500*
047600        IF WK-T-RQ-USER-ID (WK-N-SUB-A)
047700              NOT = PAM-USER-ID OF WK-W-ALERT
047800           ADD 1 TO WK-N-NOT-OWNED
047900           PERFORM B140-WRITE-RESULT-ERROR
048000              THRU B149-WRITE-RESULT-ERROR-EX
048100        ELSE
048200           EVALUATE TRUE
048300              WHEN WK-T-RQ-IS-GET (WK-N-SUB-A)
048400                 ADD 1 TO WK-N-GET-OK
048500                 PERFORM B150-WRITE-GET-RESULT
048600                    THRU B159-WRITE-GET-RESULT-EX
048700              WHEN WK-T-RQ-IS-UPDATE (WK-N-SUB-A)
048800                 PERFORM B160-APPLY-UPDATE
048900                    THRU B169-APPLY-UPDATE-EX
049000              WHEN WK-T-RQ-IS-DELETE (WK-N-SUB-A)
049100                 PERFORM B170-APPLY-DELETE
049200                    THRU B179-APPLY-DELETE-EX
049300           END-EVALUATE
049400        END-IF
049500     END-IF.
049600 B139-APPLY-ONE-REQUEST-EX.
049700     EXIT.
049800        EJECT
049900*----------------------------------------------------------------*
050000 B140-WRITE-RESULT-ERROR.
050100*----------------------------------------------------------------*
050200     MOVE SPACES TO WK-W-RESULT.
050300     MOVE WK-T-RQ-COMMAND (WK-N-SUB-A)   TO PAM-MRES-COMMAND.
050400     MOVE WK-T-RQ-ALERT-ID (WK-N-SUB-A)  TO PAM-MRES-ALERT-ID.
050500     MOVE WK-T-RQ-USER-ID (WK-N-SUB-A)   TO PAM-MRES-USER-ID.
050600     SET PAM-MRES-ERROR TO TRUE.
050700     MOVE "ALERT NOT OWNED BY REQUESTING USER"
050800                                     TO PAM-MRES-ERROR-TEXT.
050900     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
051000     PERFORM B190-WRITE-RESULT-REC
051100        THRU B199-WRITE-RESULT-REC-EX.
051200 B149-WRITE-RESULT-ERROR-EX.
051300     EXIT.
051400*
051500*----------------------------------------------------------------*
051600 B150-WRITE-GET-RESULT.
051700*----------------------------------------------------------------*
051800     MOVE SPACES TO WK-W-RESULT.
051900     MOVE WK-T-RQ-COMMAND (WK-N-SUB-A)   TO PAM-MRES-COMMAND.
052000     MOVE PAM-ALERT-ID OF WK-W-ALERT     TO PAM-MRES-ALERT-ID.
052100     MOVE PAM-USER-ID OF WK-W-ALERT      TO PAM-MRES-USER-ID.
052200     SET PAM-MRES-OK TO TRUE.
052300     MOVE PAM-SYMBOL OF WK-W-ALERT       TO PAM-MRES-SYMBOL.
052400     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
052500                                   TO PAM-MRES-THRESHOLD-PRICE.
052600     MOVE PAM-DIRECTION OF WK-W-ALERT    TO PAM-MRES-DIRECTION.
052700     MOVE PAM-NOTE OF WK-W-ALERT         TO PAM-MRES-NOTE.
052800     MOVE PAM-STATUS OF WK-W-ALERT       TO PAM-MRES-ALERT-STATUS.
052900     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
053000     PERFORM B190-WRITE-RESULT-REC
053100        THRU B199-WRITE-RESULT-REC-EX.
053200 B159-WRITE-GET-RESULT-EX.
053300     EXIT.
053400        EJECT
053500*----------------------------------------------------------------*
053600*    UPDATE - ONLY THE FIELDS FLAGGED -SUPPLIED ON THE REQUEST   *
053700*    ARE MOVED ONTO THE ALERT MASTER (PAM0455) - AN OMITTED      *
053800*    FIELD IS LEFT EXACTLY AS IT STOOD BEFORE THE REQUEST        *
053900*----------------------------------------------------------------*
054000 B160-APPLY-UPDATE.
054100*----------------------------------------------------------------*
054200     IF WK-T-RQ-THRSH-SENT (WK-N-SUB-A)
054300        MOVE WK-T-RQ-THRESHOLD (WK-N-SUB-A)
054400           TO PAM-THRESHOLD-PRICE OF WK-W-ALERT
054500     END-IF.
054600     IF WK-T-RQ-DIR-SENT (WK-N-SUB-A)
054700        MOVE WK-T-RQ-DIRECTION (WK-N-SUB-A)
054800           TO PAM-DIRECTION OF WK-W-ALERT
054900     END-IF.
055000     IF WK-T-RQ-NOTE-SENT (WK-N-SUB-A)
055100        MOVE WK-T-RQ-NOTE (WK-N-SUB-A)
055200           TO PAM-NOTE OF WK-W-ALERT
055300     END-IF.
055400     MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
055500        TO PAM-UPDATED-AT OF WK-W-ALERT.
055600     ADD 1 TO WK-N-UPDATED-OK.
055700*
055800     MOVE SPACES TO WK-W-CHANGE.
055900     SET PAM-CHG-UPDATED TO TRUE.
056000     MOVE PAM-ALERT-ID OF WK-W-ALERT      TO PAM-CHG-ALERT-ID.
056100     MOVE PAM-USER-ID OF WK-W-ALERT       TO PAM-CHG-USER-ID.
056200     MOVE PAM-SYMBOL OF WK-W-ALERT        TO PAM-CHG-SYMBOL.
056300     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
056400                                   TO PAM-CHG-THRESHOLD-PRICE.
056500     MOVE PAM-DIRECTION OF WK-W-ALERT     TO PAM-CHG-DIRECTION.
056600     MOVE WK-C-TIMESTAMP-20               TO PAM-CHG-TIMESTAMP.
056700     PERFORM B180-WRITE-CHANGE-REC
056800        THRU B189-WRITE-CHANGE-REC-EX.
056900*
057000     MOVE SPACES TO WK-W-RESULT.
057100     MOVE WK-T-RQ-COMMAND (WK-N-SUB-A)   TO PAM-MRES-COMMAND.
057200     MOVE PAM-ALERT-ID OF WK-W-ALERT     TO PAM-MRES-ALERT-ID.
057300     MOVE PAM-USER-ID OF WK-W-ALERT      TO PAM-MRES-USER-ID.
057400     SET PAM-MRES-OK TO TRUE.
057500     MOVE PAM-SYMBOL OF WK-W-ALERT       TO PAM-MRES-SYMBOL.
057600     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
057700                                   TO PAM-MRES-THRESHOLD-PRICE.
057800     MOVE PAM-DIRECTION OF WK-W-ALERT    TO PAM-MRES-DIRECTION.
057900     MOVE PAM-NOTE OF WK-W-ALERT         TO PAM-MRES-NOTE.
058000     MOVE PAM-STATUS OF WK-W-ALERT       TO PAM-MRES-ALERT-STATUS.
058100     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
058200     PERFORM B190-WRITE-RESULT-REC
058300        THRU B199-WRITE-RESULT-REC-EX.
058400 B169-APPLY-UPDATE-EX.
058500     EXIT.
058600        EJECT
058700*----------------------------------------------------------------*
058800*    DELETE - THE MASTER RECORD IS FLAGGED DELETED, NOT REMOVED, *
058900*    SO THE ALERT-ID CANNOT BE RECYCLED BY A LATER CREATE        *
059000*----------------------------------------------------------------*
059100 B170-APPLY-DELETE.
059200*----------------------------------------------------------------*
059300     SET PAM-STAT-DELETED OF WK-W-ALERT TO TRUE.
059400     MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
059500        TO PAM-UPDATED-AT OF WK-W-ALERT.
059600     ADD 1 TO WK-N-DELETED-OK.
059700*
059800     MOVE SPACES TO WK-W-CHANGE.
059900     SET PAM-CHG-DELETED TO TRUE.
060000     MOVE PAM-ALERT-ID OF WK-W-ALERT      TO PAM-CHG-ALERT-ID.
060100     MOVE PAM-USER-ID OF WK-W-ALERT       TO PAM-CHG-USER-ID.
060200     MOVE PAM-SYMBOL OF WK-W-ALERT        TO PAM-CHG-SYMBOL.
060300     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
060400                                   TO PAM-CHG-THRESHOLD-PRICE.
060500     MOVE PAM-DIRECTION OF WK-W-ALERT     TO PAM-CHG-DIRECTION.
060600     MOVE WK-C-TIMESTAMP-20               TO PAM-CHG-TIMESTAMP.
060700     PERFORM B180-WRITE-CHANGE-REC
060800        THRU B189-WRITE-CHANGE-REC-EX.
060900*
061000     MOVE SPACES TO WK-W-RESULT.
061100     MOVE WK-T-RQ-COMMAND (WK-N-SUB-A)   TO PAM-MRES-COMMAND.
061200     MOVE PAM-ALERT-ID OF WK-W-ALERT     TO PAM-MRES-ALERT-ID.
061300     MOVE PAM-USER-ID OF WK-W-ALERT      TO PAM-MRES-USER-ID.
061400     SET PAM-MRES-OK TO TRUE.
061500     MOVE PAM-STATUS OF WK-W-ALERT       TO PAM-MRES-ALERT-STATUS.
061600     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
061700     PERFORM B190-WRITE-RESULT-REC
061800        THRU B199-WRITE-RESULT-REC-EX.
061900 B179-APPLY-DELETE-EX.
062000     EXIT.
062100        EJECT
062200*----------------------------------------------------------------*
062300 B180-WRITE-CHANGE-REC.
062400*----------------------------------------------------------------*
062500     MOVE SPACES TO ALERT-CHANGES-REC.
062600     MOVE WK-W-CHANGE TO ALERT-CHANGES-REC.
062700     WRITE ALERT-CHANGES-REC.
062800     IF NOT WK-C-SUCCESSFUL
062900        DISPLAY "PAMMAINT - WRITE FILE ERROR - ALERT-CHANGES"
063000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063100        GO TO Y900-ABNORMAL-TERMINATION
063200     END-IF.
063300 B189-WRITE-CHANGE-REC-EX.
063400     EXIT.
063500*
063600*----------------------------------------------------------------*
063700 B190-WRITE-RESULT-REC.
063800*----------------------------------------------------------------*
063900     MOVE SPACES TO MAINT-RESULTS-REC.
064000     MOVE WK-W-RESULT TO MAINT-RESULTS-REC.
064100     WRITE MAINT-RESULTS-REC.
064200     IF NOT WK-C-SUCCESSFUL
064300        DISPLAY "PAMMAINT - WRITE FILE ERROR - MAINT-RESULTS"
064400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064500        GO TO Y900-ABNORMAL-TERMINATION
064600     END-IF.
064700 B199-WRITE-RESULT-REC-EX.
064800     EXIT.
064900        EJECT
065000*----------------------------------------------------------------*
065100*    PASS 2 - EVERY CREATE REQUEST IS VALIDATED, RATE-LIMITED    *
065200*    AND (IF BOTH CHECKS PASS) APPENDED TO NEW-ALERTS.  NEW-     *
065300*    ALERTS IS REOPENED IN EXTEND MODE SINCE PASS 1 ALREADY      *
065400*    CLOSED IT HOLDING EVERY EXISTING ALERT (PAM0710).           *
065500*----------------------------------------------------------------*
065600 C100-PROCESS-CREATES.
065700*----------------------------------------------------------------*
065800     OPEN EXTEND NEW-ALERTS.
065900     IF NOT WK-C-SUCCESSFUL
066000        DISPLAY "PAMMAINT - OPEN FILE ERROR - NEW-ALERTS (EXTEND)"
066100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066200        GO TO Y900-ABNORMAL-TERMINATION
066300     END-IF.
066400*
066500     PERFORM C110-PROCESS-ONE-CREATE
066600        VARYING WK-N-SUB-A FROM 1 BY 1
066700        UNTIL WK-N-SUB-A > WK-T-RQ-COUNT.
066800*
066900     CLOSE NEW-ALERTS.
066950     CLOSE ALERT-CHANGES.
066975     CLOSE MAINT-RESULTS.
067000 C199-PROCESS-CREATES-EX.
067100     EXIT.
067200*
067300*----------------------------------------------------------------*
067400 C110-PROCESS-ONE-CREATE.
067500*----------------------------------------------------------------*
067600     IF WK-T-RQ-IS-CREATE (WK-N-SUB-A)
067700        PERFORM C120-VALIDATE-CREATE-REQUEST
067800           THRU C129-VALIDATE-CREATE-REQUEST-EX
067900        IF WK-E-REQ-IS-VALID
068000           PERFORM C150-CHECK-RATE-LIMIT
068100              THRU C159-CHECK-RATE-LIMIT-EX
068200           IF WK-E-RATE-IS-OK
068300              PERFORM C170-CREATE-ALERT
068400                 THRU C179-CREATE-ALERT-EX
068500           ELSE
068600              ADD 1 TO WK-N-CREATE-RATE-LIMITED
068700              MOVE "CREATE RATE LIMIT EXCEEDED - MAX 10 PER MIN"
068800                 TO WK-C-VALIDATION-ERR
068900              PERFORM C190-WRITE-CREATE-ERROR
069000                 THRU C199-WRITE-CREATE-ERROR-EX
069100           END-IF
069200        ELSE
069300           ADD 1 TO WK-N-CREATE-INVALID
069400           PERFORM C190-WRITE-CREATE-ERROR
069500              THRU C199-WRITE-CREATE-ERROR-EX
069600        END-IF
069700     END-IF.
069800 C119-PROCESS-ONE-CREATE-EX.
069900     EXIT.
070000        EJECT
070100*----------------------------------------------------------------*
070200*    VALIDATION (PAM0333) - SYMBOL 1-5 UPPERCASE LETTERS, LEFT-  *
070300*    JUSTIFIED WITH TRAILING SPACES, THRESHOLD PRICE GREATER     *
070400*    THAN ZERO, DIRECTION ONE OF ABOVE/BELOW/CROSS               *
070500*----------------------------------------------------------------*
070600 C120-VALIDATE-CREATE-REQUEST.
070700*----------------------------------------------------------------*
070800     SET WK-E-REQ-IS-VALID TO TRUE.
070900     MOVE SPACES TO WK-C-VALIDATION-ERR.
071000*
071100     MOVE WK-T-RQ-SYMBOL (WK-N-SUB-A) TO WK-C-SYMBOL-WORK.
071200     PERFORM C130-VALIDATE-SYMBOL
071300        THRU C139-VALIDATE-SYMBOL-EX.
071400*
071500     IF WK-E-REQ-IS-VALID
071600        IF WK-T-RQ-THRESHOLD (WK-N-SUB-A) NOT GREATER THAN ZERO
071700           SET WK-E-REQ-IS-VALID TO FALSE
071800           MOVE "THRESHOLD PRICE MUST BE GREATER THAN ZERO"
071900              TO WK-C-VALIDATION-ERR
072000        END-IF
072100     END-IF.
072200*
072300     IF WK-E-REQ-IS-VALID
072400        IF WK-T-RQ-DIRECTION (WK-N-SUB-A) NOT = "ABOVE"
072500           AND WK-T-RQ-DIRECTION (WK-N-SUB-A) NOT = "BELOW"
072600           AND WK-T-RQ-DIRECTION (WK-N-SUB-A) NOT = "CROSS"
072700              SET WK-E-REQ-IS-VALID TO FALSE
072800              MOVE "DIRECTION MUST BE ABOVE, BELOW OR CROSS"
072900                 TO WK-C-VALIDATION-ERR
073000        END-IF
073100     END-IF.
073200 C129-VALIDATE-CREATE-REQUEST-EX.
073300     EXIT.
073400        EJECT
073500*----------------------------------------------------------------*
073600 C130-VALIDATE-SYMBOL.
073700*----------------------------------------------------------------*
073800     SET WK-C-SEEN-SPACE TO FALSE.
073900     MOVE 0 TO WK-N-SUB-B.
074000     PERFORM C140-VALIDATE-SYMBOL-CHAR
074100        VARYING WK-N-SUB-B FROM 1 BY 1
074200        UNTIL WK-N-SUB-B > 5
074300           OR NOT WK-E-REQ-IS-VALID.
074400*
074500     IF WK-E-REQ-IS-VALID
074600        AND WK-C-SYMBOL-CH (1) = SPACE
074700           SET WK-E-REQ-IS-VALID TO FALSE
074800           MOVE "SYMBOL MUST BE 1-5 UPPERCASE LETTERS"
074900              TO WK-C-VALIDATION-ERR
075000     END-IF.
075100 C139-VALIDATE-SYMBOL-EX.
075200     EXIT.
075300*
075400*----------------------------------------------------------------*
075500 C140-VALIDATE-SYMBOL-CHAR.
075600*----------------------------------------------------------------*
075700     IF WK-C-SYMBOL-CH (WK-N-SUB-B) = SPACE
075800        SET WK-C-SEEN-SPACE TO TRUE
075900     ELSE
076000        IF WK-C-SEEN-SPACE
076100           OR WK-C-SYMBOL-CH (WK-N-SUB-B) < "A"
076200           OR WK-C-SYMBOL-CH (WK-N-SUB-B) > "Z"
076300              SET WK-E-REQ-IS-VALID TO FALSE
076400              MOVE "SYMBOL MUST BE 1-5 UPPERCASE LETTERS"
076500                 TO WK-C-VALIDATION-ERR
076600        END-IF
076700     END-IF.
076800 C149-VALIDATE-SYMBOL-CHAR-EX.
076900     EXIT.
077000        EJECT
077100*----------------------------------------------------------------*
077200*    FIXED-WINDOW RATE LIMIT (PAM0333) - THE WINDOW IS KEYED ON  *
077300*    THE REQUEST'S OWN TIMESTAMP, NOT WALL-CLOCK TIME, SO A      *
077400*    RE-RUN OF THE SAME REQUEST FEED LIMITS THE SAME WAY EVERY   *
077500*    TIME.  A USER NOT YET SEEN THIS RUN STARTS A FRESH WINDOW.  *
077600*----------------------------------------------------------------*
077700 C150-CHECK-RATE-LIMIT.
077800*----------------------------------------------------------------*
077900     MOVE 0 TO WK-N-RATE-IX.
078000     PERFORM C160-FIND-RATE-ROW
078100        VARYING WK-N-SUB-B FROM 1 BY 1
078200        UNTIL WK-N-SUB-B > WK-T-RT-COUNT
078300           OR WK-N-RATE-IX NOT = ZERO.
078400*
078500     IF WK-N-RATE-IX = ZERO
078600        ADD 1 TO WK-T-RT-COUNT
078700        MOVE WK-T-RT-COUNT TO WK-N-RATE-IX
078800        MOVE WK-T-RQ-USER-ID (WK-N-SUB-A)
078900           TO WK-T-RT-USER-ID (WK-N-RATE-IX)
079000        MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
079100           TO WK-T-RT-WINDOW-START (WK-N-RATE-IX)
079200        MOVE 1 TO WK-T-RT-WINDOW-CNT (WK-N-RATE-IX)
079300        SET WK-E-RATE-IS-OK TO TRUE
079400     ELSE
079500        MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
079600           TO WK-C-REQUEST-TS-WORK
079700        MOVE WK-T-RT-WINDOW-START (WK-N-RATE-IX)
079800           TO WK-C-WINDOW-TS-WORK
079900        COMPUTE WK-N-REQUEST-SECS =
080000           (WK-C-REQ-HH * 3600) + (WK-C-REQ-MI * 60) + WK-C-REQ-SS
080100        COMPUTE WK-N-WINDOW-SECS =
080200           (WK-C-WIN-HH * 3600) + (WK-C-WIN-MI * 60) + WK-C-WIN-SS
080300        COMPUTE WK-N-ELAPSED-SECS =
080400           WK-N-REQUEST-SECS - WK-N-WINDOW-SECS
080500*
080600        IF WK-N-ELAPSED-SECS >= 60
080700           OR WK-N-ELAPSED-SECS < 0
080800              MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
080900                 TO WK-T-RT-WINDOW-START (WK-N-RATE-IX)
081000              MOVE 1 TO WK-T-RT-WINDOW-CNT (WK-N-RATE-IX)
081100              SET WK-E-RATE-IS-OK TO TRUE
081200        ELSE
081300           IF WK-T-RT-WINDOW-CNT (WK-N-RATE-IX) < 10
081400              ADD 1 TO WK-T-RT-WINDOW-CNT (WK-N-RATE-IX)
081500              SET WK-E-RATE-IS-OK TO TRUE
081600           ELSE
081700              SET WK-E-RATE-IS-OK TO FALSE
081800           END-IF
081900        END-IF
082000     END-IF.
082100 C159-CHECK-RATE-LIMIT-EX.
082200     EXIT.
082300        EJECT
082400*----------------------------------------------------------------*
082500 C160-FIND-RATE-ROW.
082600*----------------------------------------------------------------*
082700     IF WK-T-RT-USER-ID (WK-N-SUB-B)
082800           = WK-T-RQ-USER-ID (WK-N-SUB-A)
082900        MOVE WK-N-SUB-B TO WK-N-RATE-IX
083000     END-IF.
083100 C169-FIND-RATE-ROW-EX.
083200     EXIT.
083300        EJECT
083400*----------------------------------------------------------------*
083500*    NEW ALERT - ID COMES FROM THE SHOP-WIDE ULID GENERATOR      *
083600*    (PAM0603), STATUS STARTS ACTIVE, NO PRIOR TRIGGER HISTORY   *
083700*----------------------------------------------------------------*
083800 C170-CREATE-ALERT.
083900*----------------------------------------------------------------*
084000     MOVE SPACES TO WK-U-INPUT.
084100     CALL "PAMULID" USING WK-C-PAMULID-RECORD.
084200     IF WK-U-ERROR
084300        DISPLAY "PAMMAINT - PAMULID RETURNED AN ERROR"
084400        GO TO Y900-ABNORMAL-TERMINATION
084500     END-IF.
084600     MOVE WK-U-NEW-ID TO WK-C-NEW-ALERT-ID.
084700*
084800     MOVE SPACES TO WK-W-ALERT.
084900     MOVE WK-C-NEW-ALERT-ID    TO PAM-ALERT-ID OF WK-W-ALERT.
085000     MOVE WK-T-RQ-USER-ID (WK-N-SUB-A)
085100        TO PAM-USER-ID OF WK-W-ALERT.
085200     MOVE WK-T-RQ-SYMBOL (WK-N-SUB-A)
085300        TO PAM-SYMBOL OF WK-W-ALERT.
085400     MOVE WK-T-RQ-THRESHOLD (WK-N-SUB-A)
085500        TO PAM-THRESHOLD-PRICE OF WK-W-ALERT.
085600     MOVE WK-T-RQ-DIRECTION (WK-N-SUB-A)
085700        TO PAM-DIRECTION OF WK-W-ALERT.
085800     MOVE WK-T-RQ-NOTE (WK-N-SUB-A)
085900        TO PAM-NOTE OF WK-W-ALERT.
086000     SET PAM-STAT-ACTIVE OF WK-W-ALERT TO TRUE.
086100     MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
086200        TO PAM-CREATED-AT OF WK-W-ALERT.
086300     MOVE WK-T-RQ-REQUEST-TS (WK-N-SUB-A)
086400        TO PAM-UPDATED-AT OF WK-W-ALERT.
086500     MOVE SPACES TO PAM-LAST-TRIGGERED-AT OF WK-W-ALERT.
086600     MOVE ZERO TO PAM-LAST-TRIGGER-PRICE OF WK-W-ALERT.
086700*
086800     MOVE SPACES TO NEW-ALERTS-REC.
086900     MOVE WK-W-ALERT TO NEW-ALERTS-REC.
087000     WRITE NEW-ALERTS-REC.
087100     IF NOT WK-C-SUCCESSFUL
087200        DISPLAY "PAMMAINT - WRITE FILE ERROR - NEW-ALERTS (2)"
087300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
087400        GO TO Y900-ABNORMAL-TERMINATION
087500     END-IF.
087600     ADD 1 TO WK-N-MASTER-WRITTEN.
087700     ADD 1 TO WK-N-CREATED-OK.
087800*
087900     MOVE SPACES TO WK-W-CHANGE.
088000     SET PAM-CHG-CREATED TO TRUE.
088100     MOVE PAM-ALERT-ID OF WK-W-ALERT      TO PAM-CHG-ALERT-ID.
088200     MOVE PAM-USER-ID OF WK-W-ALERT       TO PAM-CHG-USER-ID.
088300     MOVE PAM-SYMBOL OF WK-W-ALERT        TO PAM-CHG-SYMBOL.
088400     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
088500                                   TO PAM-CHG-THRESHOLD-PRICE.
088600     MOVE PAM-DIRECTION OF WK-W-ALERT     TO PAM-CHG-DIRECTION.
088700     MOVE WK-C-TIMESTAMP-20               TO PAM-CHG-TIMESTAMP.
088800     PERFORM B180-WRITE-CHANGE-REC
088900        THRU B189-WRITE-CHANGE-REC-EX.
089000*
089100     MOVE SPACES TO WK-W-RESULT.
089200     MOVE "CREATE"                       TO PAM-MRES-COMMAND.
089300     MOVE PAM-ALERT-ID OF WK-W-ALERT     TO PAM-MRES-ALERT-ID.
089400     MOVE PAM-USER-ID OF WK-W-ALERT      TO PAM-MRES-USER-ID.
089500     SET PAM-MRES-OK TO TRUE.
089600     MOVE PAM-SYMBOL OF WK-W-ALERT       TO PAM-MRES-SYMBOL.
089700     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
089800                                   TO PAM-MRES-THRESHOLD-PRICE.
089900     MOVE PAM-DIRECTION OF WK-W-ALERT    TO PAM-MRES-DIRECTION.
090000     MOVE PAM-NOTE OF WK-W-ALERT         TO PAM-MRES-NOTE.
090100     MOVE PAM-STATUS OF WK-W-ALERT       TO PAM-MRES-ALERT-STATUS.
090200     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
090300     PERFORM B190-WRITE-RESULT-REC
090400        THRU B199-WRITE-RESULT-REC-EX.
090500 C179-CREATE-ALERT-EX.
090600     EXIT.
090700        EJECT
090800*----------------------------------------------------------------*
090900 C190-WRITE-CREATE-ERROR.
091000*----------------------------------------------------------------*
091100     MOVE SPACES TO WK-W-RESULT.
091200     MOVE "CREATE"                       TO PAM-MRES-COMMAND.
091300     MOVE SPACES                         TO PAM-MRES-ALERT-ID.
091400     MOVE WK-T-RQ-USER-ID (WK-N-SUB-A)   TO PAM-MRES-USER-ID.
091500     SET PAM-MRES-ERROR TO TRUE.
091600     MOVE WK-C-VALIDATION-ERR            TO PAM-MRES-ERROR-TEXT.
091700     MOVE WK-T-RQ-SYMBOL (WK-N-SUB-A)    TO PAM-MRES-SYMBOL.
091800     MOVE WK-T-RQ-THRESHOLD (WK-N-SUB-A)
091900                                   TO PAM-MRES-THRESHOLD-PRICE.
092000     MOVE WK-T-RQ-DIRECTION (WK-N-SUB-A) TO PAM-MRES-DIRECTION.
092100     MOVE WK-C-TIMESTAMP-20              TO PAM-MRES-RESULT-TS.
092200     PERFORM B190-WRITE-RESULT-REC
092300        THRU B199-WRITE-RESULT-REC-EX.
092400 C199-WRITE-CREATE-ERROR-EX.
092500     EXIT.
092600        EJECT
092700*----------------------------------------------------------------*
092800*    PASS 3 - ANY GET/UPDATE/DELETE REQUEST THAT SECTION B100    *
092900*    NEVER MATCHED TO A MASTER RECORD NAMED AN ALERT ID THAT     *
093000*    DOES NOT EXIST ON FILE (PAM0455).                           *
093100*----------------------------------------------------------------*
093200 D100-REPORT-UNMATCHED.
093300*----------------------------------------------------------------*
093400     OPEN EXTEND MAINT-RESULTS.
093500     IF NOT WK-C-SUCCESSFUL
093600        DISPLAY "PAMMAINT - OPEN FILE ERROR - MAINT-RESULTS (2)"
093700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
093800        GO TO Y900-ABNORMAL-TERMINATION
093900     END-IF.
094000*
094100     PERFORM D110-CHECK-ONE-REQUEST
094200        VARYING WK-N-SUB-A FROM 1 BY 1
094300        UNTIL WK-N-SUB-A > WK-T-RQ-COUNT.
094400*
094500     CLOSE MAINT-RESULTS.
094600 D199-REPORT-UNMATCHED-EX.
094700     EXIT.
094800*
094900*----------------------------------------------------------------*
095000 D110-CHECK-ONE-REQUEST.
095100*----------------------------------------------------------------*
095200     IF NOT WK-T-RQ-MATCHED (WK-N-SUB-A)
095300        AND (WK-T-RQ-IS-GET (WK-N-SUB-A)
095400             OR WK-T-RQ-IS-UPDATE (WK-N-SUB-A)
095500             OR WK-T-RQ-IS-DELETE (WK-N-SUB-A))
095600*
095700        ADD 1 TO WK-N-NOT-FOUND
095800        MOVE SPACES TO WK-W-RESULT
095900        MOVE WK-T-RQ-COMMAND (WK-N-SUB-A)  TO PAM-MRES-COMMAND
096000        MOVE WK-T-RQ-ALERT-ID (WK-N-SUB-A) TO PAM-MRES-ALERT-ID
096100        MOVE WK-T-RQ-USER-ID (WK-N-SUB-A)  TO PAM-MRES-USER-ID
096200        SET PAM-MRES-ERROR TO TRUE
096300        MOVE "ALERT ID NOT FOUND"          TO PAM-MRES-ERROR-TEXT
096400        MOVE WK-C-TIMESTAMP-20             TO PAM-MRES-RESULT-TS
096500*
096600        MOVE SPACES TO MAINT-RESULTS-REC
096700        MOVE WK-W-RESULT TO MAINT-RESULTS-REC
096800        WRITE MAINT-RESULTS-REC
096900        IF NOT WK-C-SUCCESSFUL
097000           DISPLAY "PAMMAINT - WRITE FILE ERROR - MAINT-RESULTS"
097100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
097200           GO TO Y900-ABNORMAL-TERMINATION
097300        END-IF
097400     END-IF.
097500 D119-CHECK-ONE-REQUEST-EX.
097600     EXIT.
097700        EJECT
097800*----------------------------------------------------------------*
097900 F100-PRINT-REPORT.
098000*----------------------------------------------------------------*
098100     OPEN OUTPUT RUN-REPORT.
098200     IF NOT WK-C-SUCCESSFUL
098300        DISPLAY "PAMMAINT - OPEN FILE ERROR - RUN-REPORT"
098400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
098500        GO TO Y900-ABNORMAL-TERMINATION
098600     END-IF.
098700*
098800     WRITE RUN-REPORT-REC FROM WK-R-HEAD-1.
098900     WRITE RUN-REPORT-REC FROM WK-R-HEAD-2.
099000     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
099100*
099200     MOVE "MAINTENANCE REQUESTS READ" TO WK-R-DT-TEXT.
099300     MOVE WK-N-REQS-READ             TO WK-R-DT-COUNT.
099400     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
099500     MOVE "  CREATE"                 TO WK-R-DT-TEXT.
099600     MOVE WK-N-CREATE-REQS           TO WK-R-DT-COUNT.
099700     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
099800     MOVE "  GET"                    TO WK-R-DT-TEXT.
099900     MOVE WK-N-GET-REQS              TO WK-R-DT-COUNT.
100000     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
100100     MOVE "  UPDATE"                 TO WK-R-DT-TEXT.
100200     MOVE WK-N-UPDATE-REQS           TO WK-R-DT-COUNT.
100300     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
100400     MOVE "  DELETE"                 TO WK-R-DT-TEXT.
100500     MOVE WK-N-DELETE-REQS           TO WK-R-DT-COUNT.
100600     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
100700     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
100800*
100900     MOVE "ALERT MASTER RECORDS READ" TO WK-R-DT-TEXT.
101000     MOVE WK-N-MASTER-READ           TO WK-R-DT-COUNT.
101100     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
101200     MOVE "ALERT MASTER RECORDS WRITTEN" TO WK-R-DT-TEXT.
101300     MOVE WK-N-MASTER-WRITTEN        TO WK-R-DT-COUNT.
101400     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
101500     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
101600*
101700     MOVE "GET REQUESTS OK"          TO WK-R-DT-TEXT.
101800     MOVE WK-N-GET-OK                TO WK-R-DT-COUNT.
101900     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
102000     MOVE "UPDATE REQUESTS OK"       TO WK-R-DT-TEXT.
102100     MOVE WK-N-UPDATED-OK            TO WK-R-DT-COUNT.
102200     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
102300     MOVE "DELETE REQUESTS OK"       TO WK-R-DT-TEXT.
102400     MOVE WK-N-DELETED-OK            TO WK-R-DT-COUNT.
102500     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
102600     MOVE "CREATE REQUESTS OK"       TO WK-R-DT-TEXT.
102700     MOVE WK-N-CREATED-OK            TO WK-R-DT-COUNT.
102800     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
102900     MOVE "CREATE REQUESTS - VALIDATION FAILED" TO WK-R-DT-TEXT.
103000     MOVE WK-N-CREATE-INVALID        TO WK-R-DT-COUNT.
103100     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
103200     MOVE "CREATE REQUESTS - RATE LIMITED" TO WK-R-DT-TEXT.
103300     MOVE WK-N-CREATE-RATE-LIMITED   TO WK-R-DT-COUNT.
103400     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
103500     MOVE "REQUESTS - ALERT NOT OWNED BY USER" TO WK-R-DT-TEXT.
103600     MOVE WK-N-NOT-OWNED             TO WK-R-DT-COUNT.
103700     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
103800     MOVE "REQUESTS - ALERT ID NOT FOUND" TO WK-R-DT-TEXT.
103900     MOVE WK-N-NOT-FOUND             TO WK-R-DT-COUNT.
104000     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
104100*
104200     CLOSE RUN-REPORT.
104300 F199-PRINT-REPORT-EX.
104400     EXIT.
104500        EJECT
104600*----------------------------------------------------------------*
104700 Y900-ABNORMAL-TERMINATION.
104800*----------------------------------------------------------------*
104900     PERFORM Z000-END-PROGRAM-ROUTINE
105000        THRU Z999-END-PROGRAM-ROUTINE-EX.
105100     STOP RUN.
105200*
105300*----------------------------------------------------------------*
105400 Z000-END-PROGRAM-ROUTINE.
105500*----------------------------------------------------------------*
105600*    ALL FILES ARE CLOSED AS EACH PROCESSING SECTION FINISHES -  *
105700*    THIS ROUTINE JUST LOGS THE RUN'S HEADLINE COUNTS TO THE JOB *
105800*    LOG FOR THE OPERATOR.                                       *
105900*----------------------------------------------------------------*
106000     DISPLAY "PAMMAINT - RUN COMPLETE FOR " WK-C-TRADING-DATE-10.
106100     DISPLAY "PAMMAINT - CREATED : " WK-N-CREATED-OK.
106200     DISPLAY "PAMMAINT - UPDATED : " WK-N-UPDATED-OK.
106300     DISPLAY "PAMMAINT - DELETED : " WK-N-DELETED-OK.
106400     DISPLAY "PAMMAINT - REJECTED: " WK-N-CREATE-INVALID.
106500 Z999-END-PROGRAM-ROUTINE-EX.
106600     EXIT.
106700        EJECT
106800      *===========================================================
106900      *              END OF PROGRAM SOURCE
107000      *===========================================================
