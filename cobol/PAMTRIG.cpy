000100****************************************************************
000200*                       P A M T R I G                              PAM0500
000300*     PRICE ALERT MONITOR - ALERT TRIGGER RECORD                   PAM0500
000400****************************************************************
000500*
000600* I-O FORMAT: PAMTRIGR  FROM FILE TRIGGERS
000700* ONE RECORD PER FIRED ALERT.  WRITTEN BY THE EVALUATION STEP
000800* OF PAMEVAL, CONSUMED BY THE PERSISTENCE STEP OF THE SAME RUN.
000900*
001000****************************************************************
001100* AMENDMENT HISTORY:
001200****************************************************************
001300* PAM0500 30/09/1992 RVK   - INITIAL VERSION
001400* PAM0244 17/11/1998 DJT   - Y2K - TRG-TICK-TIMESTAMP AND
001500*                            TRG-TRIGGERED-AT CARRY A 4-DIGIT
001600*                            YEAR, NO CHANGE REQUIRED
001700* PAM0561 25/05/2013 QAW   - PAM-2013-088 - ADDED TRG-NOTE SO
001800*                            THE PERSISTENCE STEP NO LONGER
001900*                            HAS TO RE-READ THE ALERT MASTER
002000*                            JUST TO CARRY THE NOTE FORWARD
002100****************************************************************
002200*
002300    05  PAM-TRIGGER-RECORD.
002400        10  PAM-TRG-TRIGGER-ID        PIC X(26).
002500        10  PAM-TRG-ALERT-ID          PIC X(26).
002600        10  PAM-TRG-USER-ID           PIC X(26).
002700        10  PAM-TRG-SYMBOL            PIC X(05).
002800        10  PAM-TRG-THRESHOLD-PRICE   PIC S9(06)V9(06) COMP-3.
002900        10  PAM-TRG-TRIGGER-PRICE     PIC S9(06)V9(06) COMP-3.
003000        10  PAM-TRG-DIRECTION         PIC X(05).
003100        10  PAM-TRG-NOTE              PIC X(40).
003200        10  PAM-TRG-TICK-TIMESTAMP    PIC X(20).
003300        10  PAM-TRG-TRIGGERED-AT      PIC X(20).
003400        10  PAM-TRG-TRADING-DATE      PIC X(10).
003500        10  FILLER                    PIC X(08).
003600*                                 RESERVED
