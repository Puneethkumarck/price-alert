000100****************************************************************
000200*                       P A M C W A                                PAM0100
000300*     PRICE ALERT MONITOR - COMMON WORK AREA                       PAM0100
000400****************************************************************
000500*                                                                  PAM0100
000600*    THIS COPYBOOK CARRIES THE FIELDS AND CONDITION NAMES          PAM0100
000700*    SHARED BY EVERY PAM PROGRAM - FILE STATUS TESTING,            PAM0100
000800*    RUN-DATE/RUN-TIME WORK FIELDS AND THE TIMESTAMP-BUILD         PAM0100
000900*    AREA.  COPY THIS AS "01 WK-C-COMMON." IN WORKING-STORAGE.     PAM0100
001000*                                                                  PAM0100
001100****************************************************************
001200* AMENDMENT HISTORY:                                               PAM0100
001300****************************************************************
001400* PAM0100 04/03/1991 RVK   - INITIAL VERSION - LIFTED OUT OF       PAM0100
001500*                            EACH PROGRAM'S OWN COPY OF THE        PAM0100
001600*                            FILE-STATUS SWITCHES INTO ONE         PAM0100
001700*                            SHOP-WIDE COPYBOOK                    PAM0100
001800* PAM0244 17/11/1998 DJT   - Y2K REMEDIATION - WK-C-RUN-DATE       PAM0244
001900*                            EXPANDED TO CARRY A 4-DIGIT YEAR,     PAM0244
002000*                            WK-C-CENTURY CONSTANT ADDED SO        PAM0244
002100*                            "20" IS PREFIXED ONTO THE 2-DIGIT     PAM0244
002200*                            YEAR RETURNED BY ACCEPT FROM DATE     PAM0244
002300* PAM0391 22/06/2004 SCH   - ADDED WK-C-TIMESTAMP-20 BUILD AREA    PAM0391
002400*                            FOR THE ISO TIMESTAMP FORMAT NOW      PAM0391
002500*                            CARRIED ON ALERT/TRIGGER RECORDS      PAM0391
002600****************************************************************
002700*
002800    05  WK-C-FILE-STATUS            PIC X(02).
002900        88  WK-C-SUCCESSFUL              VALUE "00".
003000        88  WK-C-DUPLICATE-KEY            VALUE "22".
003100        88  WK-C-RECORD-NOT-FOUND          VALUE "23".
003200        88  WK-C-END-OF-FILE               VALUE "10".
003300*
003400    05  WK-C-CENTURY                PIC X(02) VALUE "20".
003500    05  WK-C-RUN-DATE-6              PIC 9(06).
003600    05  WK-C-RUN-DATE-8              PIC 9(08).
003700    05  WK-C-RUN-DATE-8R REDEFINES WK-C-RUN-DATE-8.
003800        10  WK-C-RUN-CCYY            PIC 9(04).
003900        10  WK-C-RUN-MM              PIC 9(02).
004000        10  WK-C-RUN-DD              PIC 9(02).
004100    05  WK-C-RUN-TIME-8              PIC 9(08).
004200    05  WK-C-RUN-TIME-8R REDEFINES WK-C-RUN-TIME-8.
004300        10  WK-C-RUN-HH              PIC 9(02).
004400        10  WK-C-RUN-MI              PIC 9(02).
004500        10  WK-C-RUN-SS              PIC 9(02).
004600        10  WK-C-RUN-HS              PIC 9(02).
004700*
004800    05  WK-C-TIMESTAMP-20            PIC X(20).
004900    05  WK-C-TRADING-DATE-10         PIC X(10).
005000*
005100    05  WK-N-SUB-1                   PIC S9(04) COMP.
005200    05  WK-N-SUB-2                   PIC S9(04) COMP.
005300    05  WK-N-SUB-3                   PIC S9(04) COMP.
005400    05  WK-N-TABLE-MAX               PIC S9(04) COMP.
005500    05  WK-N-REC-COUNT               PIC S9(09) COMP.
