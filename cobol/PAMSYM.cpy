000100****************************************************************
000200*                        P A M S Y M                               PAM0800
000300*     PRICE ALERT MONITOR - SYMBOL SEED FILE LAYOUT                PAM0800
000400****************************************************************
000500*
000600* THE SYMBOLS FEED IS A LINE-SEQUENTIAL CSV OF SYMBOL,SEED-PRICE
000700* MAINTAINED BY HAND BY THE MARKET-DATA DESK - NOT A DDS FILE.
000800* PAMTICKG UNSTRINGS EACH LINE AGAINST PAM-SEED-LINE BELOW AND
000900* MOVES THE PIECES INTO PAM-SYM-SYMBOL / PAM-SYM-SEED-PRICE.
001000* HEADER AND BLANK LINES ARE SKIPPED (SEE PAMTICKG A110).
001100*
001200****************************************************************
001300* AMENDMENT HISTORY:
001400****************************************************************
001500* PAM0800 03/06/1995 LMH   - INITIAL VERSION
001600****************************************************************
001700*
001800    05  PAM-SEED-LINE                 PIC X(30).
001900    05  PAM-SEED-FIELDS REDEFINES PAM-SEED-LINE.
002000        10  FILLER                    PIC X(30).
002100*                                 (UNSTRING TARGET, SEE PAMTICKG)
002200    05  PAM-SYM-SYMBOL                PIC X(05).
002300    05  PAM-SYM-SEED-PRICE            PIC S9(06)V9(06) COMP-3.
