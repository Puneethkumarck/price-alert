000100****************************************************************
000200*                      P A M A L E R T                             PAM0100
000300*     PRICE ALERT MONITOR - ALERT MASTER RECORD                    PAM0100
000400****************************************************************
000500*
000600* I-O FORMAT: PAMALERTR  FROM FILE ALERTS
000700* ONE RECORD PER PRICE ALERT, ANY STATUS.  FIXED, 205 BYTES.
000800* RECORD IS REWRITTEN IN PLACE BY PAMEVAL (STATUS/LAST-TRIGGER
000900* FIELDS), PAMMAINT (CREATE/UPDATE/DELETE) AND PAMRESET (DAILY
001000* RESET OF TRIGGERED_TODAY BACK TO ACTIVE).
001100*
001200****************************************************************
001300* AMENDMENT HISTORY:
001400****************************************************************
001500* PAM0100 04/03/1991 RVK   - INITIAL VERSION
001600* PAM0177 19/08/1994 LMH   - ADDED LAST-TRIGGERED-AT AND
001700*                            LAST-TRIGGER-PRICE SO THE MASTER
001800*                            CARRIES ITS OWN TRIGGER HISTORY
001900*                            RATHER THAN NEEDING A LOOKUP
002000*                            AGAINST THE TRIGGER-LOG
002100* PAM0244 17/11/1998 DJT   - Y2K - CREATED-AT/UPDATED-AT ALREADY
002200*                            CARRY A 4-DIGIT YEAR, NO CHANGE
002300*                            REQUIRED TO THIS COPYBOOK
002400* PAM0512 09/02/2011 QAW   - PAM-2011-014 - WIDENED PAM-NOTE
002500*                            FROM 24 TO 40 CHARACTERS ON USER
002600*                            REQUEST
002700****************************************************************
002800*
002900    05  PAM-ALERT-RECORD.
003000        10  PAM-ALERT-ID              PIC X(26).
003100*                                 ALERT IDENTIFIER (ULID)
003200        10  PAM-USER-ID               PIC X(26).
003300*                                 OWNING USER IDENTIFIER (ULID)
003400        10  PAM-SYMBOL                PIC X(05).
003500*                                 INSTRUMENT SYMBOL, LEFT-JUST.
003600        10  PAM-THRESHOLD-PRICE       PIC S9(06)V9(06) COMP-3.
003700*                                 ALERT THRESHOLD PRICE
003800        10  PAM-DIRECTION             PIC X(05).
003900            88  PAM-DIR-ABOVE                VALUE "ABOVE".
004000            88  PAM-DIR-BELOW                VALUE "BELOW".
004100            88  PAM-DIR-CROSS                VALUE "CROSS".
004200        10  PAM-STATUS                PIC X(15).
004300            88  PAM-STAT-ACTIVE          VALUE "ACTIVE         ".
004400            88  PAM-STAT-TRIGGERED-TODAY VALUE "TRIGGERED_TODAY".
004500            88  PAM-STAT-DELETED         VALUE "DELETED        ".
004600        10  PAM-NOTE                  PIC X(40).
004700*                                 FREE-TEXT USER NOTE
004800        10  PAM-CREATED-AT            PIC X(20).
004900*                                 CREATION TIMESTAMP, UTC ISO
005000        10  PAM-UPDATED-AT            PIC X(20).
005100*                                 LAST UPDATE TIMESTAMP, UTC ISO
005200        10  PAM-LAST-TRIGGERED-AT     PIC X(20).
005300*                                 LAST TRIGGER TIMESTAMP, SPACES
005400*                                 IF THE ALERT HAS NEVER FIRED
005500        10  PAM-LAST-TRIGGER-PRICE    PIC S9(06)V9(06) COMP-3.
005600*                                 PRICE AT LAST TRIGGER, ZERO IF
005700*                                 THE ALERT HAS NEVER FIRED
005800        10  FILLER                    PIC X(14).
005900*                                 RESERVED - PADS RECORD TO 205
