000100****************************************************************
000200*                       P A M T I C K                              PAM0300
000300*     PRICE ALERT MONITOR - MARKET TICK RECORD                     PAM0300
000400****************************************************************
000500*
000600* I-O FORMAT: PAMTICKR  FROM FILE TICKS
000700* ONE RECORD PER MARKET TICK, IN ARRIVAL ORDER.  PRODUCED BY
000800* PAMTICKG (SIMULATOR) AND CONSUMED BY PAMEVAL.
000900*
001000****************************************************************
001100* AMENDMENT HISTORY:
001200****************************************************************
001300* PAM0300 11/05/1992 RVK   - INITIAL VERSION
001400* PAM0301 02/09/1993 RVK   - ADDED TICK-SEQUENCE SO DOWNSTREAM
001500*                            REPORTS CAN PROVE ARRIVAL ORDER
001600*                            AFTER A RESTART
001700* PAM0244 17/11/1998 DJT   - Y2K - TICK-TIMESTAMP CARRIES A
001800*                            4-DIGIT YEAR, NO CHANGE REQUIRED
001900****************************************************************
002000*
002100    05  PAM-TICK-RECORD.
002200        10  PAM-TICK-SYMBOL           PIC X(05).
002300*                                 INSTRUMENT SYMBOL
002400        10  PAM-TICK-PRICE            PIC S9(06)V9(06) COMP-3.
002500*                                 TRADE PRICE
002600        10  PAM-TICK-BID              PIC S9(06)V9(06) COMP-3.
002700*                                 BID PRICE
002800        10  PAM-TICK-ASK              PIC S9(06)V9(06) COMP-3.
002900*                                 ASK PRICE
003000        10  PAM-TICK-VOLUME           PIC 9(09).
003100*                                 TRADED VOLUME
003200        10  PAM-TICK-TIMESTAMP        PIC X(20).
003300*                                 TICK TIMESTAMP, UTC ISO
003400        10  PAM-TICK-SEQUENCE         PIC 9(12).
003500*                                 GLOBAL MONOTONIC SEQUENCE NO.
003600        10  FILLER                    PIC X(13).
003700*                                 RESERVED
