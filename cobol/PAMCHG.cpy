000100****************************************************************
000200*                        P A M C H G                               PAM0400
000300*     PRICE ALERT MONITOR - ALERT-CHANGE FEED RECORD               PAM0400
000400****************************************************************
000500*
000600* I-O FORMAT: PAMCHGR  FROM FILE ALERT-CHANGES
000700* ONE RECORD PER ALERT LIFECYCLE EVENT, IN THE ORDER THE EVENT
000800* HAPPENED.  WRITTEN BY PAMMAINT (CREATED/UPDATED/DELETED) AND
000900* PAMRESET (RESET), CONSUMED BY PAMEVAL TO KEEP ITS IN-MEMORY
001000* SYMBOL INDEX CURRENT DURING A RUN.
001100*
001200****************************************************************
001300* AMENDMENT HISTORY:
001400****************************************************************
001500* PAM0400 22/07/1992 RVK   - INITIAL VERSION - CREATED/DELETED
001600*                            ONLY
001700* PAM0455 14/02/1996 LMH   - ADDED UPDATED AND RESET EVENT
001800*                            TYPES FOR THE NEW MAINTENANCE AND
001900*                            DAILY-RESET JOBS
002000* PAM0244 17/11/1998 DJT   - Y2K - CHG-TIMESTAMP CARRIES A
002100*                            4-DIGIT YEAR, NO CHANGE REQUIRED
002200****************************************************************
002300*
002400    05  PAM-CHANGE-RECORD.
002500        10  PAM-CHG-EVENT-TYPE        PIC X(08).
002600            88  PAM-CHG-CREATED             VALUE "CREATED ".
002700            88  PAM-CHG-UPDATED             VALUE "UPDATED ".
002800            88  PAM-CHG-DELETED             VALUE "DELETED ".
002900            88  PAM-CHG-RESET                VALUE "RESET   ".
003000        10  PAM-CHG-ALERT-ID          PIC X(26).
003100        10  PAM-CHG-USER-ID           PIC X(26).
003200        10  PAM-CHG-SYMBOL            PIC X(05).
003300        10  PAM-CHG-THRESHOLD-PRICE   PIC S9(06)V9(06) COMP-3.
003400        10  PAM-CHG-DIRECTION         PIC X(05).
003500        10  PAM-CHG-TIMESTAMP         PIC X(20).
003600        10  FILLER                    PIC X(03).
003700*                                 RESERVED
