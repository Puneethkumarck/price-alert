000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAMTICKG.
000300 AUTHOR. R VAN KERKHOVE.
000400 INSTALLATION. MARKET SERVICES DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN. 02 SEP 1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     P A M T I C K G
001100*     PRICE ALERT MONITOR - MARKET TICK GENERATOR (SIMULATOR)
001200****************************************************************
001300*
001400* RUN BEFORE PAMEVAL WHEN NO LIVE FEED IS AVAILABLE - LOADS THE
001500* SYMBOL SEED FILE MAINTAINED BY THE MARKET-DATA DESK AND WALKS
001600* EACH SYMBOL'S PRICE FORWARD BY A FIXED NUMBER OF SYNTHETIC
001700* TICKS, WRITING THEM TO TICKS IN THE SAME LAYOUT PAMEVAL READS.
001800* NOT INTENDED TO REPLACE THE REAL FEED - FOR TEST AND TRAINING
001900* RUNS ONLY (SEE PAM0819 BELOW).
002000*
002100****************************************************************
002200* HISTORY OF MODIFICATION:
002300****************************************************************
002400* PAM0819 02/09/1994 RVK   - INITIAL VERSION
002500* PAM0244 17/11/1998 DJT   - Y2K REMEDIATION - RUN-DATE CENTURY
002600*                            FIX APPLIED (SEE PAMCWA); TICK
002700*                            TIMESTAMP ALREADY CARRIED A 4-DIGIT
002800*                            YEAR AND NEEDED NO CHANGE
002900* PAM0642 11/03/2017 QAW   - PAM-2017-019 - SEED FILE IS NOW
003000*                            HAND-MAINTAINED CSV, NOT A DDS FILE -
003100*                            ADDED A115 TO REJECT A BAD SYMBOL
003200*                            RATHER THAN ABEND THE WHOLE RUN
003300* PAM0655 08/01/2018 QAW   - PAM-2018-004 - VOLUME NOW DRAWN FROM
003400*                            THE SAME GENERATOR AS THE PRICE WALK
003500*                            INSTEAD OF A FIXED 5000 EVERY TICK
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS UPSI-DEBUG-SWITCH.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYMBOLS ASSIGN TO DATABASE-PAMSYM
004800        ORGANIZATION IS SEQUENTIAL
004900     FILE STATUS IS WK-C-FILE-STATUS.
005000     SELECT TICKS ASSIGN TO DATABASE-PAMTICK
005100        ORGANIZATION IS SEQUENTIAL
005200     FILE STATUS IS WK-C-FILE-STATUS.
005300     SELECT RUN-REPORT ASSIGN TO PRT-PAMTICKG
005400        ORGANIZATION IS SEQUENTIAL
005500     FILE STATUS IS WK-C-FILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*----------------------------------------------------------------*
006000*   SYMBOL SEED FILE - HAND-MAINTAINED CSV, SYMBOL,SEED-PRICE    *
006100*----------------------------------------------------------------*
006200 FD  SYMBOLS
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS SYMBOLS-REC.
006500 01  SYMBOLS-REC                  PIC X(30).
006600*
006700 FD  TICKS
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS TICKS-REC.
007000 01  TICKS-REC                    PIC X(80).
007100*
007200 FD  RUN-REPORT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS RUN-REPORT-REC.
007500 01  RUN-REPORT-REC               PIC X(132).
007600        EJECT
007700 WORKING-STORAGE SECTION.
007800 01  FILLER                  PIC X(24) VALUE
007900        "** PROGRAM PAMTICKG **".
008000*
008100 01  WK-C-COMMON.
008200        COPY PAMCWA.
008300*
008400 01  WK-W-SEED.
008500        COPY PAMSYM.
008600 01  WK-W-TICK.
008700        COPY PAMTICK.
008800*
008900 01  WK-E-SWITCHES.
009000        05  WK-E-SYMBOLS-EOF-SW     PIC X(01) VALUE "N".
009100            88  WK-E-SYMBOLS-EOF        VALUE "Y".
009200        05  WK-E-SEED-IS-VALID-SW   PIC X(01) VALUE "Y".
009300            88  WK-E-SEED-IS-VALID      VALUE "Y".
009400        05  WK-C-SEEN-SPACE-SW      PIC X(01) VALUE "N".
009500            88  WK-C-SEEN-SPACE         VALUE "Y".
009600*
009700 01  WK-E-COUNTERS.
009800        05  WK-N-SEED-LINES-READ    PIC S9(09) COMP VALUE +0.
009900        05  WK-N-SYMBOLS-LOADED     PIC S9(09) COMP VALUE +0.
010000        05  WK-N-SEED-LINES-BAD     PIC S9(09) COMP VALUE +0.
010100        05  WK-N-TICKS-WRITTEN      PIC S9(09) COMP VALUE +0.
010200*
010300*----------------------------------------------------------------*
010400*   SYMBOL WALK TABLE - ONE ROW PER SYMBOL LOADED FROM THE SEED  *
010500*   FILE.  WK-T-SY-PRICE IS UPDATED AS EACH TICK IS GENERATED SO *
010600*   THE NEXT TICK WALKS ON FROM THE LAST, NOT BACK TO THE SEED   *
010700*----------------------------------------------------------------*
010800 01  WK-T-SYMBOL-TABLE.
010900        05  WK-T-SY-MAX          PIC S9(04) COMP VALUE +200.
011000        05  WK-T-SY-COUNT        PIC S9(04) COMP VALUE +0.
011100        05  WK-T-SY-ENTRY OCCURS 200 TIMES.
011200            10  WK-T-SY-SYMBOL       PIC X(05).
011300            10  WK-T-SY-PRICE        PIC S9(06)V9(06) COMP-3.
011400*
011500*----------------------------------------------------------------*
011600*   UNSTRING WORK AREA FOR THE SEED-FILE SYMBOL - REDEFINED SO   *
011700*   C110 CAN VALIDATE EACH CHARACTER THE SAME WAY PAMMAINT       *
011800*   VALIDATES A CREATE-ALERT SYMBOL (PAM0642)                    *
011900*----------------------------------------------------------------*
012000 01  WK-C-SEED-WORK-AREA.
012100        05  WK-C-SEED-SYMBOL-WORK   PIC X(05).
012200        05  WK-C-SEED-SYM-CHARS REDEFINES WK-C-SEED-SYMBOL-WORK.
012300            10  WK-C-SEED-SYM-CH    PIC X(01) OCCURS 5 TIMES.
012400        05  WK-C-SEED-PRICE-RAW     PIC X(12).
012500        05  WK-N-SEED-PRICE-INT     PIC 9(06).
012600        05  WK-N-SEED-PRICE-DEC     PIC 9(02).
012700*
012800*----------------------------------------------------------------*
012900*   RANDOM-WALK WORK AREA (PAM0819) - SHOP'S OWN                 *
013000*   MULTIPLICATIVE-CONGRUENTIAL GENERATOR, SAME PARK-MILLER      *
013100*   CONSTANTS AS PAMULID, SEEDED ONCE FROM THE RUN CLOCK.        *
013200*   TWELVE UNIFORM DRAWS SUMMED AND RE-CENTRED ON ZERO STAND IN  *
013300*   FOR A GAUSSIAN DRAW (IRWIN-HALL APPROXIMATION) - CLOSE       *
013400*   ENOUGH FOR SYNTHETIC TEST DATA AND NEEDS NO MATH LIBRARY.    *
013500*----------------------------------------------------------------*
013600 01  WK-N-WALK-WORK-AREA.
013700        05  WK-N-SEED               PIC S9(10) COMP-3 VALUE 0.
013800        05  WK-N-SEED-INIT-SW       PIC X(01) VALUE "N".
013900            88  WK-N-SEED-INITIALISED    VALUE "Y".
014000        05  WK-N-PRODUCT             PIC S9(18) COMP-3.
014100        05  WK-N-DIVIDEND            PIC S9(10) COMP-3.
014200        05  WK-N-REMAINDER           PIC S9(10) COMP-3.
014300        05  WK-N-UNIFORM-FRAC        PIC S9(01)V9(09) COMP-3.
014400        05  WK-N-DRAW-IX             PIC S9(04) COMP.
014500        05  WK-N-GAUSS-SUM           PIC S9(03)V9(09) COMP-3.
014600        05  WK-N-GAUSS-RANDOM        PIC S9(03)V9(09) COMP-3.
014700        05  WK-N-VOLATILITY-RATE     PIC S9(01)V9(04) COMP-3
014800                                     VALUE 0.0200.
014900        05  WK-N-TICKS-PER-SYMBOL    PIC S9(04) COMP VALUE +20.
015000        05  WK-N-SEQUENCE            PIC S9(12) COMP-3 VALUE 0.
015100        05  WK-N-DELTA               PIC S9(06)V9(06) COMP-3.
015200        05  WK-N-RAW-PRICE           PIC S9(06)V9(06) COMP-3.
015300        05  WK-N-PRICE-2D            PIC S9(06)V99 COMP-3.
015400        05  WK-N-SPREAD-2D           PIC S9(06)V99 COMP-3.
015500        05  WK-N-BID-2D              PIC S9(06)V99 COMP-3.
015600        05  WK-N-ASK-2D              PIC S9(06)V99 COMP-3.
015700        05  WK-N-VOL-REMAINDER       PIC S9(10) COMP-3.
015800        05  WK-N-VOLUME              PIC 9(09).
015900*
016000*----------------------------------------------------------------*
016100*   UPSI-0 DEBUG WORK AREA (PAM0819) - SPLITS THE RUN TIMESTAMP  *
016200*   AND THE CURRENT GENERATOR SEED SO OPERATIONS CAN CONFIRM THE *
016300*   WALK IS STILL MOVING WHEN A TEST FEED LOOKS TOO FLAT         *
016400*----------------------------------------------------------------*
016500 01  WK-C-DEBUG-WORK-AREA.
016600        05  WK-C-TIMESTAMP-WORK      PIC X(20).
016700        05  WK-C-TIMESTAMP-PARTS REDEFINES WK-C-TIMESTAMP-WORK.
016800            10  FILLER               PIC X(11).
016900            10  WK-C-TS-HH           PIC 99.
017000            10  FILLER               PIC X(01).
017100            10  WK-C-TS-MI           PIC 99.
017200            10  FILLER               PIC X(04).
017300        05  WK-N-SEED-DISPLAY-WORK   PIC 9(10).
017400        05  WK-N-SEED-DISPLAY-PARTS REDEFINES
017500                                     WK-N-SEED-DISPLAY-WORK.
017600            10  WK-N-SEED-HI         PIC 9(05).
017700            10  WK-N-SEED-LO         PIC 9(05).
017800*
017900*----------------------------------------------------------------*
018000*   REPORT LINES - HEADING, DETAIL AND BLANK                     *
018100*----------------------------------------------------------------*
018200 01  WK-R-HEAD-1.
018300        05  FILLER              PIC X(01) VALUE SPACE.
018400        05  FILLER              PIC X(30) VALUE
018500            "PAMTICKG - TICK GENERATOR RUN".
018600        05  FILLER              PIC X(10) VALUE SPACES.
018700        05  FILLER              PIC X(11) VALUE "RUN DATE : ".
018800        05  WK-R-H1-DATE        PIC X(10).
018900        05  FILLER              PIC X(70) VALUE SPACES.
019000*
019100 01  WK-R-HEAD-2.
019200        05  FILLER              PIC X(01) VALUE SPACE.
019300        05  FILLER              PIC X(30) VALUE
019400            "----------------------------".
019500        05  FILLER              PIC X(101) VALUE SPACES.
019600*
019700 01  WK-R-DETAIL-LINE.
019800        05  FILLER              PIC X(01) VALUE SPACE.
019900        05  FILLER              PIC X(24) VALUE SPACES.
020000        05  WK-R-DT-TEXT         PIC X(40).
020100        05  WK-R-DT-COUNT        PIC ZZZ,ZZZ,ZZ9.
020200        05  FILLER              PIC X(56) VALUE SPACES.
020300*
020400 01  WK-R-BLANK-LINE             PIC X(132) VALUE SPACES.
020500*
020600****************************************************
020700 PROCEDURE DIVISION.
020800****************************************************
020900 MAIN-MODULE.
021000*
021100     PERFORM A000-INITIALISE
021200        THRU A099-INITIALISE-EX.
021300     PERFORM A100-LOAD-SYMBOLS
021400        THRU A199-LOAD-SYMBOLS-EX.
021500     PERFORM B100-GENERATE-TICKS
021600        THRU B199-GENERATE-TICKS-EX.
021700     PERFORM F100-PRINT-REPORT
021800        THRU F199-PRINT-REPORT-EX.
021900     PERFORM Z000-END-PROGRAM-ROUTINE
022000        THRU Z999-END-PROGRAM-ROUTINE-EX.
022100     STOP RUN.
022200*
022300*----------------------------------------------------------------*
022400 A000-INITIALISE.
022500*----------------------------------------------------------------*
022600     ACCEPT WK-C-RUN-DATE-6 FROM DATE.
022700     MOVE WK-C-CENTURY          TO WK-C-RUN-DATE-8(1:2).
022800     MOVE WK-C-RUN-DATE-6       TO WK-C-RUN-DATE-8(3:6).
022900     ACCEPT WK-C-RUN-TIME-8 FROM TIME.
023000     STRING WK-C-RUN-CCYY  "-"  WK-C-RUN-MM  "-"  WK-C-RUN-DD
023100        DELIMITED BY SIZE INTO WK-C-TRADING-DATE-10.
023200     MOVE WK-C-TRADING-DATE-10  TO WK-R-H1-DATE.
023300     STRING WK-C-TRADING-DATE-10  "T"
023400            WK-C-RUN-HH  ":"  WK-C-RUN-MI  ":"  WK-C-RUN-SS  "Z"
023500        DELIMITED BY SIZE INTO WK-C-TIMESTAMP-20.
023600     MOVE WK-C-TIMESTAMP-20     TO WK-C-TIMESTAMP-WORK.
023700     COMPUTE WK-N-SEED = (WK-C-RUN-HS * 1000000) +
023800           (WK-C-RUN-HH * 3600 + WK-C-RUN-MI * 60 + WK-C-RUN-SS)
023900              + 1.
024000     SET WK-N-SEED-INITIALISED TO TRUE.
024100 A099-INITIALISE-EX.
024200     EXIT.
024300        EJECT
024400*----------------------------------------------------------------*
024500*   LOAD THE SYMBOL SEED FILE INTO WK-T-SYMBOL-TABLE.  HEADER    *
024600*   AND BLANK LINES ARE SKIPPED, THE SYMBOL IS UPPERCASED AND    *
024700*   VALIDATED, AND A BAD LINE IS COUNTED AND SKIPPED RATHER      *
024800*   THAN ABENDING THE RUN (PAM0642) - THE FEED IS MAINTAINED BY  *
024900*   HAND AND DOES GET TYPOS.                                     *
025000*----------------------------------------------------------------*
025100 A100-LOAD-SYMBOLS.
025200*----------------------------------------------------------------*
025300     OPEN INPUT SYMBOLS.
025400     IF NOT WK-C-SUCCESSFUL
025500        DISPLAY "PAMTICKG - OPEN FILE ERROR - SYMBOLS"
025600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025700        GO TO Y900-ABNORMAL-TERMINATION
025800     END-IF.
025900*
026000     SET WK-E-SYMBOLS-EOF TO FALSE.
026100     PERFORM A110-READ-SEED-LINE.
026200     PERFORM A120-PROCESS-SEED-LINE
026300        UNTIL WK-E-SYMBOLS-EOF.
026400*
026500     CLOSE SYMBOLS.
026600     IF WK-T-SY-COUNT = ZERO
026700        DISPLAY "PAMTICKG - NO USABLE SYMBOLS LOADED - ABEND"
026800        GO TO Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000 A199-LOAD-SYMBOLS-EX.
027100     EXIT.
027200*
027300*----------------------------------------------------------------*
027400 A110-READ-SEED-LINE.
027500*----------------------------------------------------------------*
027600     READ SYMBOLS INTO PAM-SEED-LINE
027700        AT END
027800        SET WK-E-SYMBOLS-EOF TO TRUE
027900     END-READ.
028000     IF NOT WK-E-SYMBOLS-EOF
028100        ADD 1 TO WK-N-SEED-LINES-READ
028200     END-IF.
028300 A119-READ-SEED-LINE-EX.
028400     EXIT.
028500        EJECT
028600*----------------------------------------------------------------*
028700 A120-PROCESS-SEED-LINE.
028800*----------------------------------------------------------------*
028900     SET WK-E-SEED-IS-VALID TO TRUE.
029000     IF PAM-SEED-LINE = SPACES
029100        OR PAM-SEED-LINE (1:6) = "SYMBOL"
029200        CONTINUE
029300     ELSE
029400        PERFORM A130-PARSE-SEED-LINE
029500           THRU A139-PARSE-SEED-LINE-EX
029600        IF WK-E-SEED-IS-VALID
029700           PERFORM A150-STORE-SYMBOL
029800              THRU A159-STORE-SYMBOL-EX
029900        ELSE
030000           ADD 1 TO WK-N-SEED-LINES-BAD
030100        END-IF
030200     END-IF.
030300     PERFORM A110-READ-SEED-LINE.
030400 A129-PROCESS-SEED-LINE-EX.
030500     EXIT.
030600        EJECT
030700*----------------------------------------------------------------*
030800*   UNSTRING THE CSV LINE, UPPERCASE THE SYMBOL AND VALIDATE IT  *
030900*   1-5 LETTERS A-Z, THE SAME RULE PAMMAINT APPLIES ON CREATE    *
031000*----------------------------------------------------------------*
031100 A130-PARSE-SEED-LINE.
031200*----------------------------------------------------------------*
031300     MOVE SPACES TO WK-C-SEED-SYMBOL-WORK WK-C-SEED-PRICE-RAW.
031400     MOVE 0 TO WK-N-SEED-PRICE-INT WK-N-SEED-PRICE-DEC.
031500     UNSTRING PAM-SEED-LINE DELIMITED BY ","
031600        INTO WK-C-SEED-SYMBOL-WORK WK-C-SEED-PRICE-RAW.
031700     UNSTRING WK-C-SEED-PRICE-RAW DELIMITED BY "."
031800        INTO WK-N-SEED-PRICE-INT WK-N-SEED-PRICE-DEC.
031900     INSPECT WK-C-SEED-SYMBOL-WORK
032000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
032100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032200*
032300     SET WK-C-SEEN-SPACE TO FALSE.
032400     MOVE 0 TO WK-N-SUB-1.
032500     PERFORM A140-VALIDATE-SYMBOL-CHAR
032600        VARYING WK-N-SUB-1 FROM 1 BY 1
032700        UNTIL WK-N-SUB-1 > 5
032800           OR NOT WK-E-SEED-IS-VALID.
032900     IF WK-E-SEED-IS-VALID
033000        AND WK-C-SEED-SYM-CH (1) = SPACE
033100           SET WK-E-SEED-IS-VALID TO FALSE
033200     END-IF.
033300*
033400     IF WK-E-SEED-IS-VALID
033500        COMPUTE PAM-SYM-SEED-PRICE =
033600              WK-N-SEED-PRICE-INT + (WK-N-SEED-PRICE-DEC / 100)
033700        IF PAM-SYM-SEED-PRICE NOT GREATER THAN ZERO
033800           SET WK-E-SEED-IS-VALID TO FALSE
033900        END-IF
034000     END-IF.
034100 A139-PARSE-SEED-LINE-EX.
034200     EXIT.
034300        EJECT
034400*----------------------------------------------------------------*
034500 A140-VALIDATE-SYMBOL-CHAR.
034600*----------------------------------------------------------------*
034700     IF WK-C-SEED-SYM-CH (WK-N-SUB-1) = SPACE
034800        SET WK-C-SEEN-SPACE TO TRUE
034900     ELSE
035000        IF WK-C-SEEN-SPACE
035100           OR WK-C-SEED-SYM-CH (WK-N-SUB-1) < "A"
035200           OR WK-C-SEED-SYM-CH (WK-N-SUB-1) > "Z"
035300              SET WK-E-SEED-IS-VALID TO FALSE
035400        END-IF
035500     END-IF.
035600 A149-VALIDATE-SYMBOL-CHAR-EX.
035700     EXIT.
035800        EJECT
035900*----------------------------------------------------------------*
036000 A150-STORE-SYMBOL.
036100*----------------------------------------------------------------*
036200     IF WK-T-SY-COUNT >= WK-T-SY-MAX
036300        DISPLAY "PAMTICKG - SYMBOL TABLE FULL - MAX "
036400           WK-T-SY-MAX
036500        GO TO Y900-ABNORMAL-TERMINATION
036600     END-IF.
036700     ADD 1 TO WK-T-SY-COUNT.
036800     MOVE WK-C-SEED-SYMBOL-WORK TO WK-T-SY-SYMBOL (WK-T-SY-COUNT).
036900     MOVE PAM-SYM-SEED-PRICE     TO WK-T-SY-PRICE (WK-T-SY-COUNT).
037000     ADD 1 TO WK-N-SYMBOLS-LOADED.
037100 A159-STORE-SYMBOL-EX.
037200     EXIT.
037300        EJECT
037400*----------------------------------------------------------------*
037500*   WALK EVERY LOADED SYMBOL FORWARD WK-N-TICKS-PER-SYMBOL       *
037600*   TICKS, WRITING EACH TICK TO TICKS AS IT IS GENERATED.        *
037700*----------------------------------------------------------------*
037800 B100-GENERATE-TICKS.
037900*----------------------------------------------------------------*
038000     OPEN OUTPUT TICKS.
038100     IF NOT WK-C-SUCCESSFUL
038200        DISPLAY "PAMTICKG - OPEN FILE ERROR - TICKS"
038300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038400        GO TO Y900-ABNORMAL-TERMINATION
038500     END-IF.
038600*
038700     PERFORM B110-WALK-ONE-SYMBOL
038800        VARYING WK-N-SUB-1 FROM 1 BY 1
038900        UNTIL WK-N-SUB-1 > WK-T-SY-COUNT.
039000*
039100     CLOSE TICKS.
039200 B199-GENERATE-TICKS-EX.
039300     EXIT.
039400*
039500*----------------------------------------------------------------*
039600 B110-WALK-ONE-SYMBOL.
039700*----------------------------------------------------------------*
039800     PERFORM B120-GENERATE-ONE-TICK
039900        VARYING WK-N-SUB-2 FROM 1 BY 1
040000        UNTIL WK-N-SUB-2 > WK-N-TICKS-PER-SYMBOL.
040100 B119-WALK-ONE-SYMBOL-EX.
040200     EXIT.
040300        EJECT
040400*----------------------------------------------------------------*
040500*   ONE SIMULATED TICK (PAM0819) -                               *
040600*    DELTA = PRICE * VOLATILITY * GAUSSIAN-RANDOM                *
040700*   NEW PRICE = MAX(PRICE + DELTA, 0.01), ROUNDED 2DP HALF-UP    *
040800*    SPREAD = MAX(NEW PRICE * 0.0001 ROUNDED 2DP, 0.01)          *
040900*   BID = NEW PRICE - SPREAD;  ASK = NEW PRICE + SPREAD          *
041000*----------------------------------------------------------------*
041100 B120-GENERATE-ONE-TICK.
041200*----------------------------------------------------------------*
041300     MOVE 0 TO WK-N-GAUSS-SUM.
041400     PERFORM B130-NEXT-UNIFORM-DRAW
041500        VARYING WK-N-DRAW-IX FROM 1 BY 1
041600        UNTIL WK-N-DRAW-IX > 12.
041700     COMPUTE WK-N-GAUSS-RANDOM = WK-N-GAUSS-SUM - 6.
041800*
041900     COMPUTE WK-N-DELTA ROUNDED =
042000           WK-T-SY-PRICE (WK-N-SUB-1) * WK-N-VOLATILITY-RATE
042100              * WK-N-GAUSS-RANDOM.
042200     COMPUTE WK-N-RAW-PRICE = WK-T-SY-PRICE (WK-N-SUB-1)
042300           + WK-N-DELTA.
042400     COMPUTE WK-N-PRICE-2D ROUNDED = WK-N-RAW-PRICE.
042500     IF WK-N-PRICE-2D NOT GREATER THAN 0.01
042600        MOVE 0.01 TO WK-N-PRICE-2D
042700     END-IF.
042800     MOVE WK-N-PRICE-2D TO WK-T-SY-PRICE (WK-N-SUB-1).
042900*
043000     COMPUTE WK-N-SPREAD-2D ROUNDED = WK-N-PRICE-2D * 0.0001.
043100     IF WK-N-SPREAD-2D NOT GREATER THAN 0.01
043200        MOVE 0.01 TO WK-N-SPREAD-2D
043300     END-IF.
043400     COMPUTE WK-N-BID-2D = WK-N-PRICE-2D - WK-N-SPREAD-2D.
043500     COMPUTE WK-N-ASK-2D = WK-N-PRICE-2D + WK-N-SPREAD-2D.
043600*
043700     DIVIDE WK-N-SEED BY 9000
043800        GIVING WK-N-DIVIDEND
043900        REMAINDER WK-N-VOL-REMAINDER.
044000     COMPUTE WK-N-VOLUME = 1000 + WK-N-VOL-REMAINDER.
044100*
044200     ADD 1 TO WK-N-SEQUENCE.
044300     ADD 1 TO WK-N-TICKS-WRITTEN.
044400*
044500     IF UPSI-DEBUG-SWITCH
044600        PERFORM B140-DEBUG-DISPLAY
044700           THRU B149-DEBUG-DISPLAY-EX
044800     END-IF.
044900*
045000     MOVE SPACES TO WK-W-TICK.
045100     MOVE WK-T-SY-SYMBOL (WK-N-SUB-1) TO PAM-TICK-SYMBOL.
045200     MOVE WK-N-PRICE-2D               TO PAM-TICK-PRICE.
045300     MOVE WK-N-BID-2D                 TO PAM-TICK-BID.
045400     MOVE WK-N-ASK-2D                 TO PAM-TICK-ASK.
045500     MOVE WK-N-VOLUME                 TO PAM-TICK-VOLUME.
045600     MOVE WK-C-TIMESTAMP-20           TO PAM-TICK-TIMESTAMP.
045700     MOVE WK-N-SEQUENCE                TO PAM-TICK-SEQUENCE.
045800     MOVE SPACES TO TICKS-REC.
045900     MOVE WK-W-TICK TO TICKS-REC.
046000     WRITE TICKS-REC.
046100     IF NOT WK-C-SUCCESSFUL
046200        DISPLAY "PAMTICKG - WRITE FILE ERROR - TICKS"
046300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046400        GO TO Y900-ABNORMAL-TERMINATION
046500     END-IF.
046600 B129-GENERATE-ONE-TICK-EX.
046700     EXIT.
046800        EJECT
046900*----------------------------------------------------------------*
047000*   ONE STEP OF THE PARK-MILLER GENERATOR, RETURNED AS A         *
047100*   FRACTION 0 <= F < 1, ADDED INTO THE RUNNING GAUSS SUM        *
047200*----------------------------------------------------------------*
047300 B130-NEXT-UNIFORM-DRAW.
047400*----------------------------------------------------------------*
047500     COMPUTE WK-N-PRODUCT = WK-N-SEED * 16807.
047600     DIVIDE WK-N-PRODUCT BY 2147483647
047700        GIVING WK-N-DIVIDEND
047800        REMAINDER WK-N-REMAINDER.
047900     COMPUTE WK-N-SEED = WK-N-REMAINDER.
048000     COMPUTE WK-N-UNIFORM-FRAC ROUNDED = WK-N-SEED / 2147483647.
048100     ADD WK-N-UNIFORM-FRAC TO WK-N-GAUSS-SUM.
048200 B139-NEXT-UNIFORM-DRAW-EX.
048300     EXIT.
048400        EJECT
048500*----------------------------------------------------------------*
048600*   UPSI-0 DIAGNOSTIC LINE - SHOWS THE CURRENT SYMBOL, ITS NEW   *
048700*   WALK PRICE AND THE GENERATOR SEED AFTER THE DRAW SO A FLAT   *
048800*   TEST FEED CAN BE TRACED BACK TO A DEGENERATE SEED (PAM0819)  *
048900*----------------------------------------------------------------*
049000 B140-DEBUG-DISPLAY.
049100*----------------------------------------------------------------*
049200     MOVE WK-C-TIMESTAMP-20    TO WK-C-TIMESTAMP-WORK.
049300     MOVE WK-N-SEED            TO WK-N-SEED-DISPLAY-WORK.
049400     DISPLAY "PAMTICKG - DEBUG - SYMBOL/PRICE : "
049500        WK-T-SY-SYMBOL (WK-N-SUB-1) " " WK-N-PRICE-2D.
049600     DISPLAY "PAMTICKG - DEBUG - GENERATED AT : "
049700        WK-C-TS-HH ":" WK-C-TS-MI.
049800     DISPLAY "PAMTICKG - DEBUG - SEED HI/LO   : "
049900        WK-N-SEED-HI "/" WK-N-SEED-LO.
050000 B149-DEBUG-DISPLAY-EX.
050100     EXIT.
050200        EJECT
050300*----------------------------------------------------------------*
050400 F100-PRINT-REPORT.
050500*----------------------------------------------------------------*
050600     OPEN OUTPUT RUN-REPORT.
050700     IF NOT WK-C-SUCCESSFUL
050800        DISPLAY "PAMTICKG - OPEN FILE ERROR - RUN-REPORT"
050900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051000        GO TO Y900-ABNORMAL-TERMINATION
051100     END-IF.
051200*
051300     WRITE RUN-REPORT-REC FROM WK-R-HEAD-1.
051400     WRITE RUN-REPORT-REC FROM WK-R-HEAD-2.
051500     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
051600*
051700     MOVE "SEED FILE LINES READ"        TO WK-R-DT-TEXT.
051800     MOVE WK-N-SEED-LINES-READ          TO WK-R-DT-COUNT.
051900     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
052000     MOVE "SYMBOLS LOADED"              TO WK-R-DT-TEXT.
052100     MOVE WK-N-SYMBOLS-LOADED           TO WK-R-DT-COUNT.
052200     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
052300     MOVE "SEED LINES REJECTED"         TO WK-R-DT-TEXT.
052400     MOVE WK-N-SEED-LINES-BAD           TO WK-R-DT-COUNT.
052500     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
052600     MOVE "TICKS WRITTEN"               TO WK-R-DT-TEXT.
052700     MOVE WK-N-TICKS-WRITTEN            TO WK-R-DT-COUNT.
052800     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
052900*
053000     CLOSE RUN-REPORT.
053100 F199-PRINT-REPORT-EX.
053200     EXIT.
053300        EJECT
053400*----------------------------------------------------------------*
053500 Y900-ABNORMAL-TERMINATION.
053600*----------------------------------------------------------------*
053700     PERFORM Z000-END-PROGRAM-ROUTINE
053800        THRU Z999-END-PROGRAM-ROUTINE-EX.
053900     STOP RUN.
054000*
054100*----------------------------------------------------------------*
054200 Z000-END-PROGRAM-ROUTINE.
054300*----------------------------------------------------------------*
054400*    ALL FILES ARE CLOSED AS EACH PROCESSING SECTION FINISHES -
054500*    THIS ROUTINE JUST LOGS THE RUN'S HEADLINE COUNTS TO THE JOB
054600*    LOG FOR THE OPERATOR.
054700*----------------------------------------------------------------*
054800     DISPLAY "PAMTICKG - RUN COMPLETE FOR " WK-C-TRADING-DATE-10.
054900     DISPLAY "PAMTICKG - TICKS WRITTEN : " WK-N-TICKS-WRITTEN.
055000 Z999-END-PROGRAM-ROUTINE-EX.
055100     EXIT.
055200        EJECT
055300     *===========================================================
055400     *              END OF PROGRAM SOURCE
055500     *===========================================================
