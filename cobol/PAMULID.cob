000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PAMULID.
000500 AUTHOR.         R VAN KERKHOVE.
000600 INSTALLATION.   MARKET SERVICES DIVISION - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE THAT HANDS BACK ONE FRESH,
001200*               26-CHARACTER SORTABLE IDENTIFIER EACH TIME IT
001300*               IS CALLED - USED FOR ALERT-ID, TRIGGER-ID,
001400*               NOTIFICATION-ID AND TRIGGER-LOG-ID.  THE FIRST
001500*               10 CHARACTERS ENCODE THE CURRENT MILLISECOND
001600*               CLOCK VALUE SO IDS SORT IN THE ORDER THEY WERE
001700*               ISSUED; THE REMAINING 16 ARE FILLED FROM THIS
001800*               SHOP'S OWN PSEUDO-RANDOM GENERATOR (SEE B100).
001900*               ALPHABET IS THE 32-CHARACTER CROCKFORD SET -
002000*               NO VOWELS, NO EASILY-CONFUSED DIGIT/LETTER
002100*               PAIRS - SAME SET THE PRINTED-FORM ACCOUNT
002200*               NUMBERS HAVE USED SINCE THE 1980S.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* MOD.#   INIT   DATE        DESCRIPTION
002800* ------- ------ ----------  -----------------------------------
002900* PAM0091 RVK    14/02/1991  INITIAL VERSION - 8-CHAR SEQUENTIAL
003000*                            ID, PARALNO-STYLE COUNTER PLUS
003100*                            2-DIGIT WORKSTATION SUFFIX
003200* PAM0177 LMH    19/08/1994  WIDENED TO 16 CHARS SO THE NEW
003300*                            NOTIFICATION AND TRIGGER-LOG FILES
003400*                            COULD SHARE ONE ID POOL
003500* PAM0244 DJT    17/11/1998  Y2K REMEDIATION - RUN-DATE CENTURY
003600*                            FIX APPLIED (SEE PAMCWA); ID FORMAT
003700*                            ITSELF WAS ALREADY YEAR-AGNOSTIC
003800* PAM0603 QAW    30/03/2016  PAM-2016-041 - REPLACED THE OLD
003900*                            SEQUENTIAL-COUNTER SCHEME WITH THE
004000*                            26-CHAR MILLISECOND-CLOCK + RANDOM
004100*                            SCHEME DESCRIBED ABOVE, TO MATCH
004200*                            THE NEW CORPORATE PAM-ID/26 STANDARD
004300*                            AND TO SURVIVE ACROSS RESTARTS
004400*                            WITHOUT A CHECKPOINT FILE
004500* PAM0688 SCH    05/09/2019  PAM-2019-072 - JULIAN-DAY ROUTINE
004600*                            (A020) NOW SHARED WITH PAMEVAL'S
004700*                            TRADING-DATE DERIVATION - CORRECTED
004800*                            A DRIFT OF ONE DAY AROUND LEAP YEARS
004900* PAM0794 QAW    22/06/2021  PAM-2021-033 - ADDED A040 DEBUG
005000*                            DISPLAY UNDER UPSI-0 SO SUPPORT CAN
005100*                            SEE THE SEED THAT PRODUCED A GIVEN
005200*                            ID WITHOUT A FULL TRACE
005300*----------------------------------------------------------------*
005400        EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AS400.
006000 OBJECT-COMPUTER. IBM-AS400.
006100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006200        UPSI-0 IS UPSI-SWITCH-0
006300          ON  STATUS IS U0-ON
006400          OFF STATUS IS U0-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                       PIC X(24) VALUE
007700        "** PROGRAM PAMULID **".
007800*
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100        COPY PAMCWA.
008200*
008300 01  WK-U-WORK-AREA.
008400        05  WK-U-EPOCH-DAYS         PIC S9(09) COMP.
008500*                                 DAYS SINCE 01 JAN 1970
008600        05  WK-U-MSEC-OF-DAY        PIC S9(09) COMP.
008700*                                 MILLISECONDS SINCE MIDNIGHT
008800        05  WK-U-MSEC-TOTAL         PIC S9(15) COMP-3.
008900*                                 FULL MILLISECOND CLOCK VALUE
009000        05  WK-U-DIVIDEND           PIC S9(15) COMP-3.
009100        05  WK-U-REMAINDER          PIC S9(04) COMP.
009200        05  WK-U-CHAR-IX            PIC S9(04) COMP.
009300*
009400* JULIAN-DAY WORK FIELDS (A020) - INTEGER FORMULA, PROLEPTIC
009500* GREGORIAN CALENDAR, SHARED WITH PAMEVAL'S TRADING-DATE LOGIC.
009600        05  WK-J-A                  PIC S9(09) COMP.
009700        05  WK-J-Y                  PIC S9(09) COMP.
009800        05  WK-J-M                  PIC S9(09) COMP.
009900        05  WK-J-JDN                PIC S9(09) COMP.
010000*
010100* SHOP'S OWN MULTIPLICATIVE-CONGRUENTIAL GENERATOR - PARK-MILLER
010200* CONSTANTS (MULTIPLIER 16807, MODULUS 2**31-1).  WK-U-SEED
010300* PERSISTS ACROSS CALLS FOR THE LIFE OF THE RUN BECAUSE THIS
010400* PROGRAM STAYS RESIDENT ONCE LOADED - SEE PAM0603 ABOVE.
010500        05  WK-U-SEED               PIC S9(10) COMP-3 VALUE 0.
010600        05  WK-U-SEED-INIT-SW       PIC X(01) VALUE "N".
010700            88  WK-U-SEED-INITIALISED     VALUE "Y".
010800        05  WK-U-PRODUCT            PIC S9(18) COMP-3.
010900*
011000 01  WK-U-CROCKFORD-TABLE.
011100        05  FILLER PIC X(32) VALUE
011200            "0123456789ABCDEFGHJKMNPQRSTVWXYZ".
011300 01  WK-U-CROCKFORD-CHARS REDEFINES WK-U-CROCKFORD-TABLE.
011400        05  WK-U-CROCKFORD-CHAR     PIC X(01) OCCURS 32 TIMES.
011500*
011600 01  WK-U-BUILD-AREA.
011700        05  WK-U-BUILD-ID           PIC X(26).
011800 01  WK-U-BUILD-ID-R REDEFINES WK-U-BUILD-AREA.
011900        05  WK-U-BUILD-TIME-PART    PIC X(10).
012000        05  WK-U-BUILD-RAND-PART    PIC X(16).
012100*
012200* U0-ON DEBUG DISPLAY WORK (PAM0794) - SPLITS THE SEED OUT INTO
012300* TWO 5-DIGIT HALVES SO A 10-DIGIT COMP-3 VALUE CAN BE DISPLAYED
012400* ON AN 80-COLUMN OPERATOR SCREEN WITHOUT WRAPPING.
012500 01  WK-U-DEBUG-WORK-AREA.
012600        05  WK-U-SEED-DISPLAY-WORK  PIC 9(10).
012700        05  FILLER                  PIC X(04).
012800 01  WK-U-SEED-DISPLAY-PARTS REDEFINES WK-U-DEBUG-WORK-AREA.
012900        05  WK-U-SEED-HI            PIC 9(05).
013000        05  WK-U-SEED-LO            PIC 9(05).
013100        05  FILLER                  PIC X(04).
013200*
013300*****************
013400 LINKAGE SECTION.
013500*****************
013600        COPY PAMULIDL.
013700        EJECT
013800********************************************
013900 PROCEDURE DIVISION USING WK-C-PAMULID-RECORD.
014000********************************************
014100 MAIN-MODULE.
014200        PERFORM A000-PROCESS-CALLED-ROUTINE
014300           THRU A099-PROCESS-CALLED-ROUTINE-EX.
014400        GOBACK.
014500*
014600*---------------------------------------------------------------*
014700 A000-PROCESS-CALLED-ROUTINE.
014800*---------------------------------------------------------------*
014900        SET     WK-U-OK                 TO      TRUE.
015000        MOVE    SPACES                  TO      WK-U-BUILD-AREA.
015100*
015200        ACCEPT   WK-C-RUN-DATE-6         FROM DATE.
015300        MOVE     WK-C-CENTURY            TO WK-C-RUN-DATE-8(1:2).
015400        MOVE     WK-C-RUN-DATE-6         TO WK-C-RUN-DATE-8(3:6).
015500        ACCEPT   WK-C-RUN-TIME-8         FROM TIME.
015600*
015700        PERFORM A020-CALC-JULIAN-DAY
015800           THRU A029-CALC-JULIAN-DAY-EX.
015900*
016000        COMPUTE WK-U-EPOCH-DAYS = WK-J-JDN - 2440588.
016100*                                 2440588 = JULIAN DAY OF THE
016200*                                 UNIX EPOCH, 01 JAN 1970
016300        COMPUTE WK-U-MSEC-OF-DAY =
016400              (WK-C-RUN-HH * 3600 + WK-C-RUN-MI * 60 +
016500               WK-C-RUN-SS) * 1000 + WK-C-RUN-HS * 10.
016600        COMPUTE WK-U-MSEC-TOTAL ROUNDED =
016700              WK-U-EPOCH-DAYS * 86400000 + WK-U-MSEC-OF-DAY.
016800*
016900        PERFORM A030-ENCODE-TIME-PART
017000           THRU A039-ENCODE-TIME-PART-EX.
017100        PERFORM B100-GENERATE-RANDOM-PART
017200           THRU B199-GENERATE-RANDOM-PART-EX.
017300*
017400        MOVE    WK-U-BUILD-ID           TO      WK-U-NEW-ID.
017500        IF      U0-ON
017600                PERFORM A040-DEBUG-DISPLAY
017700                   THRU A049-DEBUG-DISPLAY-EX
017800        END-IF.
017900*
018000 A099-PROCESS-CALLED-ROUTINE-EX.
018100        EXIT.
018200*---------------------------------------------------------------*
018300 A020-CALC-JULIAN-DAY.
018400*---------------------------------------------------------------*
018500*    STANDARD INTEGER JULIAN-DAY-NUMBER FORMULA (FLIEGEL AND
018600*    VAN FLANDERN, 1968) - COBOL INTEGER DIVISION TRUNCATES
018700*    JUST AS THE ORIGINAL FORTRAN "/" DOES, SO IT TRANSLATES
018800*    ACROSS UNCHANGED.
018900        COMPUTE WK-J-A = (14 - WK-C-RUN-MM) / 12.
019000        COMPUTE WK-J-Y = WK-C-RUN-CCYY + 4800 - WK-J-A.
019100        COMPUTE WK-J-M = WK-C-RUN-MM + 12 * WK-J-A - 3.
019200        COMPUTE WK-J-JDN =
019300              WK-C-RUN-DD + ((153 * WK-J-M + 2) / 5) +
019400              365 * WK-J-Y + (WK-J-Y / 4) - (WK-J-Y / 100) +
019500              (WK-J-Y / 400) - 32045.
019600 A029-CALC-JULIAN-DAY-EX.
019700        EXIT.
019800*---------------------------------------------------------------*
019900 A030-ENCODE-TIME-PART.
020000*---------------------------------------------------------------*
020100*    10 CROCKFORD-32 CHARACTERS, MOST SIGNIFICANT FIRST - EACH
020200*    CHARACTER CARRIES 5 BITS, WHICH IS THE SAME AS DIVIDING BY
020300*    32 AND KEEPING THE REMAINDER, REPEATED 10 TIMES.
020400        MOVE    WK-U-MSEC-TOTAL         TO      WK-U-DIVIDEND.
020500        PERFORM A031-ENCODE-ONE-TIME-CHAR
020600              VARYING WK-U-CHAR-IX FROM 10 BY -1
020700              UNTIL WK-U-CHAR-IX < 1.
020800 A039-ENCODE-TIME-PART-EX.
020900        EXIT.
021000*---------------------------------------------------------------*
021100 A040-DEBUG-DISPLAY.
021200*---------------------------------------------------------------*
021300        MOVE    WK-U-SEED               TO WK-U-SEED-DISPLAY-WORK.
021400        DISPLAY "PAMULID - NEW ID     : " WK-U-BUILD-ID.
021500        DISPLAY "PAMULID - SEED HI/LO : " WK-U-SEED-HI "/"
021600              WK-U-SEED-LO.
021700 A049-DEBUG-DISPLAY-EX.
021800        EXIT.
021900*---------------------------------------------------------------*
022000 A031-ENCODE-ONE-TIME-CHAR.
022100*---------------------------------------------------------------*
022200        DIVIDE WK-U-DIVIDEND BY 32
022300              GIVING WK-U-DIVIDEND
022400              REMAINDER WK-U-REMAINDER.
022500        MOVE WK-U-CROCKFORD-CHAR(WK-U-REMAINDER + 1)
022600              TO WK-U-BUILD-TIME-PART(WK-U-CHAR-IX:1).
022700*---------------------------------------------------------------*
022800 B100-GENERATE-RANDOM-PART.
022900*---------------------------------------------------------------*
023000        IF NOT WK-U-SEED-INITIALISED
023100              COMPUTE WK-U-SEED =
023200                    (WK-C-RUN-HS * 1000000) + WK-U-MSEC-OF-DAY + 1
023300              SET WK-U-SEED-INITIALISED TO TRUE
023400        END-IF.
023500        PERFORM B110-GENERATE-ONE-RAND-CHAR
023600              VARYING WK-U-CHAR-IX FROM 1 BY 1
023700              UNTIL WK-U-CHAR-IX > 16.
023800 B199-GENERATE-RANDOM-PART-EX.
023900        EXIT.
024000*---------------------------------------------------------------*
024100 B110-GENERATE-ONE-RAND-CHAR.
024200*---------------------------------------------------------------*
024300        COMPUTE WK-U-PRODUCT = WK-U-SEED * 16807.
024400        DIVIDE WK-U-PRODUCT BY 2147483647
024500              GIVING WK-U-DIVIDEND
024600              REMAINDER WK-U-REMAINDER.
024700        COMPUTE WK-U-SEED = WK-U-REMAINDER.
024800        DIVIDE WK-U-SEED BY 32
024900              GIVING WK-U-DIVIDEND
025000              REMAINDER WK-U-REMAINDER.
025100        MOVE WK-U-CROCKFORD-CHAR(WK-U-REMAINDER + 1)
025200              TO WK-U-BUILD-RAND-PART(WK-U-CHAR-IX:1).
025300*
025400******************************************************************
025500************** END OF PROGRAM SOURCE -  PAMULID *****************
025600******************************************************************
