000100****************************************************************
000200*                       P A M T L O G                              PAM0700
000300*     PRICE ALERT MONITOR - TRIGGER LOG RECORD                     PAM0700
000400****************************************************************
000500*
000600* I-O FORMAT: PAMTLOGR  FROM FILE TRIGGER-LOG
000700* ONE ROW PER (ALERT-ID, TRADING-DATE) PAIR - AN AUDIT TRAIL OF
000800* TRIGGERS INDEPENDENT OF THE NOTIFICATION RECORD.
000900*
001000****************************************************************
001100* AMENDMENT HISTORY:
001200****************************************************************
001300* PAM0700 30/09/1992 RVK   - INITIAL VERSION
001400* PAM0244 17/11/1998 DJT   - Y2K - TLG-TICK-TIMESTAMP AND
001500*                            TLG-TRIGGERED-AT CARRY A 4-DIGIT
001600*                            YEAR, NO CHANGE REQUIRED
001700****************************************************************
001800*
001900    05  PAM-TRIGGER-LOG-RECORD.
002000        10  PAM-TLG-ID                PIC X(26).
002100        10  PAM-TLG-ALERT-ID          PIC X(26).
002200        10  PAM-TLG-USER-ID           PIC X(26).
002300        10  PAM-TLG-SYMBOL            PIC X(05).
002400        10  PAM-TLG-THRESHOLD-PRICE   PIC S9(06)V9(06) COMP-3.
002500        10  PAM-TLG-TRIGGER-PRICE     PIC S9(06)V9(06) COMP-3.
002600        10  PAM-TLG-TICK-TIMESTAMP    PIC X(20).
002700        10  PAM-TLG-TRIGGERED-AT      PIC X(20).
002800        10  PAM-TLG-TRADING-DATE      PIC X(10).
002900        10  FILLER                    PIC X(03).
003000*                                 RESERVED
