000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAMRESET.
000300 AUTHOR. R VAN KERKHOVE.
000400 INSTALLATION. MARKET SERVICES DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN. 19 JUN 1993.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                       P A M R E S E T
001100*     PRICE ALERT MONITOR - DAILY TRIGGERED-ALERT RESET
001200****************************************************************
001300*
001400* RUN ONCE A DAY, AFTER THE LAST PAMEVAL RUN AND BEFORE THE
001500* FIRST PAMEVAL RUN OF THE NEW TRADING DAY.  SCANS THE ALERT
001600* MASTER AND FLIPS EVERY TRIGGERED_TODAY RECORD BACK TO ACTIVE
001700* SO THE ALERT CAN FIRE AGAIN.  ONE RESET CHANGE EVENT IS
001800* WRITTEN TO ALERT-CHANGES PER RECORD RESET SO PAMEVAL'S
001900* IN-MEMORY INDEX PICKS UP THE ALERT AGAIN WITHOUT WAITING FOR
002000* TOMORROW'S WARM-UP.
002100*
002200****************************************************************
002300* HISTORY OF MODIFICATION:
002400****************************************************************
002500* PAM0720 19/06/1993 RVK   - INITIAL VERSION
002600* PAM0244 17/11/1998 DJT   - Y2K REMEDIATION - TIMESTAMP FIELDS
002700*                            NOW CARRY A 4-DIGIT YEAR
002800* PAM0561 04/09/2013 QAW   - PAM-2013-088 - RESET CHANGE EVENT
002900*                            ADDED SO THE SAME-DAY PAMEVAL RUN
003000*                            SEES THE RESET WITHOUT A FULL
003100*                            WARM-UP RERUN
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS UPSI-DEBUG-SWITCH.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ALERTS ASSIGN TO DATABASE-PAMALERT
004400        ORGANIZATION IS SEQUENTIAL
004500     FILE STATUS IS WK-C-FILE-STATUS.
004600     SELECT NEW-ALERTS ASSIGN TO DATABASE-PAMALERT
004700        ORGANIZATION IS SEQUENTIAL
004800     FILE STATUS IS WK-C-FILE-STATUS.
004900     SELECT ALERT-CHANGES ASSIGN TO DATABASE-PAMCHG
005000        ORGANIZATION IS SEQUENTIAL
005100     FILE STATUS IS WK-C-FILE-STATUS.
005200     SELECT RUN-REPORT ASSIGN TO PRT-PAMRESET
005300        ORGANIZATION IS SEQUENTIAL
005400     FILE STATUS IS WK-C-FILE-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*----------------------------------------------------------------*
005900*    ALERT MASTER - INPUT PASS AND OUTPUT (REWRITE) PASS         *
006000*----------------------------------------------------------------*
006100 FD  ALERTS
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS ALERTS-REC.
006400 01  ALERTS-REC                   PIC X(205).
006500*
006600 FD  NEW-ALERTS
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS NEW-ALERTS-REC.
006900 01  NEW-ALERTS-REC               PIC X(205).
007000*
007100 FD  ALERT-CHANGES
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS ALERT-CHANGES-REC.
007400 01  ALERT-CHANGES-REC            PIC X(100).
007500*
007600 FD  RUN-REPORT
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS RUN-REPORT-REC.
007900 01  RUN-REPORT-REC               PIC X(132).
008000        EJECT
008100 WORKING-STORAGE SECTION.
008200 01  FILLER                  PIC X(24) VALUE
008300        "** PROGRAM PAMRESET **".
008400*
008500 01  WK-C-COMMON.
008600        COPY PAMCWA.
008700*
008800 01  WK-W-ALERT.
008900        COPY PAMALERT.
009000 01  WK-W-CHANGE.
009100        COPY PAMCHG.
009200*
009300 01  WK-E-SWITCHES.
009400        05  WK-E-ALERTS-EOF-SW      PIC X(01) VALUE "N".
009500            88  WK-E-ALERTS-EOF         VALUE "Y".
009600*
009700 01  WK-E-COUNTERS.
009800        05  WK-N-MASTER-READ        PIC S9(09) COMP VALUE +0.
009900        05  WK-N-MASTER-WRITTEN     PIC S9(09) COMP VALUE +0.
010000        05  WK-N-RESET-COUNT        PIC S9(09) COMP VALUE +0.
010100*
010200*----------------------------------------------------------------*
010300*    DEBUG-DISPLAY WORK AREA (PAM0561) - THE SPLIT-OUT VIEWS OF  *
010400*    THE TIMESTAMP AND THE RESET ALERT-ID ARE USED BY A130'S     *
010500*    UPSI-0 DIAGNOSTIC LINE, TURNED ON AT THE OPERATOR CONSOLE   *
010600*    WHEN A RESET COUNT LOOKS WRONG AND NEEDS TRACING            *
010700*----------------------------------------------------------------*
010800 01  WK-C-WORK-AREA.
010900        05  WK-C-TIMESTAMP-WORK     PIC X(20).
011000        05  WK-C-TIMESTAMP-PARTS REDEFINES WK-C-TIMESTAMP-WORK.
011100            10  FILLER              PIC X(11).
011200            10  WK-C-TS-HH          PIC 99.
011300            10  FILLER              PIC X(01).
011400            10  WK-C-TS-MI          PIC 99.
011500            10  FILLER              PIC X(01).
011600            10  WK-C-TS-SS          PIC 99.
011700            10  FILLER              PIC X(01).
011800        05  WK-C-ALERT-ID-WORK      PIC X(26).
011900        05  WK-C-ALERT-ID-PARTS REDEFINES WK-C-ALERT-ID-WORK.
012000            10  WK-C-ID-TIME-PART   PIC X(10).
012100            10  WK-C-ID-RANDOM-PART PIC X(16).
012200        05  WK-C-OLD-STATUS-WORK    PIC X(15).
012300        05  WK-C-OLD-STATUS-CHARS REDEFINES WK-C-OLD-STATUS-WORK.
012400            10  WK-C-OS-CH          PIC X(01) OCCURS 15 TIMES.
012500*
012600*----------------------------------------------------------------*
012700*    REPORT LINES - HEADING, DETAIL AND BLANK                    *
012800*----------------------------------------------------------------*
012900 01  WK-R-HEAD-1.
013000        05  FILLER              PIC X(01) VALUE SPACE.
013100        05  FILLER              PIC X(30) VALUE
013200            "PAMRESET - DAILY RESET RUN".
013300        05  FILLER              PIC X(10) VALUE SPACES.
013400        05  FILLER              PIC X(11) VALUE "RUN DATE : ".
013500        05  WK-R-H1-DATE        PIC X(10).
013600        05  FILLER              PIC X(70) VALUE SPACES.
013700*
013800 01  WK-R-HEAD-2.
013900        05  FILLER              PIC X(01) VALUE SPACE.
014000        05  FILLER              PIC X(30) VALUE
014100            "----------------------------".
014200        05  FILLER              PIC X(101) VALUE SPACES.
014300*
014400 01  WK-R-DETAIL-LINE.
014500        05  FILLER              PIC X(01) VALUE SPACE.
014600        05  FILLER              PIC X(24) VALUE SPACES.
014700        05  WK-R-DT-TEXT         PIC X(40).
014800        05  WK-R-DT-COUNT        PIC ZZZ,ZZZ,ZZ9.
014900        05  FILLER              PIC X(56) VALUE SPACES.
015000*
015100 01  WK-R-BLANK-LINE             PIC X(132) VALUE SPACES.
015200*
015300****************************************************
015400 PROCEDURE DIVISION.
015500****************************************************
015600 MAIN-MODULE.
015700*
015800     PERFORM A000-INITIALISE
015900        THRU A099-INITIALISE-EX.
016000     PERFORM A100-RESET-ALERTS
016100        THRU A199-RESET-ALERTS-EX.
016200     PERFORM F100-PRINT-REPORT
016300        THRU F199-PRINT-REPORT-EX.
016400     PERFORM Z000-END-PROGRAM-ROUTINE
016500        THRU Z999-END-PROGRAM-ROUTINE-EX.
016600     STOP RUN.
016700*
016800*----------------------------------------------------------------*
016900 A000-INITIALISE.
017000*----------------------------------------------------------------*
017100     ACCEPT WK-C-RUN-DATE-6 FROM DATE.
017200     MOVE WK-C-CENTURY          TO WK-C-RUN-DATE-8(1:2).
017300     MOVE WK-C-RUN-DATE-6       TO WK-C-RUN-DATE-8(3:6).
017400     ACCEPT WK-C-RUN-TIME-8 FROM TIME.
017500     STRING WK-C-RUN-CCYY  "-"  WK-C-RUN-MM  "-"  WK-C-RUN-DD
017600        DELIMITED BY SIZE INTO WK-C-TRADING-DATE-10.
017700     MOVE WK-C-TRADING-DATE-10  TO WK-R-H1-DATE.
017800     STRING WK-C-TRADING-DATE-10  "T"
017900            WK-C-RUN-HH  ":"  WK-C-RUN-MI  ":"  WK-C-RUN-SS  "Z"
018000        DELIMITED BY SIZE INTO WK-C-TIMESTAMP-20.
018100     MOVE WK-C-TIMESTAMP-20     TO WK-C-TIMESTAMP-WORK.
018200 A099-INITIALISE-EX.
018300     EXIT.
018400        EJECT
018500*----------------------------------------------------------------*
018600*    SINGLE PASS OVER THE ALERT MASTER - EVERY RECORD IS COPIED  *
018700*    ACROSS UNCHANGED EXCEPT TRIGGERED_TODAY, WHICH IS FLIPPED   *
018800*    BACK TO ACTIVE WITH A RESET CHANGE EVENT WRITTEN (PAM0561). *
018900*    A NON-KEYED SEQUENTIAL MASTER CANNOT BE REWRITTEN OUT OF    *
019000*    SCAN ORDER, SO NEW-ALERTS CARRIES EVERY RECORD ACROSS.      *
019100*----------------------------------------------------------------*
019200 A100-RESET-ALERTS.
019300*----------------------------------------------------------------*
019400     OPEN INPUT ALERTS.
019500     IF NOT WK-C-SUCCESSFUL
019600        DISPLAY "PAMRESET - OPEN FILE ERROR - ALERTS"
019700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800        GO TO Y900-ABNORMAL-TERMINATION
019900     END-IF.
020000     OPEN OUTPUT NEW-ALERTS.
020100     IF NOT WK-C-SUCCESSFUL
020200        DISPLAY "PAMRESET - OPEN FILE ERROR - NEW-ALERTS"
020300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400        GO TO Y900-ABNORMAL-TERMINATION
020500     END-IF.
020600     OPEN OUTPUT ALERT-CHANGES.
020700     IF NOT WK-C-SUCCESSFUL
020800        DISPLAY "PAMRESET - OPEN FILE ERROR - ALERT-CHANGES"
020900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000        GO TO Y900-ABNORMAL-TERMINATION
021100     END-IF.
021200*
021300     SET WK-E-ALERTS-EOF TO FALSE.
021400     PERFORM A110-READ-OLD-ALERT.
021500     PERFORM A120-REWRITE-ONE-ALERT
021600        UNTIL WK-E-ALERTS-EOF.
021700*
021800     CLOSE ALERTS.
021900     CLOSE NEW-ALERTS.
022000     CLOSE ALERT-CHANGES.
022100 A199-RESET-ALERTS-EX.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500 A110-READ-OLD-ALERT.
022600*----------------------------------------------------------------*
022700     READ ALERTS INTO WK-W-ALERT
022800        AT END
022900        SET WK-E-ALERTS-EOF TO TRUE
023000     END-READ.
023100     IF NOT WK-E-ALERTS-EOF
023200        ADD 1 TO WK-N-MASTER-READ
023300     END-IF.
023400 A119-READ-OLD-ALERT-EX.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 A120-REWRITE-ONE-ALERT.
023900*----------------------------------------------------------------*
024000     IF PAM-STAT-TRIGGERED-TODAY OF WK-W-ALERT
024100        PERFORM A130-RESET-ONE-ALERT
024200           THRU A139-RESET-ONE-ALERT-EX
024300     END-IF.
024400*
024500     MOVE SPACES TO NEW-ALERTS-REC.
024600     MOVE WK-W-ALERT TO NEW-ALERTS-REC.
024700     WRITE NEW-ALERTS-REC.
024800     IF NOT WK-C-SUCCESSFUL
024900        DISPLAY "PAMRESET - WRITE FILE ERROR - NEW-ALERTS"
025000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100        GO TO Y900-ABNORMAL-TERMINATION
025200     END-IF.
025300     ADD 1 TO WK-N-MASTER-WRITTEN.
025400*
025500     PERFORM A110-READ-OLD-ALERT.
025600 A129-REWRITE-ONE-ALERT-EX.
025700     EXIT.
025800        EJECT
025900*----------------------------------------------------------------*
026000 A130-RESET-ONE-ALERT.
026100*----------------------------------------------------------------*
026200     MOVE PAM-STATUS OF WK-W-ALERT TO WK-C-OLD-STATUS-WORK.
026300     SET PAM-STAT-ACTIVE OF WK-W-ALERT TO TRUE.
026400     MOVE WK-C-TIMESTAMP-20 TO PAM-UPDATED-AT OF WK-W-ALERT.
026500     ADD 1 TO WK-N-RESET-COUNT.
026600     IF UPSI-DEBUG-SWITCH
026700        PERFORM A135-DEBUG-DISPLAY
026800           THRU A139-DEBUG-DISPLAY-EX
026900     END-IF.
027000*
027100     MOVE SPACES TO WK-W-CHANGE.
027200     SET PAM-CHG-RESET TO TRUE.
027300     MOVE PAM-ALERT-ID OF WK-W-ALERT      TO PAM-CHG-ALERT-ID.
027400     MOVE PAM-USER-ID OF WK-W-ALERT       TO PAM-CHG-USER-ID.
027500     MOVE PAM-SYMBOL OF WK-W-ALERT        TO PAM-CHG-SYMBOL.
027600     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
027700                                   TO PAM-CHG-THRESHOLD-PRICE.
027800     MOVE PAM-DIRECTION OF WK-W-ALERT     TO PAM-CHG-DIRECTION.
027900     MOVE WK-C-TIMESTAMP-20               TO PAM-CHG-TIMESTAMP.
028000*
028100     MOVE SPACES TO ALERT-CHANGES-REC.
028200     MOVE WK-W-CHANGE TO ALERT-CHANGES-REC.
028300     WRITE ALERT-CHANGES-REC.
028400     IF NOT WK-C-SUCCESSFUL
028500        DISPLAY "PAMRESET - WRITE FILE ERROR - ALERT-CHANGES"
028600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700        GO TO Y900-ABNORMAL-TERMINATION
028800     END-IF.
028900 A139-RESET-ONE-ALERT-EX.
029000     EXIT.
029100        EJECT
029200*----------------------------------------------------------------*
029300*    UPSI-0 DIAGNOSTIC LINE - ON REQUEST FROM OPERATIONS AFTER   *
029400*    A RESET COUNT DISCREPANCY, SPLITS THE ALERT-ID AND          *
029500*    TIMESTAMP INTO THEIR PIECES SO THE JOB LOG SHOWS THE ULID   *
029600*    TIME-PART NEXT TO THE OLD STATUS OVERWRITTEN (PAM0561)      *
029700*----------------------------------------------------------------*
029800 A135-DEBUG-DISPLAY.
029900*----------------------------------------------------------------*
030000     MOVE PAM-ALERT-ID OF WK-W-ALERT TO WK-C-ALERT-ID-WORK.
030100     MOVE WK-C-TIMESTAMP-20           TO WK-C-TIMESTAMP-WORK.
030200     DISPLAY "PAMRESET - DEBUG - ID TIME PART  : "
030300        WK-C-ID-TIME-PART.
030400     DISPLAY "PAMRESET - DEBUG - RESET AT HH:MI: "
030500        WK-C-TS-HH ":" WK-C-TS-MI.
030600     DISPLAY "PAMRESET - DEBUG - OLD STATUS CH1: "
030700        WK-C-OS-CH (1).
030800 A139-DEBUG-DISPLAY-EX.
030900     EXIT.
031000        EJECT
031100*----------------------------------------------------------------*
031200 F100-PRINT-REPORT.
031300*----------------------------------------------------------------*
031400     OPEN OUTPUT RUN-REPORT.
031500     IF NOT WK-C-SUCCESSFUL
031600        DISPLAY "PAMRESET - OPEN FILE ERROR - RUN-REPORT"
031700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031800        GO TO Y900-ABNORMAL-TERMINATION
031900     END-IF.
032000*
032100     WRITE RUN-REPORT-REC FROM WK-R-HEAD-1.
032200     WRITE RUN-REPORT-REC FROM WK-R-HEAD-2.
032300     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
032400*
032500     MOVE "ALERT MASTER RECORDS READ"    TO WK-R-DT-TEXT.
032600     MOVE WK-N-MASTER-READ               TO WK-R-DT-COUNT.
032700     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
032800     MOVE "ALERT MASTER RECORDS WRITTEN" TO WK-R-DT-TEXT.
032900     MOVE WK-N-MASTER-WRITTEN            TO WK-R-DT-COUNT.
033000     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
033100     MOVE "ALERTS RESET TO ACTIVE"       TO WK-R-DT-TEXT.
033200     MOVE WK-N-RESET-COUNT               TO WK-R-DT-COUNT.
033300     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
033400*
033500     CLOSE RUN-REPORT.
033600 F199-PRINT-REPORT-EX.
033700     EXIT.
033800        EJECT
033900*----------------------------------------------------------------*
034000 Y900-ABNORMAL-TERMINATION.
034100*----------------------------------------------------------------*
034200     PERFORM Z000-END-PROGRAM-ROUTINE
034300        THRU Z999-END-PROGRAM-ROUTINE-EX.
034400     STOP RUN.
034500*
034600*----------------------------------------------------------------*
034700 Z000-END-PROGRAM-ROUTINE.
034800*----------------------------------------------------------------*
034900*    ALL FILES ARE CLOSED AS EACH PROCESSING SECTION FINISHES -
035000*    THIS ROUTINE JUST LOGS THE RUN'S HEADLINE COUNTS TO THE JOB
035100*    LOG FOR THE OPERATOR.
035200*----------------------------------------------------------------*
035300     DISPLAY "PAMRESET - RUN COMPLETE FOR " WK-C-TRADING-DATE-10.
035400     DISPLAY "PAMRESET - RECORDS RESET : " WK-N-RESET-COUNT.
035500 Z999-END-PROGRAM-ROUTINE-EX.
035600     EXIT.
035700        EJECT
035800     *===========================================================
035900     *              END OF PROGRAM SOURCE
036000     *===========================================================
