000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PAMEVAL.
000500 AUTHOR.         R VAN KERKHOVE.
000600 INSTALLATION.   MARKET SERVICES DIVISION - BATCH SYSTEMS.
000700 DATE-WRITTEN.   02 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  DAILY PRICE-ALERT EVALUATION RUN.
001200*               1. WARM UP AN IN-MEMORY PER-SYMBOL ALERT INDEX
001300*                  FROM THE ALERT MASTER (ACTIVE ALERTS ONLY).
001400*               2. APPLY THE ALERT-CHANGE FEED TO THE SAME
001500*                  INDEX (CREATED/UPDATED/DELETED/RESET).
001600*               3. READ THE TICK FILE IN ARRIVAL ORDER, MATCH
001700*                  EACH TICK AGAINST THE INDEX (ABOVE/BELOW/
001800*                  CROSS), WRITE ONE TRIGGER RECORD PER FIRED
001900*                  ALERT AND DROP THE ALERT FROM THE INDEX.
002000*               4. PERSIST DE-DUPLICATED NOTIFICATION AND
002100*                  TRIGGER-LOG RECORDS FOR EACH TRIGGER.
002200*               5. REWRITE THE ALERT MASTER, FLIPPING EVERY
002300*                  FIRED ALERT TO TRIGGERED_TODAY.
002400*               6. PRINT THE RUN-REPORT.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* MOD.#   INIT   DATE        DESCRIPTION
003000* ------- ------ ----------  -----------------------------------
003100* PAM0110 RVK    02/09/1991  INITIAL VERSION - ABOVE/BELOW ONLY,
003200*                            NO NOTIFICATION FILE YET (TRIGGER
003300*                            RECORDS WERE THE ONLY OUTPUT)
003400* PAM0155 RVK    11/04/1993  ADDED CROSS DIRECTION AND THE
003500*                            LAST-PRICE TABLE IT NEEDS
003600* PAM0180 LMH    02/11/1994  ADDED NOTIFICATION-RECORD OUTPUT
003700*                            AND THE IDEMPOTENCY-KEY DEDUP LOGIC
003800*                            (SECTION D100)
003900* PAM0201 LMH    28/06/1996  ADDED TRIGGER-LOG OUTPUT (SECTION
004000*                            D200) - AUDIT WANTED A TRAIL THAT
004100*                            DID NOT DEPEND ON THE NOTIFICATION
004200*                            FILE'S RETENTION PERIOD
004300* PAM0244 DJT    17/11/1998  Y2K REMEDIATION - RUN-DATE CENTURY
004400*                            FIX (SEE PAMCWA), REPORT HEADER
004500*                            DATE NOW SHOWS ALL 4 YEAR DIGITS
004600* PAM0338 SCH    23/05/2002  ADDED SECTION A200 - ALERT-CHANGE
004700*                            FEED NOW APPLIED BEFORE THE TICK
004800*                            PASS SO A SAME-DAY CREATE/UPDATE/
004900*                            RESET IS SEEN WITHOUT WAITING FOR
005000*                            TOMORROW'S WARM-UP
005100* PAM0512 QAW    09/02/2011  PAM-2011-014 - ALERT MASTER REWRITE
005200*                            MOVED TO A SEPARATE SECOND PASS
005300*                            (SECTION E100) OVER THE MASTER, SO
005400*                            A SINGLE TICK CAN NO LONGER LEAVE
005500*                            THE MASTER HALF-UPDATED IF THE RUN
005600*                            ABENDS PARTWAY THROUGH THE TICK FILE
005700* PAM0603 QAW    30/03/2016  PAM-2016-041 - IDS NOW COME FROM
005800*                            THE PAM-ID/26 STANDARD (CALL
005900*                            "PAMULID") INSTEAD OF THE OLD
006000*                            PARALNO-STYLE COUNTER
006100* PAM0655 SCH    14/08/2018  PAM-2018-102 - NOTIFICATIONS AND
006200*                            TRIGGER-LOG ARE NOW PRELOADED AND
006300*                            EXTENDED RATHER THAN REBUILT EACH
006400*                            RUN, SO A DEDUP KEY SURVIVES A
006500*                            SAME-DAY RERUN
006510* PAM0701 QAW    09/04/2020  PAM-2020-018 - ADDED A U0-ON DEBUG
006520*                            DISPLAY OF THE FIRED TRIGGER PRICE
006530*                            (SEE C135) - SUPPORT KEPT ASKING
006540*                            FOR THE RAW PRICE THAT CROSSED A
006550*                            THRESHOLD
006600*----------------------------------------------------------------*
006700        EJECT
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-AS400.
007100 OBJECT-COMPUTER. IBM-AS400.
007200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
007300                  C01 IS TOP-OF-FORM
007400                  UPSI-0 IS UPSI-DEBUG-SWITCH.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800        SELECT ALERTS       ASSIGN TO DATABASE-PAMALERT
007900        ORGANIZATION IS SEQUENTIAL
008000        ACCESS MODE IS SEQUENTIAL
008100 FILE STATUS IS WK-C-FILE-STATUS.
008200
008300        SELECT NEW-ALERTS   ASSIGN TO DATABASE-PAMALERT
008400        ORGANIZATION IS SEQUENTIAL
008500        ACCESS MODE IS SEQUENTIAL
008600 FILE STATUS IS WK-C-FILE-STATUS.
008700
008800        SELECT ALERT-CHANGES ASSIGN TO DATABASE-PAMCHG
008900        ORGANIZATION IS SEQUENTIAL
009000        ACCESS MODE IS SEQUENTIAL
009100 FILE STATUS IS WK-C-FILE-STATUS.
009200
009300        SELECT TICKS        ASSIGN TO DATABASE-PAMTICK
009400        ORGANIZATION IS SEQUENTIAL
009500        ACCESS MODE IS SEQUENTIAL
009600 FILE STATUS IS WK-C-FILE-STATUS.
009700
009800        SELECT TRIGGERS     ASSIGN TO DATABASE-PAMTRIG
009900        ORGANIZATION IS SEQUENTIAL
010000        ACCESS MODE IS SEQUENTIAL
010100 FILE STATUS IS WK-C-FILE-STATUS.
010200
010300        SELECT NOTIFICATIONS ASSIGN TO DATABASE-PAMNOTIF
010400        ORGANIZATION IS SEQUENTIAL
010500        ACCESS MODE IS SEQUENTIAL
010600 FILE STATUS IS WK-C-FILE-STATUS.
010700
010800        SELECT TRIGGER-LOG  ASSIGN TO DATABASE-PAMTLOG
010900        ORGANIZATION IS SEQUENTIAL
011000        ACCESS MODE IS SEQUENTIAL
011100 FILE STATUS IS WK-C-FILE-STATUS.
011200
011300        SELECT RUN-REPORT   ASSIGN TO PRT-PAMEVAL
011400        ORGANIZATION IS SEQUENTIAL
011500 FILE STATUS IS WK-C-FILE-STATUS.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900*----------------------------------------------------------------*
012000*    ALERT MASTER - INPUT PASS (WARM-UP) AND SECOND-PASS REWRITE *
012100*    THE OUTPUT PASS RE-USES THE SAME LOGICAL FILE NAME SO THE   *
012200*    NEW GENERATION REPLACES THE OLD ONE WHEN THE STEP COMPLETES *
012300*----------------------------------------------------------------*
012400 FD  ALERTS
012500        LABEL RECORDS ARE OMITTED
012600 DATA RECORD IS ALERTS-REC.
012700 01  ALERTS-REC                    PIC X(205).
012800
012900 FD  NEW-ALERTS
013000        LABEL RECORDS ARE OMITTED
013100 DATA RECORD IS NEW-ALERTS-REC.
013200 01  NEW-ALERTS-REC                PIC X(205).
013300
013400 FD  ALERT-CHANGES
013500        LABEL RECORDS ARE OMITTED
013600 DATA RECORD IS ALERT-CHANGES-REC.
013700 01  ALERT-CHANGES-REC             PIC X(100).
013800
013900 FD  TICKS
014000        LABEL RECORDS ARE OMITTED
014100 DATA RECORD IS TICKS-REC.
014200 01  TICKS-REC                     PIC X(80).
014300
014400 FD  TRIGGERS
014500        LABEL RECORDS ARE OMITTED
014600 DATA RECORD IS TRIGGERS-REC.
014700 01  TRIGGERS-REC                  PIC X(200).
014800
014900 FD  NOTIFICATIONS
015000        LABEL RECORDS ARE OMITTED
015100 DATA RECORD IS NOTIFICATIONS-REC.
015200 01  NOTIFICATIONS-REC             PIC X(230).
015300
015400 FD  TRIGGER-LOG
015500        LABEL RECORDS ARE OMITTED
015600 DATA RECORD IS TRIGGER-LOG-REC.
015700 01  TRIGGER-LOG-REC               PIC X(150).
015800
015900 FD  RUN-REPORT
016000        LABEL RECORDS ARE OMITTED
016100 DATA RECORD IS RUN-REPORT-REC.
016200 01  RUN-REPORT-REC                PIC X(132).
016300        EJECT
016400 WORKING-STORAGE SECTION.
016500*************************
016600 01  FILLER                  PIC X(24) VALUE
016700        "** PROGRAM PAMEVAL **".
016800
016900* ------------------ PROGRAM WORKING STORAGE ------------------*
017000 01  WK-C-COMMON.
017100        COPY PAMCWA.
017200
017300 01  WK-W-ALERT.
017400        COPY PAMALERT.
017500 01  WK-W-CHANGE.
017600        COPY PAMCHG.
017700 01  WK-W-TICK.
017800        COPY PAMTICK.
017900 01  WK-W-TRIGGER.
018000        COPY PAMTRIG.
018100 01  WK-W-NOTIF.
018200        COPY PAMNOTIF.
018300 01  WK-W-TLOG.
018400        COPY PAMTLOG.
018500
018600*----------------------------------------------------------------*
018700*    IN-MEMORY PER-SYMBOL ALERT INDEX (WARM-UP + CHANGE FEED)    *
018800*    ONLY ACTIVE ALERTS EVER APPEAR HERE - AN ENTRY LEAVING THE  *
018900*    TABLE IS THE INDEX'S WAY OF SAYING "NO LONGER ACTIVE"       *
019000*----------------------------------------------------------------*
019100 01  WK-T-INDEX-TABLE.
019200        05  WK-T-IX-MAX         PIC S9(04) COMP VALUE +500.
019300        05  WK-T-IX-COUNT       PIC S9(04) COMP VALUE +0.
019400        05  WK-T-IX-ENTRY OCCURS 500 TIMES.
019500            10  WK-T-IX-ALERT-ID     PIC X(26).
019600            10  WK-T-IX-USER-ID      PIC X(26).
019700            10  WK-T-IX-SYMBOL       PIC X(05).
019800            10  WK-T-IX-THRESHOLD    PIC S9(06)V9(06) COMP-3.
019900            10  WK-T-IX-DIRECTION    PIC X(05).
020000            10  WK-T-IX-NOTE         PIC X(40).
020100            10  WK-T-IX-IN-USE-SW    PIC X(01).
020200                88  WK-T-IX-IN-USE       VALUE "Y".
020300                88  WK-T-IX-FREE         VALUE "N".
020400
020500*----------------------------------------------------------------*
020600*    LAST-KNOWN PRICE PER SYMBOL - NEEDED FOR THE CROSS TEST     *
020700*----------------------------------------------------------------*
020800 01  WK-T-LASTPRICE-TABLE.
020900        05  WK-T-LP-MAX         PIC S9(04) COMP VALUE +50.
021000        05  WK-T-LP-COUNT       PIC S9(04) COMP VALUE +0.
021100        05  WK-T-LP-ENTRY OCCURS 50 TIMES.
021200            10  WK-T-LP-SYMBOL       PIC X(05).
021300            10  WK-T-LP-PRICE        PIC S9(06)V9(06) COMP-3.
021400
021500*----------------------------------------------------------------*
021600*    PER-SYMBOL RUN TOTALS - ALSO DOUBLES AS THE DISTINCT-       *
021700*    SYMBOL COUNT FOR THE WARM-UP REPORT LINE AND DRIVES THE     *
021800*    CONTROL BREAK ON THE PRINTED REPORT                         *
021900*----------------------------------------------------------------*
022000 01  WK-T-SYMTOT-TABLE.
022100        05  WK-T-SY-MAX         PIC S9(04) COMP VALUE +50.
022200        05  WK-T-SY-COUNT       PIC S9(04) COMP VALUE +0.
022300        05  WK-T-SY-ENTRY OCCURS 50 TIMES.
022400            10  WK-T-SY-SYMBOL       PIC X(05).
022500            10  WK-T-SY-TICKS        PIC S9(09) COMP.
022600            10  WK-T-SY-FIRED        PIC S9(09) COMP.
022700
022800*----------------------------------------------------------------*
022900*    ALERTS FIRED THIS RUN - CARRIES THE NEW STATUS FORWARD TO   *
023000*    THE SECOND-PASS ALERT MASTER REWRITE (SECTION E100)         *
023100*----------------------------------------------------------------*
023200 01  WK-T-FIRED-TABLE.
023300        05  WK-T-FL-MAX         PIC S9(04) COMP VALUE +2000.
023400        05  WK-T-FL-COUNT       PIC S9(04) COMP VALUE +0.
023500        05  WK-T-FL-ENTRY OCCURS 2000 TIMES.
023600            10  WK-T-FL-ALERT-ID     PIC X(26).
023700            10  WK-T-FL-TRG-PRICE    PIC S9(06)V9(06) COMP-3.
023800            10  WK-T-FL-TRG-AT       PIC X(20).
023900
024000*----------------------------------------------------------------*
024100*    NOTIFICATION AND TRIGGER-LOG DEDUP-KEY TABLES - PRELOADED   *
024200*    FROM THE EXISTING FILES SO A SAME-DAY RERUN WILL NOT        *
024300*    DUPLICATE A NOTIFICATION OR LOG ENTRY ALREADY ON FILE       *
024400*----------------------------------------------------------------*
024500 01  WK-T-NTFKEY-TABLE.
024600        05  WK-T-NK-MAX         PIC S9(04) COMP VALUE +5000.
024700        05  WK-T-NK-COUNT       PIC S9(04) COMP VALUE +0.
024800        05  WK-T-NK-ENTRY       PIC X(37) OCCURS 5000 TIMES.
024900
025000 01  WK-T-TLGKEY-TABLE.
025100        05  WK-T-TK-MAX         PIC S9(04) COMP VALUE +5000.
025200        05  WK-T-TK-COUNT       PIC S9(04) COMP VALUE +0.
025300        05  WK-T-TK-ENTRY       PIC X(36) OCCURS 5000 TIMES.
025400
025500*----------------------------------------------------------------*
025600*    MISCELLANEOUS PROGRAM SWITCHES AND WORK FIELDS              *
025700*----------------------------------------------------------------*
025800 01  WK-E-SWITCHES.
025900        05  WK-E-ALERTS-EOF-SW      PIC X(01) VALUE "N".
026000            88  WK-E-ALERTS-EOF         VALUE "Y".
026100        05  WK-E-CHANGES-EOF-SW     PIC X(01) VALUE "N".
026200            88  WK-E-CHANGES-EOF        VALUE "Y".
026300        05  WK-E-TICKS-EOF-SW       PIC X(01) VALUE "N".
026400            88  WK-E-TICKS-EOF           VALUE "Y".
026500        05  WK-E-TRIGGERS-EOF-SW    PIC X(01) VALUE "N".
026600            88  WK-E-TRIGGERS-EOF        VALUE "Y".
026700        05  WK-E-PRELOAD-EOF-SW     PIC X(01) VALUE "N".
026800            88  WK-E-PRELOAD-EOF         VALUE "Y".
026900        05  WK-E-NTF-FOUND-SW       PIC X(01) VALUE "N".
027000            88  WK-E-NTF-FILE-FOUND      VALUE "Y".
027100        05  WK-E-TLG-FOUND-SW       PIC X(01) VALUE "N".
027200            88  WK-E-TLG-FILE-FOUND      VALUE "Y".
027300        05  WK-E-MATCH-SW           PIC X(01) VALUE "N".
027400            88  WK-E-INDEX-MATCHED       VALUE "Y".
027500        05  WK-E-DUP-SW             PIC X(01) VALUE "N".
027600            88  WK-E-KEY-IS-DUP          VALUE "Y".
027700
027800 01  WK-E-COUNTERS.
027900        05  WK-N-ALERTS-LOADED      PIC S9(09) COMP VALUE +0.
028000        05  WK-N-SYMBOLS-LOADED     PIC S9(09) COMP VALUE +0.
028100        05  WK-N-CHANGES-READ       PIC S9(09) COMP VALUE +0.
028200        05  WK-N-CHANGES-CREATED    PIC S9(09) COMP VALUE +0.
028300        05  WK-N-CHANGES-UPDATED    PIC S9(09) COMP VALUE +0.
028400        05  WK-N-CHANGES-DELETED    PIC S9(09) COMP VALUE +0.
028500        05  WK-N-CHANGES-RESET      PIC S9(09) COMP VALUE +0.
028600        05  WK-N-TICKS-READ         PIC S9(09) COMP VALUE +0.
028700        05  WK-N-TICKS-NO-MATCH     PIC S9(09) COMP VALUE +0.
028800        05  WK-N-ALERTS-FIRED       PIC S9(09) COMP VALUE +0.
028900        05  WK-N-NTF-WRITTEN        PIC S9(09) COMP VALUE +0.
029000        05  WK-N-NTF-SKIPPED-DUP    PIC S9(09) COMP VALUE +0.
029100        05  WK-N-TLG-WRITTEN        PIC S9(09) COMP VALUE +0.
029200        05  WK-N-TLG-SKIPPED-DUP    PIC S9(09) COMP VALUE +0.
029300        05  WK-N-MASTER-REWRITTEN   PIC S9(09) COMP VALUE +0.
029400
029500 01  WK-N-WORK-AREA.
029600        05  WK-N-SUB-A              PIC S9(04) COMP VALUE +0.
029700        05  WK-N-SUB-B              PIC S9(04) COMP VALUE +0.
029800        05  WK-N-FOUND-IX           PIC S9(04) COMP VALUE +0.
029900
030000 01  WK-C-WORK-AREA.
030100        05  WK-C-CHG-KEY            PIC X(26).
030200        05  WK-C-NTF-IDEM-KEY       PIC X(37).
030300*----------------------------------------------------------------*
030400*    ALTERNATE VIEW OF THE NOTIFICATION IDEMPOTENCY KEY, USED BY
030500*    THE DUPLICATE DIAGNOSTIC DISPLAY IN D130 (PAM0655)
030600*----------------------------------------------------------------*
030700        05  WK-C-NTF-KEY-PARTS REDEFINES WK-C-NTF-IDEM-KEY.
030800            10  WK-C-NTF-KEY-ALERT  PIC X(26).
030900            10  FILLER              PIC X(01).
031000            10  WK-C-NTF-KEY-DATE   PIC X(10).
031100        05  WK-C-TLG-KEY            PIC X(36).
031200*----------------------------------------------------------------*
031300*    ALTERNATE VIEW OF THE TRIGGER-LOG KEY (NO SEPARATOR NEEDED -
031400*    BOTH FIELDS ARE FIXED WIDTH)
031500*----------------------------------------------------------------*
031600        05  WK-C-TLG-KEY-PARTS REDEFINES WK-C-TLG-KEY.
031700            10  WK-C-TLG-KEY-ALERT  PIC X(26).
031800            10  WK-C-TLG-KEY-DATE   PIC X(10).
031900        05  WK-C-CROSS-DIR          PIC X(01).
032000        05  WK-C-LOOKUP-SYMBOL      PIC X(05).
032100        05  WK-C-FIRED-SW           PIC X(01).
032200
032300 01  WK-N-PRICE-WORK-AREA.
032400        05  WK-N-LAST-PRICE         PIC S9(06)V9(06) COMP-3.
032500        05  WK-N-CROSS-LOW          PIC S9(06)V9(06) COMP-3.
032600        05  WK-N-CROSS-HIGH         PIC S9(06)V9(06) COMP-3.
032650*
032660*    U0-ON DEBUG DISPLAY WORK (PAM0701) - SPLITS THE FIRED
032670*    TRIGGER PRICE INTO WHOLE/FRACTION SO IT CAN BE DISPLAYED
032680*    ON THE OPERATOR SCREEN WITHOUT A DECIMAL-POINT EDIT.
032690 01  WK-N-DBG-WORK-AREA.
032692        05  WK-N-DBG-PRICE-WORK     PIC 9(06)V9(06).
032694        05  FILLER                  PIC X(04).
032700 01  WK-N-DBG-PRICE-PARTS REDEFINES WK-N-DBG-WORK-AREA.
032710        05  WK-N-DBG-PRICE-WHOLE    PIC 9(06).
032720        05  WK-N-DBG-PRICE-FRAC     PIC 9(06).
032730        05  FILLER                  PIC X(04).
032740
032800*----------------------------------------------------------------*
032900*    REPORT LINES - HEADING, DETAIL, SYMBOL-BREAK AND TOTAL      *
033000*----------------------------------------------------------------*
033100 01  WK-R-HEAD-1.
033200        05  FILLER              PIC X(01) VALUE SPACE.
033300        05  FILLER              PIC X(30) VALUE
033400            "PAMEVAL - DAILY ALERT RUN".
033500        05  FILLER              PIC X(10) VALUE SPACES.
033600        05  FILLER              PIC X(11) VALUE "RUN DATE : ".
033700        05  WK-R-H1-DATE        PIC X(10).
033800        05  FILLER              PIC X(70) VALUE SPACES.
033900
034000 01  WK-R-HEAD-2.
034100        05  FILLER              PIC X(01) VALUE SPACE.
034200        05  FILLER              PIC X(30) VALUE
034300            "----------------------------".
034400        05  FILLER              PIC X(101) VALUE SPACES.
034500
034600 01  WK-R-SYMBOL-LINE.
034700        05  FILLER              PIC X(01) VALUE SPACE.
034800        05  FILLER              PIC X(12) VALUE "SYMBOL     ".
034900        05  WK-R-SY-SYMBOL      PIC X(05).
035000        05  FILLER              PIC X(08) VALUE " TICKS ".
035100        05  WK-R-SY-TICKS       PIC ZZZ,ZZ9.
035200        05  FILLER              PIC X(08) VALUE " FIRED ".
035300        05  WK-R-SY-FIRED       PIC ZZZ,ZZ9.
035400        05  FILLER              PIC X(84) VALUE SPACES.
035500
035600 01  WK-R-DETAIL-LINE.
035700        05  FILLER              PIC X(01) VALUE SPACE.
035800        05  FILLER              PIC X(24) VALUE SPACES.
035900        05  WK-R-DT-TEXT         PIC X(40).
036000        05  WK-R-DT-COUNT        PIC ZZZ,ZZZ,ZZ9.
036100        05  FILLER              PIC X(56) VALUE SPACES.
036200
036300 01  WK-R-BLANK-LINE             PIC X(132) VALUE SPACES.
036400        EJECT
036500****************
036600 LINKAGE SECTION.
036700****************
036800        COPY PAMULIDL.
036900
037000        EJECT
037100****************************************
037200 PROCEDURE DIVISION.
037300****************************************
037400 MAIN-MODULE.
037500
037600     PERFORM A000-INITIALISE
037700        THRU A099-INITIALISE-EX.
037800     PERFORM A100-WARMUP-ROUTINE
037900        THRU A199-WARMUP-ROUTINE-EX.
038000     PERFORM A200-APPLY-CHANGES
038100        THRU A299-APPLY-CHANGES-EX.
038200     PERFORM B100-PROCESS-TICKS
038300        THRU B199-PROCESS-TICKS-EX.
038400     PERFORM D100-PERSIST-NOTIFICATIONS
038500        THRU D199-PERSIST-NOTIFICATIONS-EX.
038600     PERFORM D200-PERSIST-TRIGGER-LOG
038700        THRU D299-PERSIST-TRIGGER-LOG-EX.
038800     PERFORM E100-REWRITE-ALERT-MASTER
038900        THRU E199-REWRITE-ALERT-MASTER-EX.
039000     PERFORM F100-PRINT-REPORT
039100        THRU F199-PRINT-REPORT-EX.
039200     PERFORM Z000-END-PROGRAM-ROUTINE
039300        THRU Z999-END-PROGRAM-ROUTINE-EX.
039400     STOP RUN.
039500
039600*----------------------------------------------------------------*
039700 A000-INITIALISE.
039800*----------------------------------------------------------------*
039900     ACCEPT WK-C-RUN-DATE-6 FROM DATE.
040000     MOVE WK-C-CENTURY          TO WK-C-RUN-DATE-8(1:2).
040100     MOVE WK-C-RUN-DATE-6       TO WK-C-RUN-DATE-8(3:6).
040200     ACCEPT WK-C-RUN-TIME-8 FROM TIME.
040300     STRING WK-C-RUN-CCYY  "-"  WK-C-RUN-MM  "-"  WK-C-RUN-DD
040400        DELIMITED BY SIZE INTO WK-C-TRADING-DATE-10.
040500     MOVE WK-C-TRADING-DATE-10  TO WK-R-H1-DATE.
040600     STRING WK-C-TRADING-DATE-10  "T"
040700            WK-C-RUN-HH  ":"  WK-C-RUN-MI  ":"  WK-C-RUN-SS  "Z"
040800        DELIMITED BY SIZE INTO WK-C-TIMESTAMP-20.
040900     PERFORM A180-CLEAR-TABLES
041000        THRU A189-CLEAR-TABLES-EX.
041100 A099-INITIALISE-EX.
041200     EXIT.
041300        EJECT
041400*----------------------------------------------------------------*
041500 A100-WARMUP-ROUTINE.
041600*----------------------------------------------------------------*
041700*    LOAD ALL "ACTIVE" ALERTS INTO WK-T-INDEX-TABLE AND BUILD THE
041800*    DISTINCT-SYMBOL LIST IN WK-T-SYMTOT-TABLE.  ANY ALERT NOT IN
041900*    ACTIVE STATUS (TRIGGERED_TODAY OR DELETED) IS SKIPPED - IT IS
042000*    NOT ELIGIBLE TO FIRE AGAIN UNTIL PAMRESET PUTS IT BACK.
042100*----------------------------------------------------------------*
042200     OPEN INPUT ALERTS.
042300     IF NOT WK-C-SUCCESSFUL
042400        DISPLAY "PAMEVAL - OPEN FILE ERROR - ALERTS"
042500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042600        GO TO Y900-ABNORMAL-TERMINATION
042700     END-IF.
042800
042900     PERFORM A110-READ-ALERTS.
043000     PERFORM A120-WARMUP-ONE-ALERT
043100        UNTIL WK-E-ALERTS-EOF.
043200
043300     CLOSE ALERTS.
043400 A199-WARMUP-ROUTINE-EX.
043500     EXIT.
043600
043700*----------------------------------------------------------------*
043800 A110-READ-ALERTS.
043900*----------------------------------------------------------------*
044000     READ ALERTS INTO WK-W-ALERT
044100        AT END
044200        SET WK-E-ALERTS-EOF TO TRUE
044300     END-READ.
044400
044500* A100 IS THE ONLY PLACE WE ADD ROWS TO WK-T-SYMTOT-TABLE WITHOUT
044600* ALSO SEEING A TICK - WK-T-SY-TICKS/FIRED START AT ZERO AND ARE
044700* MAINTAINED FROM THEN ON BY B100 AND C100 (PAM0155).
044800     IF NOT WK-E-ALERTS-EOF
044900           AND PAM-STAT-ACTIVE OF WK-W-ALERT
045000        PERFORM A130-ADD-TO-INDEX
045100        PERFORM A140-ADD-SYMBOL-TOTAL
045200     END-IF.
045300 A119-READ-ALERTS-EX.
045400     EXIT.
045500
045600*----------------------------------------------------------------*
045700 A120-WARMUP-ONE-ALERT.
045800*----------------------------------------------------------------*
045900     PERFORM A110-READ-ALERTS.
046000 A129-WARMUP-ONE-ALERT-EX.
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 A130-ADD-TO-INDEX.
046500*----------------------------------------------------------------*
046600     IF WK-T-IX-COUNT >= WK-T-IX-MAX
046700        DISPLAY "PAMEVAL - ALERT INDEX TABLE FULL - MAX "
046800           WK-T-IX-MAX
046900        GO TO Y900-ABNORMAL-TERMINATION
047000     END-IF.
047100     ADD 1 TO WK-T-IX-COUNT.
047200     MOVE PAM-ALERT-ID       OF WK-W-ALERT
047300        TO WK-T-IX-ALERT-ID (WK-T-IX-COUNT).
047400     MOVE PAM-USER-ID        OF WK-W-ALERT
047500        TO WK-T-IX-USER-ID (WK-T-IX-COUNT).
047600     MOVE PAM-SYMBOL         OF WK-W-ALERT
047700        TO WK-T-IX-SYMBOL (WK-T-IX-COUNT).
047800     MOVE PAM-THRESHOLD-PRICE OF WK-W-ALERT
047900        TO WK-T-IX-THRESHOLD (WK-T-IX-COUNT).
048000     MOVE PAM-DIRECTION      OF WK-W-ALERT
048100        TO WK-T-IX-DIRECTION (WK-T-IX-COUNT).
048200     MOVE PAM-NOTE           OF WK-W-ALERT
048300        TO WK-T-IX-NOTE (WK-T-IX-COUNT).
048400     SET WK-T-IX-IN-USE (WK-T-IX-COUNT) TO TRUE.
048500     ADD 1 TO WK-N-ALERTS-LOADED.
048600 A139-ADD-TO-INDEX-EX.
048700     EXIT.
048800
048900*----------------------------------------------------------------*
049000 A140-ADD-SYMBOL-TOTAL.
049100*----------------------------------------------------------------*
049200     MOVE PAM-SYMBOL OF WK-W-ALERT TO WK-C-LOOKUP-SYMBOL.
049300     PERFORM A150-FIND-SYMBOL-TOTAL.
049400     IF WK-N-FOUND-IX = ZERO
049500        IF WK-T-SY-COUNT >= WK-T-SY-MAX
049600           DISPLAY "PAMEVAL - SYMBOL TOTALS TABLE FULL - MAX "
049700              WK-T-SY-MAX
049800           GO TO Y900-ABNORMAL-TERMINATION
049900        END-IF
050000        ADD 1 TO WK-T-SY-COUNT
050100        MOVE WK-C-LOOKUP-SYMBOL
050200           TO WK-T-SY-SYMBOL (WK-T-SY-COUNT)
050300        MOVE ZERO TO WK-T-SY-TICKS (WK-T-SY-COUNT)
050400                     WK-T-SY-FIRED (WK-T-SY-COUNT)
050500        ADD 1 TO WK-N-SYMBOLS-LOADED
050600     END-IF.
050700 A149-ADD-SYMBOL-TOTAL-EX.
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100 A150-FIND-SYMBOL-TOTAL.
051200*----------------------------------------------------------------*
051300*    LOOKS UP WK-C-LOOKUP-SYMBOL IN WK-T-SYMTOT-TABLE.  SHARED BY
051400*    THE WARM-UP (A140) AND THE TICK DRIVER (B120) - SET THE
051500*    LOOKUP FIELD BEFORE CALLING.
051600*----------------------------------------------------------------*
051700     MOVE ZERO TO WK-N-FOUND-IX.
051800     PERFORM A160-FIND-SYMBOL-TOTAL-1
051900        VARYING WK-N-SUB-A FROM 1 BY 1
052000        UNTIL WK-N-SUB-A > WK-T-SY-COUNT
052100           OR WK-N-FOUND-IX NOT = ZERO.
052200 A159-FIND-SYMBOL-TOTAL-EX.
052300     EXIT.
052400
052500*----------------------------------------------------------------*
052600 A160-FIND-SYMBOL-TOTAL-1.
052700*----------------------------------------------------------------*
052800     IF WK-T-SY-SYMBOL (WK-N-SUB-A) = WK-C-LOOKUP-SYMBOL
052900        MOVE WK-N-SUB-A TO WK-N-FOUND-IX
053000     END-IF.
053100 A169-FIND-SYMBOL-TOTAL-1-EX.
053200     EXIT.
053300
053400*----------------------------------------------------------------*
053500 A180-CLEAR-TABLES.
053600*----------------------------------------------------------------*
053700*    DEFENSIVE RE-INITIALISATION OF THE RUN'S IN-MEMORY TABLES.
053800*    WORKING-STORAGE VALUE CLAUSES ALREADY ZERO THESE AT LOAD
053900*    TIME - THIS PARAGRAPH JUST MAKES SURE A FUTURE CALLED-ROUTINE
054000*    CONVERSION OF THIS PROGRAM WOULD NOT INHERIT A PRIOR RUN'S
054100*    TABLE CONTENTS (PAM0512).
054200*----------------------------------------------------------------*
054300     MOVE ZERO TO WK-T-IX-COUNT
054400                  WK-T-LP-COUNT
054500                  WK-T-SY-COUNT
054600                  WK-T-FL-COUNT
054700                  WK-T-NK-COUNT
054800                  WK-T-TK-COUNT.
054900 A189-CLEAR-TABLES-EX.
055000     EXIT.
055100        EJECT
055200*----------------------------------------------------------------*
055300 A200-APPLY-CHANGES.
055400*----------------------------------------------------------------*
055500*    APPLY THE ALERT-CHANGE FEED AGAINST WK-T-INDEX-TABLE BEFORE
055600*    THE TICK PASS BEGINS (PAM0338).  CREATED/UPDATED/RESET ALL
055700*    RESULT IN THE ALERT BEING (RE)ADDED TO THE INDEX; DELETED
055800*    REMOVES IT.  UPDATED AND RESET FIRST REMOVE ANY EXISTING
055900*    ENTRY SO A CHANGED THRESHOLD OR DIRECTION CANNOT LEAVE A
056000*    STALE ROW BEHIND.
056100*----------------------------------------------------------------*
056200     OPEN INPUT ALERT-CHANGES.
056300     IF NOT WK-C-SUCCESSFUL
056400        DISPLAY "PAMEVAL - OPEN FILE ERROR - ALERT-CHANGES"
056500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056600        GO TO Y900-ABNORMAL-TERMINATION
056700     END-IF.
056800
056900     PERFORM A210-READ-CHANGE.
057000     PERFORM A220-APPLY-ONE-CHANGE
057100        UNTIL WK-E-CHANGES-EOF.
057200
057300     CLOSE ALERT-CHANGES.
057400 A299-APPLY-CHANGES-EX.
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800 A210-READ-CHANGE.
057900*----------------------------------------------------------------*
058000     READ ALERT-CHANGES INTO WK-W-CHANGE
058100        AT END
058200        SET WK-E-CHANGES-EOF TO TRUE
058300     END-READ.
058400     IF NOT WK-E-CHANGES-EOF
058500        ADD 1 TO WK-N-CHANGES-READ
058600     END-IF.
058700 A219-READ-CHANGE-EX.
058800     EXIT.
058900
059000*----------------------------------------------------------------*
059100 A220-APPLY-ONE-CHANGE.
059200*----------------------------------------------------------------*
059300     MOVE PAM-CHG-ALERT-ID OF WK-W-CHANGE TO WK-C-CHG-KEY.
059400     EVALUATE TRUE
059500        WHEN PAM-CHG-CREATED OF WK-W-CHANGE
059600           ADD 1 TO WK-N-CHANGES-CREATED
059700           PERFORM A240-ADD-CHANGED-ALERT
059800        WHEN PAM-CHG-UPDATED OF WK-W-CHANGE
059900           ADD 1 TO WK-N-CHANGES-UPDATED
060000           PERFORM A230-REMOVE-FROM-INDEX
060100           PERFORM A240-ADD-CHANGED-ALERT
060200        WHEN PAM-CHG-RESET OF WK-W-CHANGE
060300           ADD 1 TO WK-N-CHANGES-RESET
060400           PERFORM A230-REMOVE-FROM-INDEX
060500           PERFORM A240-ADD-CHANGED-ALERT
060600        WHEN PAM-CHG-DELETED OF WK-W-CHANGE
060700           ADD 1 TO WK-N-CHANGES-DELETED
060800           PERFORM A230-REMOVE-FROM-INDEX
060900        WHEN OTHER
061000           DISPLAY "PAMEVAL - UNKNOWN CHANGE EVENT TYPE - "
061100              PAM-CHG-EVENT-TYPE OF WK-W-CHANGE
061200     END-EVALUATE.
061300     PERFORM A210-READ-CHANGE.
061400 A229-APPLY-ONE-CHANGE-EX.
061500     EXIT.
061600
061700*----------------------------------------------------------------*
061800 A230-REMOVE-FROM-INDEX.
061900*----------------------------------------------------------------*
062000     PERFORM A250-FIND-IN-INDEX.
062100     IF WK-N-FOUND-IX NOT = ZERO
062200        SET WK-T-IX-FREE (WK-N-FOUND-IX) TO TRUE
062300        MOVE SPACES TO WK-T-IX-ALERT-ID (WK-N-FOUND-IX)
062400     END-IF.
062500 A239-REMOVE-FROM-INDEX-EX.
062600     EXIT.
062700
062800*----------------------------------------------------------------*
062900 A240-ADD-CHANGED-ALERT.
063000*----------------------------------------------------------------*
063100*    A CHANGE EVENT ONLY EVER PUTS "ACTIVE" ALERTS BACK ON THE
063200*    INDEX - THE FEED IS NOT EXPECTED TO CARRY A DELETED OR
063300*    TRIGGERED_TODAY ROW FOR US TO RE-ADD.
063400*----------------------------------------------------------------*
063500     PERFORM A251-FIND-FREE-SLOT.
063600     IF WK-N-FOUND-IX = ZERO
063700        DISPLAY "PAMEVAL - ALERT INDEX TABLE FULL - MAX "
063800           WK-T-IX-MAX
063900        GO TO Y900-ABNORMAL-TERMINATION
064000     END-IF.
064100     MOVE WK-C-CHG-KEY
064200        TO WK-T-IX-ALERT-ID (WK-N-FOUND-IX).
064300     MOVE PAM-CHG-USER-ID OF WK-W-CHANGE
064400        TO WK-T-IX-USER-ID (WK-N-FOUND-IX).
064500     MOVE PAM-CHG-SYMBOL OF WK-W-CHANGE
064600        TO WK-T-IX-SYMBOL (WK-N-FOUND-IX).
064700     MOVE PAM-CHG-THRESHOLD-PRICE OF WK-W-CHANGE
064800        TO WK-T-IX-THRESHOLD (WK-N-FOUND-IX).
064900     MOVE PAM-CHG-DIRECTION OF WK-W-CHANGE
065000        TO WK-T-IX-DIRECTION (WK-N-FOUND-IX).
065100     MOVE SPACES TO WK-T-IX-NOTE (WK-N-FOUND-IX).
065200     SET WK-T-IX-IN-USE (WK-N-FOUND-IX) TO TRUE.
065300     MOVE PAM-CHG-SYMBOL OF WK-W-CHANGE TO WK-C-LOOKUP-SYMBOL.
065400     PERFORM A150-FIND-SYMBOL-TOTAL.
065500     IF WK-N-FOUND-IX = ZERO
065600        IF WK-T-SY-COUNT >= WK-T-SY-MAX
065700           DISPLAY "PAMEVAL - SYMBOL TOTALS TABLE FULL - MAX "
065800              WK-T-SY-MAX
065900           GO TO Y900-ABNORMAL-TERMINATION
066000        END-IF
066100        ADD 1 TO WK-T-SY-COUNT
066200        MOVE WK-C-LOOKUP-SYMBOL
066300           TO WK-T-SY-SYMBOL (WK-T-SY-COUNT)
066400        MOVE ZERO TO WK-T-SY-TICKS (WK-T-SY-COUNT)
066500                     WK-T-SY-FIRED (WK-T-SY-COUNT)
066600     END-IF.
066700 A249-ADD-CHANGED-ALERT-EX.
066800     EXIT.
066900
067000*----------------------------------------------------------------*
067100 A250-FIND-IN-INDEX.
067200*----------------------------------------------------------------*
067300*    LOOKS UP WK-C-CHG-KEY (AN ALERT-ID) AMONG THE IN-USE ROWS.
067400*----------------------------------------------------------------*
067500     MOVE ZERO TO WK-N-FOUND-IX.
067600     PERFORM A252-FIND-IN-INDEX-1
067700        VARYING WK-N-SUB-A FROM 1 BY 1
067800        UNTIL WK-N-SUB-A > WK-T-IX-COUNT
067900           OR WK-N-FOUND-IX NOT = ZERO.
068000 A259-FIND-IN-INDEX-EX.
068100     EXIT.
068200
068300*----------------------------------------------------------------*
068400 A251-FIND-FREE-SLOT.
068500*----------------------------------------------------------------*
068600*    RETURNS A FREE (NEVER-USED OR VACATED) SLOT NUMBER, GROWING
068700*    THE TABLE IF EVERY EXISTING SLOT IS STILL IN USE.
068800*----------------------------------------------------------------*
068900     MOVE ZERO TO WK-N-FOUND-IX.
069000     PERFORM A253-FIND-FREE-SLOT-1
069100        VARYING WK-N-SUB-A FROM 1 BY 1
069200        UNTIL WK-N-SUB-A > WK-T-IX-COUNT
069300           OR WK-N-FOUND-IX NOT = ZERO.
069400     IF WK-N-FOUND-IX = ZERO
069500           AND WK-T-IX-COUNT < WK-T-IX-MAX
069600        ADD 1 TO WK-T-IX-COUNT
069700        MOVE WK-T-IX-COUNT TO WK-N-FOUND-IX
069800     END-IF.
069900 A258-FIND-FREE-SLOT-EX.
070000     EXIT.
070100
070200*----------------------------------------------------------------*
070300 A252-FIND-IN-INDEX-1.
070400*----------------------------------------------------------------*
070500     IF WK-T-IX-IN-USE (WK-N-SUB-A)
070600           AND WK-T-IX-ALERT-ID (WK-N-SUB-A) = WK-C-CHG-KEY
070700        MOVE WK-N-SUB-A TO WK-N-FOUND-IX
070800     END-IF.
070900 A257-FIND-IN-INDEX-1-EX.
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300 A253-FIND-FREE-SLOT-1.
071400*----------------------------------------------------------------*
071500     IF WK-T-IX-FREE (WK-N-SUB-A)
071600        MOVE WK-N-SUB-A TO WK-N-FOUND-IX
071700     END-IF.
071800 A256-FIND-FREE-SLOT-1-EX.
071900     EXIT.
072000        EJECT
072100*----------------------------------------------------------------*
072200 B100-PROCESS-TICKS.
072300*----------------------------------------------------------------*
072400*    READ THE TICK FILE IN ARRIVAL ORDER.  EACH TICK IS MATCHED
072500*    AGAINST EVERY IN-USE INDEX ROW FOR ITS SYMBOL (C100).  A
072600*    FIRED ALERT IS WRITTEN TO TRIGGERS, DROPPED FROM THE INDEX
072700*    AND NOTED IN WK-T-FIRED-TABLE FOR THE MASTER REWRITE (E100).
072800*----------------------------------------------------------------*
072900     OPEN INPUT TICKS.
073000     IF NOT WK-C-SUCCESSFUL
073100        DISPLAY "PAMEVAL - OPEN FILE ERROR - TICKS"
073200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073300        GO TO Y900-ABNORMAL-TERMINATION
073400     END-IF.
073500     OPEN OUTPUT TRIGGERS.
073600     IF NOT WK-C-SUCCESSFUL
073700        DISPLAY "PAMEVAL - OPEN FILE ERROR - TRIGGERS"
073800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073900        GO TO Y900-ABNORMAL-TERMINATION
074000     END-IF.
074100
074200     PERFORM B110-READ-TICK.
074300     PERFORM B120-PROCESS-ONE-TICK
074400        UNTIL WK-E-TICKS-EOF.
074500
074600     CLOSE TICKS.
074700     CLOSE TRIGGERS.
074800 B199-PROCESS-TICKS-EX.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200 B110-READ-TICK.
075300*----------------------------------------------------------------*
075400     READ TICKS INTO WK-W-TICK
075500        AT END
075600        SET WK-E-TICKS-EOF TO TRUE
075700     END-READ.
075800     IF NOT WK-E-TICKS-EOF
075900        ADD 1 TO WK-N-TICKS-READ
076000     END-IF.
076100 B119-READ-TICK-EX.
076200     EXIT.
076300
076400*----------------------------------------------------------------*
076500 B120-PROCESS-ONE-TICK.
076600*----------------------------------------------------------------*
076700     MOVE PAM-TICK-SYMBOL OF WK-W-TICK TO WK-C-LOOKUP-SYMBOL.
076800     PERFORM A150-FIND-SYMBOL-TOTAL.
076900     IF WK-N-FOUND-IX NOT = ZERO
077000        ADD 1 TO WK-T-SY-TICKS (WK-N-FOUND-IX)
077100     END-IF.
077200
077300     SET WK-E-INDEX-MATCHED TO FALSE.
077400     PERFORM C100-EVALUATE-SYMBOL
077500        THRU C199-EVALUATE-SYMBOL-EX.
077600     IF NOT WK-E-INDEX-MATCHED
077700        ADD 1 TO WK-N-TICKS-NO-MATCH
077800     END-IF.
077900
078000     PERFORM B130-REMEMBER-LAST-PRICE.
078100     PERFORM B110-READ-TICK.
078200 B129-PROCESS-ONE-TICK-EX.
078300     EXIT.
078400
078500*----------------------------------------------------------------*
078600 B130-REMEMBER-LAST-PRICE.
078700*----------------------------------------------------------------*
078800     MOVE PAM-TICK-SYMBOL OF WK-W-TICK TO WK-C-LOOKUP-SYMBOL.
078900     PERFORM B140-FIND-LASTPRICE.
079000     IF WK-N-FOUND-IX = ZERO
079100        IF WK-T-LP-COUNT >= WK-T-LP-MAX
079200           DISPLAY "PAMEVAL - LAST PRICE TABLE FULL - MAX "
079300              WK-T-LP-MAX
079400           GO TO Y900-ABNORMAL-TERMINATION
079500        END-IF
079600        ADD 1 TO WK-T-LP-COUNT
079700        MOVE WK-C-LOOKUP-SYMBOL TO WK-T-LP-SYMBOL (WK-T-LP-COUNT)
079800        MOVE PAM-TICK-PRICE OF WK-W-TICK
079900           TO WK-T-LP-PRICE (WK-T-LP-COUNT)
080000     ELSE
080100        MOVE PAM-TICK-PRICE OF WK-W-TICK
080200           TO WK-T-LP-PRICE (WK-N-FOUND-IX)
080300     END-IF.
080400 B139-REMEMBER-LAST-PRICE-EX.
080500     EXIT.
080600
080700*----------------------------------------------------------------*
080800 B140-FIND-LASTPRICE.
080900*----------------------------------------------------------------*
081000     MOVE ZERO TO WK-N-FOUND-IX.
081100     PERFORM B150-FIND-LASTPRICE-1
081200        VARYING WK-N-SUB-A FROM 1 BY 1
081300        UNTIL WK-N-SUB-A > WK-T-LP-COUNT
081400           OR WK-N-FOUND-IX NOT = ZERO.
081500 B149-FIND-LASTPRICE-EX.
081600     EXIT.
081700
081800*----------------------------------------------------------------*
081900 B150-FIND-LASTPRICE-1.
082000*----------------------------------------------------------------*
082100     IF WK-T-LP-SYMBOL (WK-N-SUB-A) = WK-C-LOOKUP-SYMBOL
082200        MOVE WK-N-SUB-A TO WK-N-FOUND-IX
082300     END-IF.
082400 B159-FIND-LASTPRICE-1-EX.
082500     EXIT.
082600        EJECT
082700*----------------------------------------------------------------*
082800 C100-EVALUATE-SYMBOL.
082900*----------------------------------------------------------------*
083000*    CORE MATCHING RULE (SEE PAM0155/PAM0603 HISTORY) -
083100*       ABOVE FIRES WHEN THRESHOLD <= P
083200*       BELOW FIRES WHEN THRESHOLD >= P
083300*       CROSS FIRES ONLY WHEN A PREVIOUS PRICE L EXISTS, L NOT
083400*             = P, FOR EVERY THRESHOLD STRICTLY BETWEEN THE
083500*             SMALLER AND THE LARGER OF L AND P
083600*    A FIRED ALERT IS DROPPED FROM THE INDEX SO IT CANNOT FIRE
083700*    TWICE IN THE SAME RUN.
083800*----------------------------------------------------------------*
083900     MOVE PAM-TICK-SYMBOL OF WK-W-TICK TO WK-C-LOOKUP-SYMBOL.
084000     PERFORM B140-FIND-LASTPRICE.
084100     IF WK-N-FOUND-IX = ZERO
084200        MOVE "N" TO WK-C-CROSS-DIR
084300     ELSE
084400        MOVE "Y" TO WK-C-CROSS-DIR
084500        MOVE WK-T-LP-PRICE (WK-N-FOUND-IX) TO WK-N-LAST-PRICE
084600     END-IF.
084700
084800     PERFORM C110-EVALUATE-ONE-ALERT
084900        VARYING WK-N-SUB-A FROM 1 BY 1
085000        UNTIL WK-N-SUB-A > WK-T-IX-COUNT.
085100 C199-EVALUATE-SYMBOL-EX.
085200     EXIT.
085300
085400*----------------------------------------------------------------*
085500 C110-EVALUATE-ONE-ALERT.
085600*----------------------------------------------------------------*
085700     IF WK-T-IX-IN-USE (WK-N-SUB-A)
085800           AND WK-T-IX-SYMBOL (WK-N-SUB-A) = WK-C-LOOKUP-SYMBOL
085900        SET WK-E-INDEX-MATCHED TO TRUE
086000        MOVE "N" TO WK-C-FIRED-SW
086100        EVALUATE WK-T-IX-DIRECTION (WK-N-SUB-A)
086200           WHEN "ABOVE"
086300              IF WK-T-IX-THRESHOLD (WK-N-SUB-A)
086400                    <= PAM-TICK-PRICE OF WK-W-TICK
086500                 MOVE "Y" TO WK-C-FIRED-SW
086600              END-IF
086700           WHEN "BELOW"
086800              IF WK-T-IX-THRESHOLD (WK-N-SUB-A)
086900                    >= PAM-TICK-PRICE OF WK-W-TICK
087000                 MOVE "Y" TO WK-C-FIRED-SW
087100              END-IF
087200           WHEN "CROSS"
087300              IF WK-C-CROSS-DIR = "Y"
087400                    AND WK-N-LAST-PRICE NOT = PAM-TICK-PRICE
087500                          OF WK-W-TICK
087600                 PERFORM C120-TEST-CROSS
087700              END-IF
087800        END-EVALUATE
087900        IF WK-C-FIRED-SW = "Y"
088000           PERFORM C130-FIRE-ALERT
088100        END-IF
088200     END-IF.
088300 C119-EVALUATE-ONE-ALERT-EX.
088400     EXIT.
088500
088600*----------------------------------------------------------------*
088700 C120-TEST-CROSS.
088800*----------------------------------------------------------------*
088900     IF WK-N-LAST-PRICE < PAM-TICK-PRICE OF WK-W-TICK
089000        MOVE WK-N-LAST-PRICE          TO WK-N-CROSS-LOW
089100        MOVE PAM-TICK-PRICE OF WK-W-TICK TO WK-N-CROSS-HIGH
089200     ELSE
089300        MOVE PAM-TICK-PRICE OF WK-W-TICK TO WK-N-CROSS-LOW
089400        MOVE WK-N-LAST-PRICE          TO WK-N-CROSS-HIGH
089500     END-IF.
089600     IF WK-T-IX-THRESHOLD (WK-N-SUB-A) > WK-N-CROSS-LOW
089700           AND WK-T-IX-THRESHOLD (WK-N-SUB-A) < WK-N-CROSS-HIGH
089800        MOVE "Y" TO WK-C-FIRED-SW
089900     END-IF.
090000 C129-TEST-CROSS-EX.
090100     EXIT.
090200
090300*----------------------------------------------------------------*
090400 C130-FIRE-ALERT.
090500*----------------------------------------------------------------*
090600     ADD 1 TO WK-N-ALERTS-FIRED.
090700     PERFORM A150-FIND-SYMBOL-TOTAL.
090800     IF WK-N-FOUND-IX NOT = ZERO
090900        ADD 1 TO WK-T-SY-FIRED (WK-N-FOUND-IX)
091000     END-IF.
091100
091200     MOVE SPACES TO WK-U-INPUT.
091300     CALL "PAMULID" USING WK-C-PAMULID-RECORD.
091400     IF WK-U-ERROR
091500        DISPLAY "PAMEVAL - PAMULID RETURNED AN ERROR"
091600        GO TO Y900-ABNORMAL-TERMINATION
091700     END-IF.
091800
091900     INITIALIZE WK-W-TRIGGER.
092000     MOVE WK-U-NEW-ID              TO PAM-TRG-TRIGGER-ID.
092100     MOVE WK-T-IX-ALERT-ID (WK-N-SUB-A)  TO PAM-TRG-ALERT-ID.
092200     MOVE WK-T-IX-USER-ID (WK-N-SUB-A)   TO PAM-TRG-USER-ID.
092300     MOVE WK-T-IX-SYMBOL (WK-N-SUB-A)    TO PAM-TRG-SYMBOL.
092400     MOVE WK-T-IX-THRESHOLD (WK-N-SUB-A)
092500        TO PAM-TRG-THRESHOLD-PRICE.
092600     MOVE PAM-TICK-PRICE OF WK-W-TICK    TO PAM-TRG-TRIGGER-PRICE.
092700     MOVE WK-T-IX-DIRECTION (WK-N-SUB-A) TO PAM-TRG-DIRECTION.
092800     MOVE WK-T-IX-NOTE (WK-N-SUB-A)      TO PAM-TRG-NOTE.
092900     MOVE PAM-TICK-TIMESTAMP OF WK-W-TICK
093000        TO PAM-TRG-TICK-TIMESTAMP.
093100     MOVE WK-C-TIMESTAMP-20              TO PAM-TRG-TRIGGERED-AT.
093200     MOVE PAM-TICK-TIMESTAMP OF WK-W-TICK (1:10)
093300                                          TO PAM-TRG-TRADING-DATE.
093400     MOVE SPACES                         TO TRIGGERS-REC.
093500     MOVE WK-W-TRIGGER                   TO TRIGGERS-REC.
093600     WRITE TRIGGERS-REC.
093700     IF NOT WK-C-SUCCESSFUL
093800        DISPLAY "PAMEVAL - WRITE FILE ERROR - TRIGGERS"
093900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094000        GO TO Y900-ABNORMAL-TERMINATION
094100     END-IF.
094200
094300     IF WK-T-FL-COUNT >= WK-T-FL-MAX
094400        DISPLAY "PAMEVAL - FIRED-ALERT TABLE FULL - MAX "
094500           WK-T-FL-MAX
094600        GO TO Y900-ABNORMAL-TERMINATION
094700     END-IF.
094800     ADD 1 TO WK-T-FL-COUNT.
094900     MOVE WK-T-IX-ALERT-ID (WK-N-SUB-A)
095000        TO WK-T-FL-ALERT-ID (WK-T-FL-COUNT).
095100     MOVE PAM-TICK-PRICE OF WK-W-TICK
095200        TO WK-T-FL-TRG-PRICE (WK-T-FL-COUNT).
095300     MOVE WK-C-TIMESTAMP-20
095400        TO WK-T-FL-TRG-AT (WK-T-FL-COUNT).
095500
095600     SET WK-T-IX-FREE (WK-N-SUB-A) TO TRUE.
095700     MOVE SPACES TO WK-T-IX-ALERT-ID (WK-N-SUB-A).
095710     IF UPSI-DEBUG-SWITCH
095720        PERFORM C135-DEBUG-DISPLAY
095730           THRU C138-DEBUG-DISPLAY-EX
095740     END-IF.
095800 C139-FIRE-ALERT-EX.
095900     EXIT.
095910*----------------------------------------------------------------*
095920 C135-DEBUG-DISPLAY.
095930*----------------------------------------------------------------*
095940     MOVE PAM-TRG-TRIGGER-PRICE      TO WK-N-DBG-PRICE-WORK.
095950     DISPLAY "PAMEVAL - ALERT FIRED  : " PAM-TRG-ALERT-ID.
095960     DISPLAY "PAMEVAL - TRIGGER PRICE: " WK-N-DBG-PRICE-WHOLE
095970        "." WK-N-DBG-PRICE-FRAC.
095980 C138-DEBUG-DISPLAY-EX.
095990     EXIT.
096000        EJECT
096100*----------------------------------------------------------------*
096200 D100-PERSIST-NOTIFICATIONS.
096300*----------------------------------------------------------------*
096400*    KEY = ALERT-ID + ":" + TRADING-DATE.  THE EXISTING FILE (IF
096500*    ANY) IS READ FIRST TO PRELOAD WK-T-NTFKEY-TABLE SO A RERUN
096600*    ON THE SAME TRADING DATE WILL NOT DUPLICATE A NOTIFICATION
096700*    (PAM0655).
096800*----------------------------------------------------------------*
096900     SET WK-E-NTF-FILE-FOUND TO FALSE.
097000     OPEN INPUT NOTIFICATIONS.
097100     IF WK-C-SUCCESSFUL
097200        SET WK-E-NTF-FILE-FOUND TO TRUE
097300        PERFORM D110-PRELOAD-NTF-KEY
097400           UNTIL WK-E-PRELOAD-EOF
097500        CLOSE NOTIFICATIONS
097600     END-IF.
097700     SET WK-E-PRELOAD-EOF TO FALSE.
097800
097900     IF WK-E-NTF-FILE-FOUND
098000        OPEN EXTEND NOTIFICATIONS
098100     ELSE
098200        OPEN OUTPUT NOTIFICATIONS
098300     END-IF.
098400     IF NOT WK-C-SUCCESSFUL
098500        DISPLAY "PAMEVAL - OPEN FILE ERROR - NOTIFICATIONS"
098600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
098700        GO TO Y900-ABNORMAL-TERMINATION
098800     END-IF.
098900
099000     OPEN INPUT TRIGGERS.
099100     IF NOT WK-C-SUCCESSFUL
099200        DISPLAY "PAMEVAL - OPEN FILE ERROR - TRIGGERS"
099300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
099400        GO TO Y900-ABNORMAL-TERMINATION
099500     END-IF.
099600
099700     PERFORM D120-READ-TRIGGER.
099800     PERFORM D130-PERSIST-ONE-NOTIFICATION
099900        UNTIL WK-E-TRIGGERS-EOF.
100000
100100     CLOSE TRIGGERS.
100200     CLOSE NOTIFICATIONS.
100300 D199-PERSIST-NOTIFICATIONS-EX.
100400     EXIT.
100500
100600*----------------------------------------------------------------*
100700 D110-PRELOAD-NTF-KEY.
100800*----------------------------------------------------------------*
100900     READ NOTIFICATIONS INTO WK-W-NOTIF
101000        AT END
101100        SET WK-E-PRELOAD-EOF TO TRUE
101200     END-READ.
101300     IF NOT WK-E-PRELOAD-EOF
101400        IF WK-T-NK-COUNT >= WK-T-NK-MAX
101500           DISPLAY "PAMEVAL - NOTIFICATION KEY TABLE FULL - MAX "
101600              WK-T-NK-MAX
101700           GO TO Y900-ABNORMAL-TERMINATION
101800        END-IF
101900        ADD 1 TO WK-T-NK-COUNT
102000        MOVE PAM-NTF-IDEM-KEY OF WK-W-NOTIF
102100           TO WK-T-NK-ENTRY (WK-T-NK-COUNT)
102200     END-IF.
102300 D119-PRELOAD-NTF-KEY-EX.
102400     EXIT.
102500
102600*----------------------------------------------------------------*
102700 D120-READ-TRIGGER.
102800*----------------------------------------------------------------*
102900     READ TRIGGERS INTO WK-W-TRIGGER
103000        AT END
103100        SET WK-E-TRIGGERS-EOF TO TRUE
103200     END-READ.
103300 D129-READ-TRIGGER-EX.
103400     EXIT.
103500
103600*----------------------------------------------------------------*
103700 D130-PERSIST-ONE-NOTIFICATION.
103800*----------------------------------------------------------------*
103900     STRING PAM-TRG-ALERT-ID OF WK-W-TRIGGER   DELIMITED BY SIZE
104000            ":"                                DELIMITED BY SIZE
104100            PAM-TRG-TRADING-DATE OF WK-W-TRIGGER DELIMITED BY SIZE
104200        INTO WK-C-NTF-IDEM-KEY.
104300
104400     SET WK-E-KEY-IS-DUP TO FALSE.
104500     PERFORM D140-CHECK-NTF-KEY
104600        VARYING WK-N-SUB-A FROM 1 BY 1
104700        UNTIL WK-N-SUB-A > WK-T-NK-COUNT
104800           OR WK-E-KEY-IS-DUP.
104900
105000     IF WK-E-KEY-IS-DUP
105100        ADD 1 TO WK-N-NTF-SKIPPED-DUP
105200     ELSE
105300        MOVE SPACES TO WK-U-INPUT
105400        CALL "PAMULID" USING WK-C-PAMULID-RECORD
105500        IF WK-U-ERROR
105600           DISPLAY "PAMEVAL - PAMULID RETURNED AN ERROR"
105700           GO TO Y900-ABNORMAL-TERMINATION
105800        END-IF
105900        INITIALIZE WK-W-NOTIF
106000        MOVE WK-U-NEW-ID                  TO PAM-NTF-ID
106100        MOVE PAM-TRG-TRIGGER-ID OF WK-W-TRIGGER
106200           TO PAM-NTF-TRIGGER-ID
106300        MOVE PAM-TRG-ALERT-ID OF WK-W-TRIGGER
106400           TO PAM-NTF-ALERT-ID
106500        MOVE PAM-TRG-USER-ID OF WK-W-TRIGGER    TO PAM-NTF-USER-ID
106600        MOVE PAM-TRG-SYMBOL OF WK-W-TRIGGER     TO PAM-NTF-SYMBOL
106700        MOVE PAM-TRG-THRESHOLD-PRICE OF WK-W-TRIGGER
106800           TO PAM-NTF-THRESHOLD-PRICE
106900        MOVE PAM-TRG-TRIGGER-PRICE OF WK-W-TRIGGER
107000           TO PAM-NTF-TRIGGER-PRICE
107100        MOVE PAM-TRG-DIRECTION OF WK-W-TRIGGER
107200           TO PAM-NTF-DIRECTION
107300        MOVE PAM-TRG-NOTE OF WK-W-TRIGGER       TO PAM-NTF-NOTE
107400        MOVE WK-C-NTF-IDEM-KEY             TO PAM-NTF-IDEM-KEY
107500        MOVE WK-C-TIMESTAMP-20              TO PAM-NTF-CREATED-AT
107600        SET PAM-NTF-UNREAD TO TRUE
107700        MOVE SPACES TO NOTIFICATIONS-REC
107800        MOVE WK-W-NOTIF TO NOTIFICATIONS-REC
107900        WRITE NOTIFICATIONS-REC
108000        IF NOT WK-C-SUCCESSFUL
108100           DISPLAY "PAMEVAL - WRITE FILE ERROR - NOTIFICATIONS"
108200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
108300           GO TO Y900-ABNORMAL-TERMINATION
108400        END-IF
108500        IF WK-T-NK-COUNT < WK-T-NK-MAX
108600           ADD 1 TO WK-T-NK-COUNT
108700           MOVE WK-C-NTF-IDEM-KEY
108800              TO WK-T-NK-ENTRY (WK-T-NK-COUNT)
108900        END-IF
109000        ADD 1 TO WK-N-NTF-WRITTEN
109100     END-IF.
109200
109300     PERFORM D120-READ-TRIGGER.
109400 D139-PERSIST-ONE-NOTIFICATION-EX.
109500     EXIT.
109600
109700*----------------------------------------------------------------*
109800 D140-CHECK-NTF-KEY.
109900*----------------------------------------------------------------*
110000     IF WK-T-NK-ENTRY (WK-N-SUB-A) = WK-C-NTF-IDEM-KEY
110100        SET WK-E-KEY-IS-DUP TO TRUE
110200     END-IF.
110300 D149-CHECK-NTF-KEY-EX.
110400     EXIT.
110500        EJECT
110600*----------------------------------------------------------------*
110700 D200-PERSIST-TRIGGER-LOG.
110800*----------------------------------------------------------------*
110900*    KEY = ALERT-ID + TRADING-DATE (NO SEPARATOR - THE TWO FIELDS
111000*    ARE FIXED WIDTH SO NONE IS NEEDED).  SAME PRELOAD-THEN-
111100*    EXTEND TECHNIQUE AS D100.
111200*----------------------------------------------------------------*
111300     SET WK-E-TLG-FILE-FOUND TO FALSE.
111400     OPEN INPUT TRIGGER-LOG.
111500     IF WK-C-SUCCESSFUL
111600        SET WK-E-TLG-FILE-FOUND TO TRUE
111700        PERFORM D210-PRELOAD-TLG-KEY
111800           UNTIL WK-E-PRELOAD-EOF
111900        CLOSE TRIGGER-LOG
112000     END-IF.
112100     SET WK-E-PRELOAD-EOF TO FALSE.
112200
112300     IF WK-E-TLG-FILE-FOUND
112400        OPEN EXTEND TRIGGER-LOG
112500     ELSE
112600        OPEN OUTPUT TRIGGER-LOG
112700     END-IF.
112800     IF NOT WK-C-SUCCESSFUL
112900        DISPLAY "PAMEVAL - OPEN FILE ERROR - TRIGGER-LOG"
113000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
113100        GO TO Y900-ABNORMAL-TERMINATION
113200     END-IF.
113300
113400     OPEN INPUT TRIGGERS.
113500     IF NOT WK-C-SUCCESSFUL
113600        DISPLAY "PAMEVAL - OPEN FILE ERROR - TRIGGERS"
113700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
113800        GO TO Y900-ABNORMAL-TERMINATION
113900     END-IF.
114000
114100     SET WK-E-TRIGGERS-EOF TO FALSE.
114200     PERFORM D120-READ-TRIGGER.
114300     PERFORM D220-PERSIST-ONE-LOG-ROW
114400        UNTIL WK-E-TRIGGERS-EOF.
114500
114600     CLOSE TRIGGERS.
114700     CLOSE TRIGGER-LOG.
114800 D299-PERSIST-TRIGGER-LOG-EX.
114900     EXIT.
115000
115100*----------------------------------------------------------------*
115200 D210-PRELOAD-TLG-KEY.
115300*----------------------------------------------------------------*
115400     READ TRIGGER-LOG INTO WK-W-TLOG
115500        AT END
115600        SET WK-E-PRELOAD-EOF TO TRUE
115700     END-READ.
115800     IF NOT WK-E-PRELOAD-EOF
115900        IF WK-T-TK-COUNT >= WK-T-TK-MAX
116000           DISPLAY "PAMEVAL - TRIGGER LOG KEY TABLE FULL - MAX "
116100              WK-T-TK-MAX
116200           GO TO Y900-ABNORMAL-TERMINATION
116300        END-IF
116400        ADD 1 TO WK-T-TK-COUNT
116500        STRING PAM-TLG-ALERT-ID OF WK-W-TLOG    DELIMITED BY SIZE
116600               PAM-TLG-TRADING-DATE OF WK-W-TLOG DELIMITED BY SIZE
116700           INTO WK-T-TK-ENTRY (WK-T-TK-COUNT)
116800     END-IF.
116900 D219-PRELOAD-TLG-KEY-EX.
117000     EXIT.
117100
117200*----------------------------------------------------------------*
117300 D220-PERSIST-ONE-LOG-ROW.
117400*----------------------------------------------------------------*
117500     STRING PAM-TRG-ALERT-ID OF WK-W-TRIGGER    DELIMITED BY SIZE
117600            PAM-TRG-TRADING-DATE OF WK-W-TRIGGER DELIMITED BY SIZE
117700        INTO WK-C-TLG-KEY.
117800
117900     SET WK-E-KEY-IS-DUP TO FALSE.
118000     PERFORM D230-CHECK-TLG-KEY
118100        VARYING WK-N-SUB-A FROM 1 BY 1
118200        UNTIL WK-N-SUB-A > WK-T-TK-COUNT
118300           OR WK-E-KEY-IS-DUP.
118400
118500     IF WK-E-KEY-IS-DUP
118600        ADD 1 TO WK-N-TLG-SKIPPED-DUP
118700     ELSE
118800        MOVE SPACES TO WK-U-INPUT
118900        CALL "PAMULID" USING WK-C-PAMULID-RECORD
119000        IF WK-U-ERROR
119100           DISPLAY "PAMEVAL - PAMULID RETURNED AN ERROR"
119200           GO TO Y900-ABNORMAL-TERMINATION
119300        END-IF
119400        INITIALIZE WK-W-TLOG
119500        MOVE WK-U-NEW-ID                   TO PAM-TLG-ID
119600        MOVE PAM-TRG-ALERT-ID OF WK-W-TRIGGER
119700           TO PAM-TLG-ALERT-ID
119800        MOVE PAM-TRG-USER-ID OF WK-W-TRIGGER    TO PAM-TLG-USER-ID
119900        MOVE PAM-TRG-SYMBOL OF WK-W-TRIGGER     TO PAM-TLG-SYMBOL
120000        MOVE PAM-TRG-THRESHOLD-PRICE OF WK-W-TRIGGER
120100          TO PAM-TLG-THRESHOLD-PRICE
120200        MOVE PAM-TRG-TRIGGER-PRICE OF WK-W-TRIGGER
120300                                          TO PAM-TLG-TRIGGER-PRICE
120400        MOVE PAM-TRG-TICK-TIMESTAMP OF WK-W-TRIGGER
120500          TO PAM-TLG-TICK-TIMESTAMP
120600        MOVE PAM-TRG-TRIGGERED-AT OF WK-W-TRIGGER
120700           TO PAM-TLG-TRIGGERED-AT
120800        MOVE PAM-TRG-TRADING-DATE OF WK-W-TRIGGER
120900           TO PAM-TLG-TRADING-DATE
121000        MOVE SPACES TO TRIGGER-LOG-REC
121100        MOVE WK-W-TLOG TO TRIGGER-LOG-REC
121200        WRITE TRIGGER-LOG-REC
121300        IF NOT WK-C-SUCCESSFUL
121400           DISPLAY "PAMEVAL - WRITE FILE ERROR - TRIGGER-LOG"
121500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
121600           GO TO Y900-ABNORMAL-TERMINATION
121700        END-IF
121800        IF WK-T-TK-COUNT < WK-T-TK-MAX
121900           ADD 1 TO WK-T-TK-COUNT
122000           MOVE WK-C-TLG-KEY
122100              TO WK-T-TK-ENTRY (WK-T-TK-COUNT)
122200        END-IF
122300        ADD 1 TO WK-N-TLG-WRITTEN
122400     END-IF.
122500
122600     PERFORM D120-READ-TRIGGER.
122700 D229-PERSIST-ONE-LOG-ROW-EX.
122800     EXIT.
122900
123000*----------------------------------------------------------------*
123100 D230-CHECK-TLG-KEY.
123200*----------------------------------------------------------------*
123300     IF WK-T-TK-ENTRY (WK-N-SUB-A) = WK-C-TLG-KEY
123400        SET WK-E-KEY-IS-DUP TO TRUE
123500     END-IF.
123600 D239-CHECK-TLG-KEY-EX.
123700     EXIT.
123800        EJECT
123900*----------------------------------------------------------------*
124000 E100-REWRITE-ALERT-MASTER.
124100*----------------------------------------------------------------*
124200*    SECOND PASS OVER THE ALERT MASTER (PAM0512) - EVERY RECORD
124300*    IS COPIED ACROSS UNCHANGED EXCEPT THOSE FOUND IN
124400*    WK-T-FIRED-TABLE, WHICH ARE FLIPPED TO TRIGGERED_TODAY WITH
124500*    THE LAST-TRIGGERED-AT/PRICE FIELDS SET.
124600*----------------------------------------------------------------*
124700     OPEN INPUT ALERTS.
124800     IF NOT WK-C-SUCCESSFUL
124900        DISPLAY "PAMEVAL - OPEN FILE ERROR - ALERTS (PASS 2)"
125000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
125100        GO TO Y900-ABNORMAL-TERMINATION
125200     END-IF.
125300     OPEN OUTPUT NEW-ALERTS.
125400     IF NOT WK-C-SUCCESSFUL
125500        DISPLAY "PAMEVAL - OPEN FILE ERROR - NEW-ALERTS"
125600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
125700        GO TO Y900-ABNORMAL-TERMINATION
125800     END-IF.
125900
126000     SET WK-E-ALERTS-EOF TO FALSE.
126100     PERFORM E110-READ-OLD-ALERT.
126200     PERFORM E120-REWRITE-ONE-ALERT
126300        UNTIL WK-E-ALERTS-EOF.
126400
126500     CLOSE ALERTS.
126600     CLOSE NEW-ALERTS.
126700 E199-REWRITE-ALERT-MASTER-EX.
126800     EXIT.
126900
127000*----------------------------------------------------------------*
127100 E110-READ-OLD-ALERT.
127200*----------------------------------------------------------------*
127300     READ ALERTS INTO WK-W-ALERT
127400        AT END
127500        SET WK-E-ALERTS-EOF TO TRUE
127600     END-READ.
127700 E119-READ-OLD-ALERT-EX.
127800     EXIT.
127900
128000*----------------------------------------------------------------*
128100 E120-REWRITE-ONE-ALERT.
128200*----------------------------------------------------------------*
128300     MOVE ZERO TO WK-N-FOUND-IX.
128400     PERFORM E130-FIND-FIRED
128500        VARYING WK-N-SUB-A FROM 1 BY 1
128600        UNTIL WK-N-SUB-A > WK-T-FL-COUNT
128700           OR WK-N-FOUND-IX NOT = ZERO.
128800
128900     IF WK-N-FOUND-IX NOT = ZERO
129000        SET PAM-STAT-TRIGGERED-TODAY OF WK-W-ALERT TO TRUE
129100        MOVE WK-T-FL-TRG-AT (WK-N-FOUND-IX)
129200           TO PAM-LAST-TRIGGERED-AT OF WK-W-ALERT
129300        MOVE WK-T-FL-TRG-PRICE (WK-N-FOUND-IX)
129400           TO PAM-LAST-TRIGGER-PRICE OF WK-W-ALERT
129500        MOVE WK-C-TIMESTAMP-20 TO PAM-UPDATED-AT OF WK-W-ALERT
129600        ADD 1 TO WK-N-MASTER-REWRITTEN
129700     END-IF.
129800
129900     MOVE SPACES TO NEW-ALERTS-REC.
130000     MOVE WK-W-ALERT TO NEW-ALERTS-REC.
130100     WRITE NEW-ALERTS-REC.
130200     IF NOT WK-C-SUCCESSFUL
130300        DISPLAY "PAMEVAL - WRITE FILE ERROR - NEW-ALERTS"
130400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
130500        GO TO Y900-ABNORMAL-TERMINATION
130600     END-IF.
130700
130800     PERFORM E110-READ-OLD-ALERT.
130900 E129-REWRITE-ONE-ALERT-EX.
131000     EXIT.
131100
131200*----------------------------------------------------------------*
131300 E130-FIND-FIRED.
131400*----------------------------------------------------------------*
131500     IF WK-T-FL-ALERT-ID (WK-N-SUB-A) = PAM-ALERT-ID OF WK-W-ALERT
131600        MOVE WK-N-SUB-A TO WK-N-FOUND-IX
131700     END-IF.
131800 E139-FIND-FIRED-EX.
131900     EXIT.
132000        EJECT
132100*----------------------------------------------------------------*
132200 F100-PRINT-REPORT.
132300*----------------------------------------------------------------*
132400     OPEN OUTPUT RUN-REPORT.
132500     IF NOT WK-C-SUCCESSFUL
132600        DISPLAY "PAMEVAL - OPEN FILE ERROR - RUN-REPORT"
132700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
132800        GO TO Y900-ABNORMAL-TERMINATION
132900     END-IF.
133000
133100     WRITE RUN-REPORT-REC FROM WK-R-HEAD-1.
133200     WRITE RUN-REPORT-REC FROM WK-R-HEAD-2.
133300     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
133400
133500     MOVE "ALERTS LOADED (WARM-UP)"  TO WK-R-DT-TEXT.
133600     MOVE WK-N-ALERTS-LOADED         TO WK-R-DT-COUNT.
133700     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
133800     MOVE "DISTINCT SYMBOLS LOADED"  TO WK-R-DT-TEXT.
133900     MOVE WK-N-SYMBOLS-LOADED        TO WK-R-DT-COUNT.
134000     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
134100     MOVE "ALERT-CHANGE RECORDS READ" TO WK-R-DT-TEXT.
134200     MOVE WK-N-CHANGES-READ          TO WK-R-DT-COUNT.
134300     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
134400     MOVE "  CREATED" TO WK-R-DT-TEXT.
134500     MOVE WK-N-CHANGES-CREATED TO WK-R-DT-COUNT.
134600     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
134700     MOVE "  UPDATED" TO WK-R-DT-TEXT.
134800     MOVE WK-N-CHANGES-UPDATED TO WK-R-DT-COUNT.
134900     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
135000     MOVE "  DELETED" TO WK-R-DT-TEXT.
135100     MOVE WK-N-CHANGES-DELETED TO WK-R-DT-COUNT.
135200     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
135300     MOVE "  RESET"   TO WK-R-DT-TEXT.
135400     MOVE WK-N-CHANGES-RESET TO WK-R-DT-COUNT.
135500     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
135600     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
135700
135800     MOVE "TICKS READ"               TO WK-R-DT-TEXT.
135900     MOVE WK-N-TICKS-READ            TO WK-R-DT-COUNT.
136000     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
136100     MOVE "TICKS FOR UNKNOWN SYMBOLS" TO WK-R-DT-TEXT.
136200     MOVE WK-N-TICKS-NO-MATCH        TO WK-R-DT-COUNT.
136300     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
136400     MOVE "ALERTS FIRED"             TO WK-R-DT-TEXT.
136500     MOVE WK-N-ALERTS-FIRED          TO WK-R-DT-COUNT.
136600     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
136700     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
136800
136900     PERFORM F120-SYMBOL-BREAK-LINE
137000        VARYING WK-N-SUB-A FROM 1 BY 1
137100        UNTIL WK-N-SUB-A > WK-T-SY-COUNT.
137200     WRITE RUN-REPORT-REC FROM WK-R-BLANK-LINE.
137300
137400     MOVE "NOTIFICATIONS WRITTEN"    TO WK-R-DT-TEXT.
137500     MOVE WK-N-NTF-WRITTEN           TO WK-R-DT-COUNT.
137600     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
137700     MOVE "NOTIFICATIONS SKIPPED (DUP)" TO WK-R-DT-TEXT.
137800     MOVE WK-N-NTF-SKIPPED-DUP       TO WK-R-DT-COUNT.
137900     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
138000     MOVE "TRIGGER-LOG ROWS WRITTEN" TO WK-R-DT-TEXT.
138100     MOVE WK-N-TLG-WRITTEN           TO WK-R-DT-COUNT.
138200     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
138300     MOVE "TRIGGER-LOG ROWS SKIPPED (DUP)" TO WK-R-DT-TEXT.
138400     MOVE WK-N-TLG-SKIPPED-DUP       TO WK-R-DT-COUNT.
138500     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
138600     MOVE "ALERT MASTER RECORDS REWRITTEN" TO WK-R-DT-TEXT.
138700     MOVE WK-N-MASTER-REWRITTEN      TO WK-R-DT-COUNT.
138800     WRITE RUN-REPORT-REC FROM WK-R-DETAIL-LINE.
138900
139000     CLOSE RUN-REPORT.
139100 F199-PRINT-REPORT-EX.
139200     EXIT.
139300
139400*----------------------------------------------------------------*
139500 F120-SYMBOL-BREAK-LINE.
139600*----------------------------------------------------------------*
139700     MOVE WK-T-SY-SYMBOL (WK-N-SUB-A) TO WK-R-SY-SYMBOL.
139800     MOVE WK-T-SY-TICKS (WK-N-SUB-A)  TO WK-R-SY-TICKS.
139900     MOVE WK-T-SY-FIRED (WK-N-SUB-A)  TO WK-R-SY-FIRED.
140000     WRITE RUN-REPORT-REC FROM WK-R-SYMBOL-LINE.
140100 F129-SYMBOL-BREAK-LINE-EX.
140200     EXIT.
140300        EJECT
140400*----------------------------------------------------------------*
140500 Y900-ABNORMAL-TERMINATION.
140600*----------------------------------------------------------------*
140700     PERFORM Z000-END-PROGRAM-ROUTINE
140800        THRU Z999-END-PROGRAM-ROUTINE-EX.
140900     STOP RUN.
141000
141100*----------------------------------------------------------------*
141200 Z000-END-PROGRAM-ROUTINE.
141300*----------------------------------------------------------------*
141400*    ALL FILES ARE CLOSED AS EACH PROCESSING SECTION FINISHES -
141500*    THIS ROUTINE JUST LOGS THE RUN'S HEADLINE COUNTS TO THE JOB
141600*    LOG FOR THE OPERATOR.
141700*----------------------------------------------------------------*
141800     DISPLAY "PAMEVAL - RUN COMPLETE FOR " WK-C-TRADING-DATE-10.
141900     DISPLAY "PAMEVAL - ALERTS FIRED    : " WK-N-ALERTS-FIRED.
142000     DISPLAY "PAMEVAL - NOTIFICATIONS   : " WK-N-NTF-WRITTEN.
142100     DISPLAY "PAMEVAL - MASTER REWRITTEN: " WK-N-MASTER-REWRITTEN.
142200 Z999-END-PROGRAM-ROUTINE-EX.
142300     EXIT.
142400        EJECT
142500      *===========================================================
142600      *              END OF PROGRAM SOURCE
142700      *===========================================================
